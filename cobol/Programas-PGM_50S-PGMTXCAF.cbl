000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTXCAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  03/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMTXCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: PROGRAMA PRINCIPAL. CARGA LA BASE DE    *
001300*                      CUENTAS, LUEGO LEE COMANDOS DE SYSIN Y   *
001400*                      LOS DESPACHA (ABRIR/CERRAR/DEPOSITAR/    *
001500*                      RETIRAR/PROCESAR LOTE/LISTADOS) HASTA EL *
001600*                      COMANDO DE FIN.                          *
001700*    SUBPROGRAMAS......: PGMCGCAF, PGMACCAF, PGMMVCAF, PGMFECAF,*
001800*                      PGMINCAF, PGMLBCAF, PGMLHCAF, PGMLTCAF,  *
001900*                      PGMSTCAF, PGMLACAF.                     *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS
002200*    ------------------------------------------------------------
002300*    FECHA     INIC  PETIC      DESCRIPCION
002400*    --------  ----  ---------  ------------------------------
002500*    03/11/89  RJP   BC-0103    VERSION ORIGINAL: APERTURA,
002600*                               CIERRE, DEPOSITO Y RETIRO DE
002700*                               CORRIENTE Y AHORRO.
002800*    22/02/90  RJP   BC-0118    SE AGREGA MERCADO DE DINERO Y
002900*                               EL LOTE DE ACTIVITIES.TXT.
003000*    09/01/92  LMS   BC-0151    SE AGREGA AHORRO UNIVERSITARIO
003100*                               Y PLAZO FIJO.
003200*    19/06/93  RJP   BC-0177    SE AGREGAN LOS LISTADOS (PB, PH,
003300*                               PT, PS, PA) Y EL ARCHIVO.
003400*    20/09/94  DWC   BC-0210    CIERRE POR TITULAR (CIERRA TODAS
003500*                               LAS CUENTAS DE UN CLIENTE).
003600*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: LA FECHA
003700*                               DEL SISTEMA SE RECIBE CON ANIO
003800*                               DE 4 DIGITOS (ACCEPT ... FROM
003900*                               DATE YYYYMMDD).
004000*    17/04/01  JMQ   BC-0271    SE CORRIGE LA REEVALUACION DE
004100*                               FIDELIDAD DE AHORRO AL CERRAR
004200*                               LA CUENTA CORRIENTE DEL TITULAR.
004300*    17/09/03  JMR   BC-0297    SE CORRIGE 5000-CERRAR-I: CON 4
004400*                               TOKENS NO SE EMITIA NINGUN AVISO;
004500*                               AHORA SE AVISA "MISSING DATA FOR
004600*                               CLOSING AN ACCOUNT." COMO CON
004700*                               MENOS DE 3 TOKENS.
004800******************************************************************
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CMD-ENTRADA ASSIGN TO DDSYSIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-COMANDO.
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CMD-ENTRADA
006600     RECORDING MODE IS F.
006700 01  REG-COMANDO                 PIC X(100).
006800
006900 WORKING-STORAGE SECTION.
007000*=======================*
007100 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007200
007300     COPY TBSUCTIP.
007400     COPY TBCTATAB.
007500
007600 77  FS-COMANDO         PIC X(02) VALUE '00'.
007700 77  WS-SERIE-ACTUAL    PIC 9(04) USAGE COMP VALUE 0.
007800
007900 01  WS-SWITCHES.
008000     05  WS-FIN-COMANDOS     PIC X(01) VALUE 'N'.
008100         88  WS-SON-FIN-COMANDOS       VALUE 'Y'.
008200     05  WS-FLAG-RECHAZADO   PIC X(01) VALUE 'N'.
008300         88  WS-ES-RECHAZADO           VALUE 'Y'.
008400     05  WS-FLAG-ENCONTRADO  PIC X(01) VALUE 'N'.
008500         88  WS-SI-ENCONTRADO          VALUE 'Y'.
008600     05  WS-FLAG-CIERRE-MASIVO PIC X(01) VALUE 'N'.
008700         88  WS-ES-CIERRE-MASIVO       VALUE 'Y'.
008800
008900*----------- FECHA DEL SISTEMA (PARAMETRO DE CORRIDA) -------------
009000 01  WS-HOY-AAAAMMDD.
009100     05  WS-HOY-ANIO         PIC 9(04).
009200     05  WS-HOY-MES         PIC 9(02).
009300     05  WS-HOY-DIA         PIC 9(02).
009400
009500 01  WS-HOY-COMUN.
009600     05  WS-HOY-C-MES        PIC 9(02).
009700     05  WS-HOY-C-DIA        PIC 9(02).
009800     05  WS-HOY-C-ANIO       PIC 9(04).
009900
010000*----------- PARTICION DE LA LINEA DE COMANDO POR ESPACIOS --------
010100 01  WS-LINEA-TOKENS.
010200     05  WS-CANT-TOK         PIC 9(02) USAGE COMP.
010300     05  WS-TOK-1            PIC X(20).
010400     05  WS-TOK-2            PIC X(20).
010500     05  WS-TOK-3            PIC X(20).
010600     05  WS-TOK-4            PIC X(20).
010700     05  WS-TOK-5            PIC X(20).
010800     05  WS-TOK-6            PIC X(20).
010900     05  WS-TOK-7            PIC X(20).
011000     05  WS-TOK-8            PIC X(20).
011100     05  WS-TOK-9            PIC X(20).
011200
011300 01  WS-LINEA-TOKENS-ALT REDEFINES WS-LINEA-TOKENS.
011400     05  FILLER              PIC X(02).
011500     05  WS-ALT-COMANDO      PIC X(20).
011600     05  FILLER              PIC X(158).
011700
011800 01  WS-TOK-MAYUS.
011900     05  WS-MAY-TOK-1        PIC X(20).
012000     05  WS-MAY-TOK-2        PIC X(20).
012100     05  WS-MAY-TOK-3        PIC X(20).
012200
012300*----------- CAMPOS DE TRABAJO PARA LA APERTURA (COMANDO O) -------
012400 01  WS-OPEN-ARMADO.
012500     05  WS-OP-TIPO          PIC 9(02).
012600     05  WS-OP-SUCURSAL      PIC 9(03).
012700     05  WS-OP-DOB.
012800         10  WS-OP-DOB-MES   PIC 9(02).
012900         10  WS-OP-DOB-DIA   PIC 9(02).
013000         10  WS-OP-DOB-ANIO  PIC 9(04).
013100     05  WS-OP-DEPOSITO      PIC S9(9)V99 USAGE COMP-3.
013200     05  WS-OP-CAMPUS        PIC 9(01).
013300     05  WS-OP-PLAZO         PIC 9(02).
013400     05  WS-OP-FEC-APER.
013500         10  WS-OP-APER-MES  PIC 9(02).
013600         10  WS-OP-APER-DIA  PIC 9(02).
013700         10  WS-OP-APER-ANIO PIC 9(04).
013800     05  WS-OP-EDAD          PIC S9(03) USAGE COMP.
013900
014000 01  WS-OPEN-ARMADO-ALT REDEFINES WS-OPEN-ARMADO.
014100     05  FILLER              PIC X(05).
014200     05  WS-OP-ALT-DOB-SALDO PIC X(14).
014300     05  FILLER              PIC X(09).
014400
014500*----------- AREA DE COMUNICACION CON PGMFECAF --------------------
014600 01  WS-FECHA-COM.
014700     05  WS-FC-FUN-COD       PIC X(01).
014800     05  WS-FC-FECHA-1.
014900         10  WS-FC-F1-MES    PIC 9(02).
015000         10  WS-FC-F1-DIA    PIC 9(02).
015100         10  WS-FC-F1-ANIO   PIC 9(04).
015200     05  WS-FC-FECHA-2.
015300         10  WS-FC-F2-MES    PIC 9(02).
015400         10  WS-FC-F2-DIA    PIC 9(02).
015500         10  WS-FC-F2-ANIO   PIC 9(04).
015600     05  WS-FC-FECHA-HOY.
015700         10  WS-FC-HOY-MES   PIC 9(02).
015800         10  WS-FC-HOY-DIA   PIC 9(02).
015900         10  WS-FC-HOY-ANIO  PIC 9(04).
016000     05  WS-FC-TEXTO-FECHA   PIC X(10).
016100     05  WS-FC-NUM-PARM      PIC S9(05) USAGE COMP-3.
016200     05  WS-FC-RESULTADO-FLAG PIC X(01).
016300         88  WS-FC-ES-VALIDA            VALUE 'Y'.
016400         88  WS-FC-NO-ES-VALIDA         VALUE 'N'.
016500     05  WS-FC-RESULTADO-COMP PIC S9(01).
016600     05  FILLER              PIC X(10).
016700
016800*----------- AREA DE COMUNICACION CON PGMMVCAF --------------------
016900 01  WS-MVCAF-COM.
017000     05  WS-MV-FUN-COD       PIC X(01).
017100     05  WS-MV-TIPO-CUENTA   PIC 9(02).
017200     05  WS-MV-MONTO         PIC S9(9)V99 USAGE COMP-3.
017300     05  WS-MV-SALDO         PIC S9(9)V99 USAGE COMP-3.
017400     05  WS-MV-CANT-RETIROS  PIC 9(03).
017500     05  WS-MV-FLAG-FIEL     PIC X(01).
017600     05  WS-MV-RESULTADO-COD PIC X(01).
017700         88  WS-MV-RES-OK               VALUE '1'.
017800         88  WS-MV-RES-FONDOS-INSUF     VALUE '2'.
017900     05  WS-MV-FLAG-BAJO2000 PIC X(01).
018000         88  WS-MV-ES-BAJO-2000         VALUE 'Y'.
018100     05  FILLER              PIC X(10).
018200
018300*----------- AREA DE COMUNICACION CON PGMINCAF --------------------
018400 01  WS-INCAF-COM.
018500     05  WS-IC-FUN-COD       PIC X(01).
018600     05  WS-IC-TIPO-CUENTA   PIC 9(02).
018700     05  WS-IC-FLAG-FIEL     PIC X(01).
018800     05  WS-IC-SALDO         PIC S9(9)V99 USAGE COMP-3.
018900     05  WS-IC-CANT-RETIROS  PIC 9(03).
019000     05  WS-IC-PF-PLAZO      PIC 9(02).
019100     05  WS-IC-PF-FEC-APER.
019200         10  WS-IC-APER-MES  PIC 9(02).
019300         10  WS-IC-APER-DIA  PIC 9(02).
019400         10  WS-IC-APER-ANIO PIC 9(04).
019500     05  WS-IC-FEC-CIERRE.
019600         10  WS-IC-CIERRE-MES  PIC 9(02).
019700         10  WS-IC-CIERRE-DIA  PIC 9(02).
019800         10  WS-IC-CIERRE-ANIO PIC 9(04).
019900     05  WS-IC-INTERES-RESULT   PIC S9(7)V9(4) USAGE COMP-3.
020000     05  WS-IC-CUOTA-RESULT     PIC S9(7)V99   USAGE COMP-3.
020100     05  WS-IC-PENALIDAD-RESULT PIC S9(7)V9(4) USAGE COMP-3.
020200     05  FILLER              PIC X(10).
020300
020400*----------- AREA DE COMUNICACION CON LOS PROGRAMAS DE LISTADO ----
020500 01  WS-RPT-COM.
020600     05  FILLER              PIC X(04).
020700     05  WS-RPT-FECHA-HOY.
020800         10  WS-RPT-HOY-MES  PIC 9(02).
020900         10  WS-RPT-HOY-DIA  PIC 9(02).
021000         10  WS-RPT-HOY-ANIO PIC 9(04).
021100
021200*----------- CAMPOS DE BUSQUEDA Y MENSAJES -------------------------
021300 77  WS-IDX              PIC 9(04) USAGE COMP.
021400 77  WS-IDX-ENCONTRADO   PIC 9(04) USAGE COMP.
021500 77  WS-IDX-2            PIC 9(04) USAGE COMP.
021600 77  WS-EDAD-LIMITE      PIC S9(03) USAGE COMP.
021700
021800 01  WS-CTA-NUMERO-ARM.
021900     05  WS-NUM-SUCURSAL     PIC 9(03).
022000     05  WS-NUM-TIPO         PIC 9(02).
022100     05  WS-NUM-SERIE        PIC 9(04).
022200
022300 01  WS-CTA-NUMERO-R REDEFINES WS-CTA-NUMERO-ARM PIC 9(09).
022400
022500 01  WS-NUMERO-BUSCADO       PIC 9(09).
022600 77  WS-IC-INTERES-CENT      PIC S9(7)V99 USAGE COMP-3.
022700 77  WS-IC-PENALIDAD-CENT    PIC S9(7)V99 USAGE COMP-3.
022800 01  WS-MONTO-EDIT           PIC $$$,$$$,$$9.99.
022900 01  WS-MONTO-ALFA           PIC X(14).
023000 01  WS-MONTO-TXT            PIC X(14).
023100 77  WS-CANT-BLANCOS         PIC 9(02) USAGE COMP.
023200 01  WS-TIPO-TXT             PIC X(16).
023300 01  WS-CIUDAD-SUC           PIC X(11).
023400 01  WS-LINEA-SALIDA         PIC X(80).
023500 01  WS-PREFIJO-CIERRE       PIC X(40).
023600
023700 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
023800
023900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024000 PROCEDURE DIVISION.
024100
024200 MAIN-PROGRAM-I.
024300
024400     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
024500     PERFORM 2000-CARGAR-BASE-I THRU 2000-CARGAR-BASE-F
024600     DISPLAY 'Transaction Manager is running.'
024700     PERFORM 3000-CICLO-I       THRU 3000-CICLO-F
024800                                UNTIL WS-SON-FIN-COMANDOS
024900     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
025000
025100 MAIN-PROGRAM-F. GOBACK.
025200
025300
025400*--------------------------------------------------------------
025500*    INICIALIZA CONTADORES Y OBTIENE LA FECHA DEL SISTEMA, QUE
025600*    SE USA COMO "HOY" PARA TODA LA CORRIDA.
025700*--------------------------------------------------------------
025800 1000-INICIO-I.
025900
026000     MOVE 0 TO TB-CANT-CUENTAS
026100     MOVE 0 TO TB-CANT-ARCHIVO
026200     MOVE 0 TO WS-SERIE-ACTUAL
026300     ACCEPT WS-HOY-AAAAMMDD FROM DATE YYYYMMDD
026400     MOVE WS-HOY-MES  TO WS-HOY-C-MES
026500     MOVE WS-HOY-DIA  TO WS-HOY-C-DIA
026600     MOVE WS-HOY-ANIO TO WS-HOY-C-ANIO.
026700
026800 1000-INICIO-F. EXIT.
026900
027000
027100*--------------------------------------------------------------
027200*    CARGA "ACCOUNTS.TXT" A LA BASE RESIDENTE VIA PGMCGCAF.
027300*--------------------------------------------------------------
027400 2000-CARGAR-BASE-I.
027500
027600     CALL 'PGMCGCAF' USING WS-SERIE-ACTUAL TB-CUENTAS-TABLA
027700     DISPLAY 'Accounts in "accounts.txt" loaded to the database.'
027800     OPEN INPUT CMD-ENTRADA
027900     IF FS-COMANDO NOT = '00'
028000        SET WS-SON-FIN-COMANDOS TO TRUE
028100     ELSE
028200        PERFORM 8000-LEER-COMANDO-I THRU 8000-LEER-COMANDO-F
028300     END-IF.
028400
028500 2000-CARGAR-BASE-F. EXIT.
028600
028700
028800*--------------------------------------------------------------
028900*    CICLO PRINCIPAL DE COMANDOS: PARTE LA LINEA, DESPACHA POR
029000*    EL PRIMER TOKEN, Y LEE LA SIGUIENTE LINEA.
029100*--------------------------------------------------------------
029200 3000-CICLO-I.
029300
029400     IF REG-COMANDO = SPACES
029500        CONTINUE
029600     ELSE
029700        PERFORM 3100-PARTIR-COMANDO-I THRU 3100-PARTIR-COMANDO-F
029800        PERFORM 3200-DESPACHAR-I      THRU 3200-DESPACHAR-F
029900     END-IF
030000     IF NOT WS-SON-FIN-COMANDOS
030100        PERFORM 8000-LEER-COMANDO-I THRU 8000-LEER-COMANDO-F
030200     END-IF.
030300
030400 3000-CICLO-F. EXIT.
030500
030600
030700 3100-PARTIR-COMANDO-I.
030800
030900     MOVE SPACES TO WS-LINEA-TOKENS
031000     MOVE 0      TO WS-CANT-TOK
031100     UNSTRING REG-COMANDO DELIMITED BY ALL SPACES
031200        INTO WS-TOK-1, WS-TOK-2, WS-TOK-3, WS-TOK-4,
031300             WS-TOK-5, WS-TOK-6, WS-TOK-7, WS-TOK-8, WS-TOK-9
031400        TALLYING IN WS-CANT-TOK
031500     END-UNSTRING
031600     MOVE WS-TOK-1 TO WS-MAY-TOK-1
031700     MOVE WS-TOK-2 TO WS-MAY-TOK-2
031800     MOVE WS-TOK-3 TO WS-MAY-TOK-3
031900     INSPECT WS-MAY-TOK-1 CONVERTING
032000         'abcdefghijklmnopqrstuvwxyz' TO
032100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032200
032300 3100-PARTIR-COMANDO-F. EXIT.
032400
032500
032600*--------------------------------------------------------------
032700*    DESPACHA EL COMANDO SEGUN EL PRIMER TOKEN.
032800*--------------------------------------------------------------
032900 3200-DESPACHAR-I.
033000
033100     EVALUATE WS-MAY-TOK-1
033200        WHEN 'O'
033300           PERFORM 4000-ABRIR-I       THRU 4000-ABRIR-F
033400        WHEN 'C'
033500           PERFORM 5000-CERRAR-I      THRU 5000-CERRAR-F
033600        WHEN 'D'
033700           PERFORM 6000-DEPOSITAR-I   THRU 6000-DEPOSITAR-F
033800        WHEN 'W'
033900           PERFORM 6100-RETIRAR-I     THRU 6100-RETIRAR-F
034000        WHEN 'A'
034100           PERFORM 7000-ACTIVIDADES-I THRU 7000-ACTIVIDADES-F
034200        WHEN 'P'
034300           IF WS-CANT-TOK = 1
034400              DISPLAY 'P command is deprecated!'
034500           ELSE
034600              DISPLAY 'Invalid command!'
034700           END-IF
034800        WHEN 'PA'
034900           PERFORM 7100-LISTAR-ARCHIVO-I THRU 7100-LISTAR-ARCHIVO-F
035000        WHEN 'PB'
035100           PERFORM 7200-LISTAR-SUCURSAL-I THRU 7200-LISTAR-SUCURSAL-F
035200        WHEN 'PH'
035300           PERFORM 7300-LISTAR-TITULAR-I THRU 7300-LISTAR-TITULAR-F
035400        WHEN 'PT'
035500           PERFORM 7400-LISTAR-TIPO-I THRU 7400-LISTAR-TIPO-F
035600        WHEN 'PS'
035700           PERFORM 7500-ESTADO-CUENTA-I THRU 7500-ESTADO-CUENTA-F
035800        WHEN 'Q'
035900           DISPLAY 'Transaction Manager is terminated.'
036000           SET WS-SON-FIN-COMANDOS TO TRUE
036100        WHEN OTHER
036200           DISPLAY 'Invalid command!'
036300     END-EVALUATE.
036400
036500 3200-DESPACHAR-F. EXIT.
036600
036700
036800*================================================================
036900*    COMANDO O - APERTURA DE CUENTA.
037000*================================================================
037100 4000-ABRIR-I.
037200
037300     SET WS-FLAG-RECHAZADO TO 'N'
037400     IF WS-CANT-TOK < 7
037500        DISPLAY 'Missing data tokens for opening an account.'
037600        MOVE 'Y' TO WS-FLAG-RECHAZADO
037700     END-IF
037800
037900     IF NOT WS-ES-RECHAZADO
038000        PERFORM 4100-VALIDAR-TIPO-I THRU 4100-VALIDAR-TIPO-F
038100     END-IF
038200     IF NOT WS-ES-RECHAZADO
038300        PERFORM 4200-VALIDAR-SUCURSAL-I THRU 4200-VALIDAR-SUCURSAL-F
038400     END-IF
038500     IF NOT WS-ES-RECHAZADO
038600        PERFORM 4300-VALIDAR-DOB-I THRU 4300-VALIDAR-DOB-F
038700     END-IF
038800     IF NOT WS-ES-RECHAZADO AND WS-OP-TIPO = 04
038900        PERFORM 4350-VALIDAR-EDAD-COLEGIO-I
039000           THRU 4350-VALIDAR-EDAD-COLEGIO-F
039100     END-IF
039200     IF NOT WS-ES-RECHAZADO
039300        PERFORM 4400-VALIDAR-DEPOSITO-I THRU 4400-VALIDAR-DEPOSITO-F
039400     END-IF
039500     IF NOT WS-ES-RECHAZADO AND WS-OP-TIPO = 04
039600        PERFORM 4500-VALIDAR-CAMPUS-I THRU 4500-VALIDAR-CAMPUS-F
039700     END-IF
039800     IF NOT WS-ES-RECHAZADO AND WS-OP-TIPO = 05
039900        PERFORM 4600-VALIDAR-PLAZO-FIJO-I
040000           THRU 4600-VALIDAR-PLAZO-FIJO-F
040100     END-IF
040200     IF NOT WS-ES-RECHAZADO AND WS-OP-TIPO NOT = 05
040300        PERFORM 4700-VALIDAR-DUPLICADO-I THRU 4700-VALIDAR-DUPLICADO-F
040400     END-IF
040500     IF NOT WS-ES-RECHAZADO
040600        PERFORM 4900-CREAR-CUENTA-I THRU 4900-CREAR-CUENTA-F
040700     END-IF.
040800
040900 4000-ABRIR-F. EXIT.
041000
041100
041200 4100-VALIDAR-TIPO-I.
041300
041400     MOVE 0 TO WS-OP-TIPO
041500     MOVE 1 TO WS-IDX
041600     PERFORM 4110-COMPARAR-TIPO-I THRU 4110-COMPARAR-TIPO-F
041700        UNTIL WS-IDX > 5
041800     IF WS-OP-TIPO = 0
041900        STRING WS-TOK-2 DELIMITED BY SPACE
042000               ' - invalid account type.' DELIMITED BY SIZE
042100          INTO WS-LINEA-SALIDA
042200        END-STRING
042300        DISPLAY WS-LINEA-SALIDA
042400        MOVE 'Y' TO WS-FLAG-RECHAZADO
042500     END-IF.
042600
042700 4100-VALIDAR-TIPO-F. EXIT.
042800
042900 4110-COMPARAR-TIPO-I.
043000
043100     IF TB-TIP-NOMBRE (WS-IDX) = WS-MAY-TOK-2
043200        OR TB-TIP-SINONIMO (WS-IDX) = WS-MAY-TOK-2
043300        MOVE TB-TIP-COD (WS-IDX) TO WS-OP-TIPO
043400        MOVE 5 TO WS-IDX
043500     END-IF
043600     ADD 1 TO WS-IDX.
043700
043800 4110-COMPARAR-TIPO-F. EXIT.
043900
044000
044100 4200-VALIDAR-SUCURSAL-I.
044200
044300     MOVE 0 TO WS-OP-SUCURSAL
044400     MOVE 1 TO WS-IDX
044500     PERFORM 4210-COMPARAR-SUC-I THRU 4210-COMPARAR-SUC-F
044600        UNTIL WS-IDX > 5
044700     IF WS-OP-SUCURSAL = 0
044800        STRING WS-TOK-3 DELIMITED BY SPACE
044900               ' - invalid branch.' DELIMITED BY SIZE
045000          INTO WS-LINEA-SALIDA
045100        END-STRING
045200        DISPLAY WS-LINEA-SALIDA
045300        MOVE 'Y' TO WS-FLAG-RECHAZADO
045400     END-IF.
045500
045600 4200-VALIDAR-SUCURSAL-F. EXIT.
045700
045800 4210-COMPARAR-SUC-I.
045900
046000     IF TB-SUC-CIUDAD (WS-IDX) = WS-MAY-TOK-3
046100        MOVE TB-SUC-COD (WS-IDX) TO WS-OP-SUCURSAL
046200        MOVE 5 TO WS-IDX
046300     END-IF
046400     ADD 1 TO WS-IDX.
046500
046600 4210-COMPARAR-SUC-F. EXIT.
046700
046800
046900*--------------------------------------------------------------
047000*    VALIDA FECHA DE NACIMIENTO: CALENDARIO VALIDO, NO HOY NI
047100*    FUTURA, Y MAYOR DE 18 ANIOS.
047200*--------------------------------------------------------------
047300 4300-VALIDAR-DOB-I.
047400
047500     MOVE WS-TOK-6 (1:2) TO WS-OP-DOB-MES
047600     MOVE WS-TOK-6 (4:2) TO WS-OP-DOB-DIA
047700     MOVE WS-TOK-6 (7:4) TO WS-OP-DOB-ANIO
047800
047900     MOVE 'V'          TO WS-FC-FUN-COD
048000     MOVE WS-OP-DOB    TO WS-FC-FECHA-1
048100     CALL 'PGMFECAF' USING WS-FECHA-COM
048200
048300     IF WS-FC-NO-ES-VALIDA
048400        STRING 'DOB invalid: ' DELIMITED BY SIZE
048500               WS-TOK-6        DELIMITED BY SPACE
048600               ' not a valid calendar date!' DELIMITED BY SIZE
048700          INTO WS-LINEA-SALIDA
048800        END-STRING
048900        DISPLAY WS-LINEA-SALIDA
049000        MOVE 'Y' TO WS-FLAG-RECHAZADO
049100     ELSE
049200        MOVE 'C'           TO WS-FC-FUN-COD
049300        MOVE WS-OP-DOB     TO WS-FC-FECHA-1
049400        MOVE WS-HOY-C-MES  TO WS-FC-F2-MES
049500        MOVE WS-HOY-C-DIA  TO WS-FC-F2-DIA
049600        MOVE WS-HOY-C-ANIO TO WS-FC-F2-ANIO
049700        CALL 'PGMFECAF' USING WS-FECHA-COM
049800        IF WS-FC-RESULTADO-COMP >= 0
049900           STRING 'DOB invalid: ' DELIMITED BY SIZE
050000                  WS-TOK-6        DELIMITED BY SPACE
050100                  ' cannot be today or a future day.'
050200                                  DELIMITED BY SIZE
050300             INTO WS-LINEA-SALIDA
050400           END-STRING
050500           DISPLAY WS-LINEA-SALIDA
050600           MOVE 'Y' TO WS-FLAG-RECHAZADO
050700        ELSE
050800           MOVE 'E'           TO WS-FC-FUN-COD
050900           MOVE WS-OP-DOB     TO WS-FC-FECHA-1
051000           MOVE WS-HOY-C-MES  TO WS-FC-F2-MES
051100           MOVE WS-HOY-C-DIA  TO WS-FC-F2-DIA
051200           MOVE WS-HOY-C-ANIO TO WS-FC-F2-ANIO
051300           CALL 'PGMFECAF' USING WS-FECHA-COM
051400           MOVE WS-FC-NUM-PARM TO WS-OP-EDAD
051500           IF WS-OP-EDAD < 18
051600              STRING 'Not eligible to open: ' DELIMITED BY SIZE
051700                     WS-TOK-6 DELIMITED BY SPACE
051800                     ' under 18.' DELIMITED BY SIZE
051900                INTO WS-LINEA-SALIDA
052000              END-STRING
052100              DISPLAY WS-LINEA-SALIDA
052200              MOVE 'Y' TO WS-FLAG-RECHAZADO
052300           END-IF
052400        END-IF
052500     END-IF.
052600
052700 4300-VALIDAR-DOB-F. EXIT.
052800
052900
053000 4350-VALIDAR-EDAD-COLEGIO-I.
053100
053200     IF WS-OP-EDAD > 23
053300        STRING 'Not eligible to open: ' DELIMITED BY SIZE
053400               WS-TOK-6 DELIMITED BY SPACE
053500               ' over 24.' DELIMITED BY SIZE
053600          INTO WS-LINEA-SALIDA
053700        END-STRING
053800        DISPLAY WS-LINEA-SALIDA
053900        MOVE 'Y' TO WS-FLAG-RECHAZADO
054000     END-IF.
054100
054200 4350-VALIDAR-EDAD-COLEGIO-F. EXIT.
054300
054400
054500 4400-VALIDAR-DEPOSITO-I.
054600
054700     IF WS-TOK-7 IS NOT NUMERIC
054800        STRING 'For input string: "' DELIMITED BY SIZE
054900               WS-TOK-7 DELIMITED BY SPACE
055000               '" - not a valid amount.' DELIMITED BY SIZE
055100          INTO WS-LINEA-SALIDA
055200        END-STRING
055300        DISPLAY WS-LINEA-SALIDA
055400        MOVE 'Y' TO WS-FLAG-RECHAZADO
055500     ELSE
055600        MOVE WS-TOK-7 TO WS-OP-DEPOSITO
055700        IF WS-OP-DEPOSITO <= 0
055800           DISPLAY 'Initial deposit cannot be 0 or negative.'
055900           MOVE 'Y' TO WS-FLAG-RECHAZADO
056000        ELSE
056100           IF WS-OP-TIPO = 03 AND WS-OP-DEPOSITO < 2000.00
056200              DISPLAY
056300               'Minimum of $2,000 to open a Money Market account.'
056400              MOVE 'Y' TO WS-FLAG-RECHAZADO
056500           END-IF
056600           IF WS-OP-TIPO = 05 AND WS-OP-DEPOSITO < 1000.00
056700              DISPLAY
056800            'Minimum of $1,000 to open a Certificate Deposit account.'
056900              MOVE 'Y' TO WS-FLAG-RECHAZADO
057000           END-IF
057100        END-IF
057200     END-IF.
057300
057400 4400-VALIDAR-DEPOSITO-F. EXIT.
057500
057600
057700 4500-VALIDAR-CAMPUS-I.
057800
057900     IF WS-CANT-TOK < 8
058000        DISPLAY 'Missing data for opening an account.'
058100        MOVE 'Y' TO WS-FLAG-RECHAZADO
058200     ELSE
058300        IF WS-TOK-8 IS NOT NUMERIC
058400           STRING WS-TOK-8 DELIMITED BY SPACE
058500                  ' - invalid campus code.' DELIMITED BY SIZE
058600             INTO WS-LINEA-SALIDA
058700           END-STRING
058800           DISPLAY WS-LINEA-SALIDA
058900           MOVE 'Y' TO WS-FLAG-RECHAZADO
059000        ELSE
059100           MOVE WS-TOK-8 TO WS-OP-CAMPUS
059200           IF WS-OP-CAMPUS < 1 OR WS-OP-CAMPUS > 3
059300              STRING WS-TOK-8 DELIMITED BY SPACE
059400                  ' is not a valid campus code (1,2,3).'
059500                               DELIMITED BY SIZE
059600                INTO WS-LINEA-SALIDA
059700              END-STRING
059800              DISPLAY WS-LINEA-SALIDA
059900              MOVE 'Y' TO WS-FLAG-RECHAZADO
060000           END-IF
060100        END-IF
060200     END-IF.
060300
060400 4500-VALIDAR-CAMPUS-F. EXIT.
060500
060600
060700 4600-VALIDAR-PLAZO-FIJO-I.
060800
060900     IF WS-CANT-TOK < 9
061000        DISPLAY
061100         'Missing deposit, term, or open date for certificate deposit.'
061200        MOVE 'Y' TO WS-FLAG-RECHAZADO
061300     ELSE
061400        IF WS-TOK-8 IS NOT NUMERIC
061500           STRING WS-TOK-8 DELIMITED BY SPACE
061600                  ' - invalid term (3,6,9,12).' DELIMITED BY SIZE
061700             INTO WS-LINEA-SALIDA
061800           END-STRING
061900           DISPLAY WS-LINEA-SALIDA
062000           MOVE 'Y' TO WS-FLAG-RECHAZADO
062100        ELSE
062200           MOVE WS-TOK-8 TO WS-OP-PLAZO
062300           IF WS-OP-PLAZO = 3 OR WS-OP-PLAZO = 6 OR
062400              WS-OP-PLAZO = 9 OR WS-OP-PLAZO = 12
062500              MOVE WS-TOK-9 (1:2) TO WS-OP-APER-MES
062600              MOVE WS-TOK-9 (4:2) TO WS-OP-APER-DIA
062700              MOVE WS-TOK-9 (7:4) TO WS-OP-APER-ANIO
062800              MOVE 'V'           TO WS-FC-FUN-COD
062900              MOVE WS-OP-FEC-APER TO WS-FC-FECHA-1
063000              CALL 'PGMFECAF' USING WS-FECHA-COM
063100              IF WS-FC-NO-ES-VALIDA
063200                 STRING 'DOB invalid: ' DELIMITED BY SIZE
063300                        WS-TOK-9 DELIMITED BY SPACE
063400                        ' not a valid calendar date!'
063500                                 DELIMITED BY SIZE
063600                   INTO WS-LINEA-SALIDA
063700                 END-STRING
063800                 DISPLAY WS-LINEA-SALIDA
063900                 MOVE 'Y' TO WS-FLAG-RECHAZADO
064000              ELSE
064100                 MOVE 'F'            TO WS-FC-FUN-COD
064200                 MOVE WS-OP-FEC-APER TO WS-FC-FECHA-1
064300                 MOVE WS-HOY-C-MES   TO WS-FC-HOY-MES
064400                 MOVE WS-HOY-C-DIA   TO WS-FC-HOY-DIA
064500                 MOVE WS-HOY-C-ANIO  TO WS-FC-HOY-ANIO
064600                 CALL 'PGMFECAF' USING WS-FECHA-COM
064700                 IF WS-FC-ES-VALIDA
064800                    DISPLAY 'Note: certificate deposit open'
064900                       ' date is in the future.'
065000                 END-IF
065100              END-IF
065200           ELSE
065300              STRING WS-OP-PLAZO DELIMITED BY SIZE
065400                     ' is not a valid term.' DELIMITED BY SIZE
065500                INTO WS-LINEA-SALIDA
065600              END-STRING
065700              DISPLAY WS-LINEA-SALIDA
065800              MOVE 'Y' TO WS-FLAG-RECHAZADO
065900           END-IF
066000        END-IF
066100     END-IF.
066200
066300 4600-VALIDAR-PLAZO-FIJO-F. EXIT.
066400
066500
066600*--------------------------------------------------------------
066700*    RECHAZA SI EL TITULAR (NOMBRE+APELLIDO+NACIMIENTO) YA
066800*    TIENE UNA CUENTA DEL MISMO TIPO (NO APLICA A PLAZO FIJO).
066900*--------------------------------------------------------------
067000 4700-VALIDAR-DUPLICADO-I.
067100
067200     SET WS-FLAG-ENCONTRADO TO 'N'
067300     MOVE 1 TO WS-IDX
067400     PERFORM 4710-COMPARAR-DUPLICADO-I THRU 4710-COMPARAR-DUPLICADO-F
067500        UNTIL WS-IDX > TB-CANT-CUENTAS
067600     IF WS-SI-ENCONTRADO
067700        STRING WS-TOK-4 DELIMITED BY SPACE
067800               ' '      DELIMITED BY SIZE
067900               WS-TOK-5 DELIMITED BY SPACE
068000               ' already has a ' DELIMITED BY SIZE
068100               WS-TIPO-TXT DELIMITED BY SPACE
068200               ' account.' DELIMITED BY SIZE
068300          INTO WS-LINEA-SALIDA
068400        END-STRING
068500        DISPLAY WS-LINEA-SALIDA
068600        MOVE 'Y' TO WS-FLAG-RECHAZADO
068700     END-IF.
068800
068900 4700-VALIDAR-DUPLICADO-F. EXIT.
069000
069100 4710-COMPARAR-DUPLICADO-I.
069200
069300     SET TB-CTA-IDX TO WS-IDX
069400     IF TBC-TIPO-CUENTA (TB-CTA-IDX) = WS-OP-TIPO
069500        AND TBC-NOMBRE   (TB-CTA-IDX) = WS-TOK-4
069600        AND TBC-APELLIDO (TB-CTA-IDX) = WS-TOK-5
069700        AND TBC-FEC-NAC  (TB-CTA-IDX) = WS-OP-DOB
069800        SET WS-SI-ENCONTRADO TO TRUE
069900        MOVE TB-TIP-NOMBRE (WS-OP-TIPO) TO WS-TIPO-TXT
070000        MOVE TB-CANT-CUENTAS TO WS-IDX
070100     END-IF
070200     ADD 1 TO WS-IDX.
070300
070400 4710-COMPARAR-DUPLICADO-F. EXIT.
070500
070600
070700*--------------------------------------------------------------
070800*    CREA LA CUENTA VALIDADA, LA AGREGA AL FINAL DE LA TABLA Y
070900*    FIJA LA FIDELIDAD INICIAL.
071000*--------------------------------------------------------------
071100 4900-CREAR-CUENTA-I.
071200
071300     ADD 1 TO TB-CANT-CUENTAS
071400     ADD 1 TO WS-SERIE-ACTUAL
071500     SET TB-CTA-IDX TO TB-CANT-CUENTAS
071600
071700     MOVE WS-OP-SUCURSAL   TO TBC-NUM-SUCURSAL (TB-CTA-IDX)
071800     MOVE WS-OP-TIPO       TO TBC-NUM-TIPO     (TB-CTA-IDX)
071900     MOVE WS-SERIE-ACTUAL  TO TBC-NUM-SERIE    (TB-CTA-IDX)
072000     MOVE WS-TOK-4         TO TBC-NOMBRE       (TB-CTA-IDX)
072100     MOVE WS-TOK-5         TO TBC-APELLIDO     (TB-CTA-IDX)
072200     MOVE WS-OP-DOB        TO TBC-FEC-NAC      (TB-CTA-IDX)
072300     MOVE WS-OP-DEPOSITO   TO TBC-SALDO        (TB-CTA-IDX)
072400     MOVE WS-OP-TIPO       TO TBC-TIPO-CUENTA  (TB-CTA-IDX)
072500     MOVE 0                TO TBC-CANT-RETIROS (TB-CTA-IDX)
072600     MOVE 0                TO TBC-CANT-MOVTOS  (TB-CTA-IDX)
072700     SET TBC-NO-FIEL (TB-CTA-IDX) TO TRUE
072800
072900     EVALUATE WS-OP-TIPO
073000        WHEN 02
073100           PERFORM 4950-FIEL-AHORRO-I THRU 4950-FIEL-AHORRO-F
073200        WHEN 03
073300           IF WS-OP-DEPOSITO >= 5000.00
073400              SET TBC-ES-FIEL (TB-CTA-IDX) TO TRUE
073500           END-IF
073600        WHEN 04
073700           MOVE WS-OP-CAMPUS TO TBC-CAMPUS-COD (TB-CTA-IDX)
073800        WHEN 05
073900           MOVE WS-OP-PLAZO    TO TBC-PF-PLAZO    (TB-CTA-IDX)
074000           MOVE WS-OP-FEC-APER TO TBC-PF-FEC-APER (TB-CTA-IDX)
074100     END-EVALUATE
074200
074300     MOVE TB-TIP-NOMBRE (WS-OP-TIPO) TO WS-TIPO-TXT
074400     MOVE TBC-NUMERO (TB-CTA-IDX) TO WS-NUMERO-BUSCADO
074500     STRING WS-TIPO-TXT DELIMITED BY SPACE
074600            ' account ' DELIMITED BY SIZE
074700            WS-NUMERO-BUSCADO DELIMITED BY SIZE
074800            ' has been opened.' DELIMITED BY SIZE
074900       INTO WS-LINEA-SALIDA
075000     END-STRING
075100     DISPLAY WS-LINEA-SALIDA
075200
075300     IF WS-OP-TIPO = 01
075400        PERFORM 4960-REDERIVAR-FIEL-TITULAR-I
075500           THRU 4960-REDERIVAR-FIEL-TITULAR-F
075600     END-IF.
075700
075800 4900-CREAR-CUENTA-F. EXIT.
075900
076000
076100*--------------------------------------------------------------
076200*    UNA CUENTA DE AHORRO ES FIEL SI EL TITULAR YA TIENE UNA
076300*    CUENTA CORRIENTE.
076400*--------------------------------------------------------------
076500 4950-FIEL-AHORRO-I.
076600
076700     SET WS-FLAG-ENCONTRADO TO 'N'
076800     MOVE 1 TO WS-IDX
076900     PERFORM 4955-BUSCAR-CORRIENTE-I THRU 4955-BUSCAR-CORRIENTE-F
077000        UNTIL WS-IDX > TB-CANT-CUENTAS
077100     IF WS-SI-ENCONTRADO
077200        SET TBC-ES-FIEL (TB-CTA-IDX) TO TRUE
077300     END-IF.
077400
077500 4950-FIEL-AHORRO-F. EXIT.
077600
077700 4955-BUSCAR-CORRIENTE-I.
077800
077900     IF TBC-TIPO-CORRIENTE (WS-IDX)
078000        AND TBC-NOMBRE   (WS-IDX) = WS-TOK-4
078100        AND TBC-APELLIDO (WS-IDX) = WS-TOK-5
078200        AND TBC-FEC-NAC  (WS-IDX) = WS-OP-DOB
078300        SET WS-SI-ENCONTRADO TO TRUE
078400        MOVE TB-CANT-CUENTAS TO WS-IDX
078500     END-IF
078600     ADD 1 TO WS-IDX.
078700
078800 4955-BUSCAR-CORRIENTE-F. EXIT.
078900
079000
079100*--------------------------------------------------------------
079200*    AL ABRIR/CERRAR UNA CUENTA CORRIENTE, LAS CUENTAS DE
079300*    AHORRO DEL MISMO TITULAR SE REEVALUAN.
079400*--------------------------------------------------------------
079500 4960-REDERIVAR-FIEL-TITULAR-I.
079600
079700     MOVE 1 TO WS-IDX
079800     PERFORM 4965-REDERIVAR-UNA-I THRU 4965-REDERIVAR-UNA-F
079900        UNTIL WS-IDX > TB-CANT-CUENTAS.
080000
080100 4960-REDERIVAR-FIEL-TITULAR-F. EXIT.
080200
080300 4965-REDERIVAR-UNA-I.
080400
080500     IF TBC-TIPO-AHORRO (WS-IDX)
080600        AND TBC-NOMBRE   (WS-IDX) = WS-TOK-4
080700        AND TBC-APELLIDO (WS-IDX) = WS-TOK-5
080800        AND TBC-FEC-NAC  (WS-IDX) = WS-OP-DOB
080900        SET WS-FLAG-ENCONTRADO TO 'N'
081000        MOVE WS-IDX TO WS-IDX-2
081100        MOVE 1 TO WS-IDX-2
081200        PERFORM 4970-BUSCAR-CORR-OTRA-I THRU 4970-BUSCAR-CORR-OTRA-F
081300           UNTIL WS-IDX-2 > TB-CANT-CUENTAS
081400        IF WS-SI-ENCONTRADO
081500           SET TBC-ES-FIEL (WS-IDX) TO TRUE
081600        ELSE
081700           SET TBC-NO-FIEL (WS-IDX) TO TRUE
081800        END-IF
081900     END-IF
082000     ADD 1 TO WS-IDX.
082100
082200 4965-REDERIVAR-UNA-F. EXIT.
082300
082400 4970-BUSCAR-CORR-OTRA-I.
082500
082600     IF TBC-TIPO-CORRIENTE (WS-IDX-2)
082700        AND TBC-NOMBRE   (WS-IDX-2) = WS-TOK-4
082800        AND TBC-APELLIDO (WS-IDX-2) = WS-TOK-5
082900        AND TBC-FEC-NAC  (WS-IDX-2) = WS-OP-DOB
083000        SET WS-SI-ENCONTRADO TO TRUE
083100        MOVE TB-CANT-CUENTAS TO WS-IDX-2
083200     END-IF
083300     ADD 1 TO WS-IDX-2.
083400
083500 4970-BUSCAR-CORR-OTRA-F. EXIT.
083600
083700
083800*================================================================
083900*    COMANDO C - CIERRE DE CUENTA (POR NUMERO O POR TITULAR).
084000*================================================================
084100 5000-CERRAR-I.
084200
084300     SET WS-FLAG-RECHAZADO TO 'N'
084400     IF WS-CANT-TOK < 3
084500        DISPLAY 'Missing data for closing an account.'
084600        MOVE 'Y' TO WS-FLAG-RECHAZADO
084700     ELSE
084800        MOVE WS-TOK-2 (1:2) TO WS-FC-F1-MES
084900        MOVE WS-TOK-2 (4:2) TO WS-FC-F1-DIA
085000        MOVE WS-TOK-2 (7:4) TO WS-FC-F1-ANIO
085100        MOVE 'V'             TO WS-FC-FUN-COD
085200        CALL 'PGMFECAF' USING WS-FECHA-COM
085300        IF WS-FC-NO-ES-VALIDA
085400           STRING 'Close date invalid: ' DELIMITED BY SIZE
085500                  WS-TOK-2 DELIMITED BY SPACE
085600             INTO WS-LINEA-SALIDA
085700           END-STRING
085800           DISPLAY WS-LINEA-SALIDA
085900           MOVE 'Y' TO WS-FLAG-RECHAZADO
086000        END-IF
086100     END-IF
086200
086300     IF NOT WS-ES-RECHAZADO
086400        IF WS-CANT-TOK = 3
086500           MOVE WS-TOK-3 TO WS-NUMERO-BUSCADO
086600           PERFORM 5100-CERRAR-POR-NUMERO-I
086700              THRU 5100-CERRAR-POR-NUMERO-F
086800        ELSE
086900           IF WS-CANT-TOK >= 5
087000              PERFORM 5200-CERRAR-POR-TITULAR-I
087100                 THRU 5200-CERRAR-POR-TITULAR-F
087200           ELSE
087300              DISPLAY 'Missing data for closing an account.'
087400           END-IF
087500        END-IF
087600     END-IF.
087700
087800 5000-CERRAR-F. EXIT.
087900
088000
088100 5100-CERRAR-POR-NUMERO-I.
088200
088300     SET WS-FLAG-ENCONTRADO TO 'N'
088400     MOVE 1 TO WS-IDX
088500     PERFORM 5110-BUSCAR-NUMERO-I THRU 5110-BUSCAR-NUMERO-F
088600        UNTIL WS-IDX > TB-CANT-CUENTAS
088700     IF WS-SI-ENCONTRADO
088800        STRING 'Closing account ' DELIMITED BY SIZE
088900               WS-NUMERO-BUSCADO  DELIMITED BY SIZE
089000          INTO WS-LINEA-SALIDA
089100        END-STRING
089200        DISPLAY WS-LINEA-SALIDA
089300        MOVE 'N' TO WS-FLAG-CIERRE-MASIVO
089400        MOVE SPACES TO WS-PREFIJO-CIERRE
089500        STRING '--interest earned: ' DELIMITED BY SIZE
089600           INTO WS-PREFIJO-CIERRE
089700        END-STRING
089800        PERFORM 5900-CERRAR-UNA-CUENTA-I THRU 5900-CERRAR-UNA-CUENTA-F
089900     ELSE
090000        STRING WS-NUMERO-BUSCADO DELIMITED BY SIZE
090100               ' account does not exist.' DELIMITED BY SIZE
090200          INTO WS-LINEA-SALIDA
090300        END-STRING
090400        DISPLAY WS-LINEA-SALIDA
090500     END-IF.
090600
090700 5100-CERRAR-POR-NUMERO-F. EXIT.
090800
090900 5110-BUSCAR-NUMERO-I.
091000
091100     IF TBC-NUMERO (WS-IDX) = WS-NUMERO-BUSCADO
091200        SET WS-SI-ENCONTRADO TO TRUE
091300        MOVE WS-IDX TO WS-IDX-ENCONTRADO
091400        MOVE TB-CANT-CUENTAS TO WS-IDX
091500     END-IF
091600     ADD 1 TO WS-IDX.
091700
091800 5110-BUSCAR-NUMERO-F. EXIT.
091900
092000
092100 5200-CERRAR-POR-TITULAR-I.
092200
092300     SET WS-FLAG-ENCONTRADO TO 'N'
092400     MOVE WS-TOK-5 (1:2) TO WS-OP-DOB-MES
092500     MOVE WS-TOK-5 (4:2) TO WS-OP-DOB-DIA
092600     MOVE WS-TOK-5 (7:4) TO WS-OP-DOB-ANIO
092700     STRING 'Closing accounts for ' DELIMITED BY SIZE
092800            WS-TOK-3 DELIMITED BY SPACE
092900            ' '      DELIMITED BY SIZE
093000            WS-TOK-4 DELIMITED BY SPACE
093100       INTO WS-LINEA-SALIDA
093200     END-STRING
093300     DISPLAY WS-LINEA-SALIDA
093400
093500     MOVE TB-CANT-CUENTAS TO WS-IDX-2
093600     PERFORM 5210-CERRAR-SI-TITULAR-I THRU 5210-CERRAR-SI-TITULAR-F
093700        VARYING WS-IDX FROM WS-IDX-2 BY -1
093800        UNTIL WS-IDX < 1
093900
094000     IF WS-SI-ENCONTRADO
094100        STRING 'All accounts for ' DELIMITED BY SIZE
094200               WS-TOK-3 DELIMITED BY SPACE
094300               ' ' DELIMITED BY SIZE
094400               WS-TOK-4 DELIMITED BY SPACE
094500               ' are closed and moved to archive.' DELIMITED BY SIZE
094600          INTO WS-LINEA-SALIDA
094700        END-STRING
094800        DISPLAY WS-LINEA-SALIDA
094900     ELSE
095000        STRING WS-TOK-3 DELIMITED BY SPACE
095100               ' '      DELIMITED BY SIZE
095200               WS-TOK-4 DELIMITED BY SPACE
095300               ' does not have any accounts in the database.'
095400                                DELIMITED BY SIZE
095500          INTO WS-LINEA-SALIDA
095600        END-STRING
095700        DISPLAY WS-LINEA-SALIDA
095800     END-IF.
095900
096000 5200-CERRAR-POR-TITULAR-F. EXIT.
096100
096200 5210-CERRAR-SI-TITULAR-I.
096300
096400     SET TB-CTA-IDX TO WS-IDX
096500     IF TBC-NOMBRE   (TB-CTA-IDX) = WS-TOK-3
096600        AND TBC-APELLIDO (TB-CTA-IDX) = WS-TOK-4
096700        AND TBC-FEC-NAC  (TB-CTA-IDX) = WS-OP-DOB
096800        SET WS-SI-ENCONTRADO TO TRUE
096900        MOVE WS-IDX TO WS-IDX-ENCONTRADO
097000        MOVE TBC-NUMERO (TB-CTA-IDX) TO WS-NUMERO-BUSCADO
097100        MOVE 'Y' TO WS-FLAG-CIERRE-MASIVO
097200        MOVE SPACES TO WS-PREFIJO-CIERRE
097300        STRING '--' DELIMITED BY SIZE
097400               WS-NUMERO-BUSCADO DELIMITED BY SIZE
097500               ' interest earned: ' DELIMITED BY SIZE
097600          INTO WS-PREFIJO-CIERRE
097700        END-STRING
097800        PERFORM 5900-CERRAR-UNA-CUENTA-I THRU 5900-CERRAR-UNA-CUENTA-F
097900     END-IF.
098000
098100 5210-CERRAR-SI-TITULAR-F. EXIT.
098200
098300
098400*--------------------------------------------------------------
098500*    COMPUTA EL INTERES/PENALIDAD DE CIERRE, LOS IMPRIME,
098600*    MUEVE LA CUENTA AL ARCHIVO Y, SI ERA CORRIENTE, REEVALUA
098700*    LA FIDELIDAD DE AHORRO DEL TITULAR.
098800*--------------------------------------------------------------
098900 5900-CERRAR-UNA-CUENTA-I.
099000
099100     SET TB-CTA-IDX TO WS-IDX-ENCONTRADO
099200     MOVE 'C'                          TO WS-IC-FUN-COD
099300     MOVE TBC-TIPO-CUENTA  (TB-CTA-IDX) TO WS-IC-TIPO-CUENTA
099400     IF TBC-ES-FIEL (TB-CTA-IDX)
099500        MOVE 'Y' TO WS-IC-FLAG-FIEL
099600     ELSE
099700        MOVE 'N' TO WS-IC-FLAG-FIEL
099800     END-IF
099900     MOVE TBC-SALDO        (TB-CTA-IDX) TO WS-IC-SALDO
100000     MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO WS-IC-CANT-RETIROS
100100     MOVE TBC-PF-PLAZO     (TB-CTA-IDX) TO WS-IC-PF-PLAZO
100200     MOVE TBC-PF-FEC-APER  (TB-CTA-IDX) TO WS-IC-PF-FEC-APER
100300     MOVE WS-TOK-2 (1:2)                TO WS-IC-CIERRE-MES
100400     MOVE WS-TOK-2 (4:2)                TO WS-IC-CIERRE-DIA
100500     MOVE WS-TOK-2 (7:4)                TO WS-IC-CIERRE-ANIO
100600     CALL 'PGMINCAF' USING WS-INCAF-COM
100700
100800     COMPUTE WS-IC-INTERES-CENT ROUNDED = WS-IC-INTERES-RESULT
100900     MOVE WS-IC-INTERES-CENT   TO WS-MONTO-EDIT
101000     PERFORM 9000-ARMAR-MONTO-I THRU 9000-ARMAR-MONTO-F
101100     MOVE SPACES TO WS-LINEA-SALIDA
101200     STRING WS-PREFIJO-CIERRE DELIMITED BY SPACE
101300            WS-MONTO-TXT      DELIMITED BY SPACE
101400       INTO WS-LINEA-SALIDA
101500     END-STRING
101600     DISPLAY WS-LINEA-SALIDA
101700
101800     IF WS-IC-PENALIDAD-RESULT > 0
101900        COMPUTE WS-IC-PENALIDAD-CENT ROUNDED = WS-IC-PENALIDAD-RESULT
102000        MOVE WS-IC-PENALIDAD-CENT   TO WS-MONTO-EDIT
102100        PERFORM 9000-ARMAR-MONTO-I THRU 9000-ARMAR-MONTO-F
102200        MOVE SPACES TO WS-LINEA-SALIDA
102300        IF WS-ES-CIERRE-MASIVO
102400           STRING '  [penalty] ' DELIMITED BY SIZE
102500                  WS-MONTO-TXT  DELIMITED BY SPACE
102600             INTO WS-LINEA-SALIDA
102700           END-STRING
102800        ELSE
102900           STRING '  penalty ' DELIMITED BY SIZE
103000                  WS-MONTO-TXT DELIMITED BY SPACE
103100             INTO WS-LINEA-SALIDA
103200           END-STRING
103300        END-IF
103400        DISPLAY WS-LINEA-SALIDA
103500     END-IF
103600
103700     PERFORM 5950-MOVER-A-ARCHIVO-I THRU 5950-MOVER-A-ARCHIVO-F
103800
103900     IF TBC-TIPO-CORRIENTE (TB-CTA-IDX)
104000        MOVE TBC-NOMBRE   (TB-CTA-IDX) TO WS-TOK-4
104100        MOVE TBC-APELLIDO (TB-CTA-IDX) TO WS-TOK-5
104200        MOVE TBC-FEC-NAC  (TB-CTA-IDX) TO WS-OP-DOB
104300        PERFORM 4960-REDERIVAR-FIEL-TITULAR-I
104400           THRU 4960-REDERIVAR-FIEL-TITULAR-F
104500     END-IF.
104600
104700 5900-CERRAR-UNA-CUENTA-F. EXIT.
104800
104900
105000*--------------------------------------------------------------
105100*    MUEVE LA FILA CERRADA AL ARCHIVO Y LA QUITA DE LA TABLA
105200*    VIVA (DESPLAZANDO LAS FILAS SIGUIENTES UN LUGAR).
105300*--------------------------------------------------------------
105400 5950-MOVER-A-ARCHIVO-I.
105500
105600     ADD 1 TO TB-CANT-ARCHIVO
105700     SET TB-ARC-IDX TO TB-CANT-ARCHIVO
105800     MOVE TBC-NUMERO       (TB-CTA-IDX) TO ARF-NUMERO   (TB-ARC-IDX)
105900     MOVE TBC-NUM-SUCURSAL (TB-CTA-IDX) TO
106000          ARF-NUM-SUCURSAL (TB-ARC-IDX)
106100     MOVE TBC-NOMBRE       (TB-CTA-IDX) TO ARF-NOMBRE   (TB-ARC-IDX)
106200     MOVE TBC-APELLIDO     (TB-CTA-IDX) TO ARF-APELLIDO (TB-ARC-IDX)
106300     MOVE TBC-FEC-NAC      (TB-CTA-IDX) TO ARF-FEC-NAC  (TB-ARC-IDX)
106400     MOVE TBC-SALDO        (TB-CTA-IDX) TO ARF-SALDO    (TB-ARC-IDX)
106500     MOVE TBC-FLAG-FIEL    (TB-CTA-IDX) TO ARF-FLAG-FIEL (TB-ARC-IDX)
106600     MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO
106700          ARF-CANT-RETIROS (TB-ARC-IDX)
106800     MOVE TBC-TIPO-CUENTA  (TB-CTA-IDX) TO
106900          ARF-TIPO-CUENTA (TB-ARC-IDX)
107000     MOVE TBC-CAMPUS-COD   (TB-CTA-IDX) TO
107100          ARF-CAMPUS-COD (TB-ARC-IDX)
107200     MOVE TBC-PF-PLAZO     (TB-CTA-IDX) TO
107300          ARF-PF-PLAZO (TB-ARC-IDX)
107400     MOVE TBC-PF-FEC-APER  (TB-CTA-IDX) TO
107500          ARF-PF-FEC-APER (TB-ARC-IDX)
107600     MOVE WS-IC-FEC-CIERRE              TO
107700          ARF-FEC-CIERRE (TB-ARC-IDX)
107800
107900     MOVE WS-IDX-ENCONTRADO TO WS-IDX
108000     PERFORM 5960-DESPLAZAR-FILA-I THRU 5960-DESPLAZAR-FILA-F
108100        UNTIL WS-IDX >= TB-CANT-CUENTAS
108200     SUBTRACT 1 FROM TB-CANT-CUENTAS.
108300
108400 5950-MOVER-A-ARCHIVO-F. EXIT.
108500
108600 5960-DESPLAZAR-FILA-I.
108700
108800     SET TB-CTA-IDX TO WS-IDX
108900     MOVE TB-CUENTA-FILA (WS-IDX + 1) TO TB-CUENTA-FILA (TB-CTA-IDX)
109000     ADD 1 TO WS-IDX.
109100
109200 5960-DESPLAZAR-FILA-F. EXIT.
109300
109400
109500*================================================================
109600*    COMANDO D / W - DEPOSITO Y RETIRO.
109700*================================================================
109800 6000-DEPOSITAR-I.
109900
110000     MOVE 'D' TO WS-MV-FUN-COD
110100     PERFORM 6200-DEPOSITAR-RETIRAR-COMUN-I
110200        THRU 6200-DEPOSITAR-RETIRAR-COMUN-F.
110300
110400 6000-DEPOSITAR-F. EXIT.
110500
110600 6100-RETIRAR-I.
110700
110800     MOVE 'W' TO WS-MV-FUN-COD
110900     PERFORM 6200-DEPOSITAR-RETIRAR-COMUN-I
111000        THRU 6200-DEPOSITAR-RETIRAR-COMUN-F.
111100
111200 6100-RETIRAR-F. EXIT.
111300
111400
111500 6200-DEPOSITAR-RETIRAR-COMUN-I.
111600
111700     IF WS-CANT-TOK < 3
111800        IF WS-MV-FUN-COD = 'D'
111900           DISPLAY 'Missing data tokens for the deposit.'
112000        ELSE
112100           DISPLAY 'Missing data tokens for the withdrawal.'
112200        END-IF
112300     ELSE
112400        IF WS-TOK-3 IS NOT NUMERIC
112500           IF WS-MV-FUN-COD = 'D'
112600              STRING WS-TOK-3 DELIMITED BY SPACE
112700                 ' - deposit amount cannot be 0 or negative.'
112800                              DELIMITED BY SIZE
112900                INTO WS-LINEA-SALIDA
113000              END-STRING
113100           ELSE
113200              STRING WS-TOK-3 DELIMITED BY SPACE
113300                 ' withdrawal amount cannot be 0 or negative.'
113400                              DELIMITED BY SIZE
113500                INTO WS-LINEA-SALIDA
113600              END-STRING
113700           END-IF
113800           DISPLAY WS-LINEA-SALIDA
113900        ELSE
114000           MOVE WS-TOK-3 TO WS-MV-MONTO
114100           IF WS-MV-MONTO <= 0
114200              IF WS-MV-FUN-COD = 'D'
114300                 STRING WS-TOK-3 DELIMITED BY SPACE
114400                    ' - deposit amount cannot be 0 or negative.'
114500                                 DELIMITED BY SIZE
114600                   INTO WS-LINEA-SALIDA
114700                 END-STRING
114800              ELSE
114900                 STRING WS-TOK-3 DELIMITED BY SPACE
115000                    ' withdrawal amount cannot be 0 or negative.'
115100                                 DELIMITED BY SIZE
115200                   INTO WS-LINEA-SALIDA
115300                 END-STRING
115400              END-IF
115500              DISPLAY WS-LINEA-SALIDA
115600           ELSE
115700              MOVE WS-TOK-2 TO WS-NUMERO-BUSCADO
115800              SET WS-FLAG-ENCONTRADO TO 'N'
115900              MOVE 1 TO WS-IDX
116000              PERFORM 5110-BUSCAR-NUMERO-I THRU 5110-BUSCAR-NUMERO-F
116100                 UNTIL WS-IDX > TB-CANT-CUENTAS
116200              IF WS-SI-ENCONTRADO
116300                 PERFORM 6300-APLICAR-MOVTO-I THRU 6300-APLICAR-MOVTO-F
116400              ELSE
116500                 STRING WS-NUMERO-BUSCADO DELIMITED BY SIZE
116600                        ' does not exist.' DELIMITED BY SIZE
116700                   INTO WS-LINEA-SALIDA
116800                 END-STRING
116900                 DISPLAY WS-LINEA-SALIDA
117000              END-IF
117100           END-IF
117200        END-IF
117300     END-IF.
117400
117500 6200-DEPOSITAR-RETIRAR-COMUN-F. EXIT.
117600
117700
117800 6300-APLICAR-MOVTO-I.
117900
118000     SET TB-CTA-IDX TO WS-IDX-ENCONTRADO
118100     MOVE TBC-TIPO-CUENTA  (TB-CTA-IDX) TO WS-MV-TIPO-CUENTA
118200     MOVE TBC-SALDO        (TB-CTA-IDX) TO WS-MV-SALDO
118300     MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO WS-MV-CANT-RETIROS
118400     IF TBC-ES-FIEL (TB-CTA-IDX)
118500        MOVE 'Y' TO WS-MV-FLAG-FIEL
118600     ELSE
118700        MOVE 'N' TO WS-MV-FLAG-FIEL
118800     END-IF
118900
119000     CALL 'PGMMVCAF' USING WS-MVCAF-COM
119100
119200     IF WS-MV-RES-OK
119300        MOVE WS-MV-SALDO        TO TBC-SALDO        (TB-CTA-IDX)
119400        MOVE WS-MV-CANT-RETIROS TO TBC-CANT-RETIROS (TB-CTA-IDX)
119500        IF WS-MV-FLAG-FIEL = 'Y'
119600           SET TBC-ES-FIEL (TB-CTA-IDX) TO TRUE
119700        ELSE
119800           SET TBC-NO-FIEL (TB-CTA-IDX) TO TRUE
119900        END-IF
120000        PERFORM 6400-REGISTRAR-ACTIVIDAD-I
120100           THRU 6400-REGISTRAR-ACTIVIDAD-F
120200        MOVE WS-MV-MONTO TO WS-MONTO-EDIT
120300        PERFORM 9000-ARMAR-MONTO-I THRU 9000-ARMAR-MONTO-F
120400        IF WS-MV-FUN-COD = 'D'
120500           STRING WS-MONTO-TXT DELIMITED BY SPACE
120600                  ' deposited to ' DELIMITED BY SIZE
120700                  WS-NUMERO-BUSCADO DELIMITED BY SIZE
120800             INTO WS-LINEA-SALIDA
120900           END-STRING
121000        ELSE
121100           IF WS-MV-ES-BAJO-2000
121200              STRING WS-NUMERO-BUSCADO DELIMITED BY SIZE
121300                     ' balance below $2,000 - ' DELIMITED BY SIZE
121400                     WS-MONTO-TXT DELIMITED BY SPACE
121500                     ' withdrawn from ' DELIMITED BY SIZE
121600                     WS-NUMERO-BUSCADO DELIMITED BY SIZE
121700                INTO WS-LINEA-SALIDA
121800              END-STRING
121900           ELSE
122000              STRING WS-MONTO-TXT DELIMITED BY SPACE
122100                     ' withdrawn from ' DELIMITED BY SIZE
122200                     WS-NUMERO-BUSCADO DELIMITED BY SIZE
122300                INTO WS-LINEA-SALIDA
122400              END-STRING
122500           END-IF
122600        END-IF
122700        DISPLAY WS-LINEA-SALIDA
122800     ELSE
122900        MOVE WS-MV-MONTO TO WS-MONTO-EDIT
123000        PERFORM 9000-ARMAR-MONTO-I THRU 9000-ARMAR-MONTO-F
123100        IF WS-MV-ES-BAJO-2000
123200           STRING WS-NUMERO-BUSCADO DELIMITED BY SIZE
123300                  ' balance below $2,000 - withdrawing '
123400                                    DELIMITED BY SIZE
123500                  WS-MONTO-TXT DELIMITED BY SPACE
123600                  ' - insufficient funds.' DELIMITED BY SIZE
123700             INTO WS-LINEA-SALIDA
123800           END-STRING
123900        ELSE
124000           STRING WS-NUMERO-BUSCADO DELIMITED BY SIZE
124100                  ' - insufficient funds.' DELIMITED BY SIZE
124200             INTO WS-LINEA-SALIDA
124300           END-STRING
124400        END-IF
124500        DISPLAY WS-LINEA-SALIDA
124600     END-IF.
124700
124800 6300-APLICAR-MOVTO-F. EXIT.
124900
125000
125100 6400-REGISTRAR-ACTIVIDAD-I.
125200
125300     MOVE 1 TO WS-IDX-2
125400     PERFORM 6450-BUSCAR-CIUDAD-SUC-I THRU 6450-BUSCAR-CIUDAD-SUC-F
125500        UNTIL WS-IDX-2 > 5
125600
125700     IF TBC-CANT-MOVTOS (TB-CTA-IDX) < 40
125800        ADD 1 TO TBC-CANT-MOVTOS (TB-CTA-IDX)
125900        MOVE WS-HOY-C-MES TO
126000             MOV-FECHA-MES (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
126100        MOVE WS-HOY-C-DIA TO
126200             MOV-FECHA-DIA (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
126300        MOVE WS-HOY-C-ANIO TO
126400             MOV-FECHA-ANIO (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
126500        MOVE WS-CIUDAD-SUC TO
126600             MOV-SUCURSAL (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
126700        MOVE WS-MV-FUN-COD TO
126800             MOV-TIPO (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
126900        MOVE WS-MV-MONTO TO
127000             MOV-IMPORTE (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
127100        SET MOV-NO-ATM (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
127200            TO TRUE
127300     END-IF.
127400
127500 6400-REGISTRAR-ACTIVIDAD-F. EXIT.
127600
127700 6450-BUSCAR-CIUDAD-SUC-I.
127800
127900     IF TB-SUC-COD (WS-IDX-2) = TBC-NUM-SUCURSAL (TB-CTA-IDX)
128000        MOVE TB-SUC-CIUDAD (WS-IDX-2) TO WS-CIUDAD-SUC
128100        MOVE 5 TO WS-IDX-2
128200     END-IF
128300     ADD 1 TO WS-IDX-2.
128400
128500 6450-BUSCAR-CIUDAD-SUC-F. EXIT.
128600
128700
128800*================================================================
128900*    COMANDO A - PROCESAR ACTIVITIES.TXT.
129000*================================================================
129100 7000-ACTIVIDADES-I.
129200
129300     IF WS-CANT-TOK NOT = 1
129400        DISPLAY 'Invalid command!'
129500     ELSE
129600        IF TB-CANT-CUENTAS = 0
129700           DISPLAY 'ERROR: Account database is empty! Ensure'
129800              ' accounts are loaded before processing'
129900              ' activities.'
130000        ELSE
130100           CALL 'PGMACCAF' USING WS-RPT-COM TB-CUENTAS-TABLA
130200        END-IF
130300     END-IF.
130400
130500 7000-ACTIVIDADES-F. EXIT.
130600
130700
130800*================================================================
130900*    COMANDOS PA/PB/PH/PT/PS - LISTADOS.
131000*================================================================
131100 7100-LISTAR-ARCHIVO-I.
131200
131300     IF WS-CANT-TOK NOT = 1
131400        DISPLAY 'Invalid command!'
131500     ELSE
131600        IF TB-CANT-ARCHIVO = 0
131700           DISPLAY 'Archive is empty.'
131800        ELSE
131900           CALL 'PGMLACAF' USING WS-RPT-COM TB-ARCHIVO-TABLA
132000        END-IF
132100     END-IF.
132200
132300 7100-LISTAR-ARCHIVO-F. EXIT.
132400
132500
132600 7200-LISTAR-SUCURSAL-I.
132700
132800     IF WS-CANT-TOK NOT = 1
132900        DISPLAY 'Invalid command!'
133000     ELSE
133100        IF TB-CANT-CUENTAS = 0
133200           DISPLAY 'Account database is empty!'
133300        ELSE
133400           CALL 'PGMLBCAF' USING WS-RPT-COM TB-CUENTAS-TABLA
133500        END-IF
133600     END-IF.
133700
133800 7200-LISTAR-SUCURSAL-F. EXIT.
133900
134000
134100 7300-LISTAR-TITULAR-I.
134200
134300     IF WS-CANT-TOK NOT = 1
134400        DISPLAY 'Invalid command!'
134500     ELSE
134600        IF TB-CANT-CUENTAS = 0
134700           DISPLAY 'Account database is empty!'
134800        ELSE
134900           CALL 'PGMLHCAF' USING WS-RPT-COM TB-CUENTAS-TABLA
135000        END-IF
135100     END-IF.
135200
135300 7300-LISTAR-TITULAR-F. EXIT.
135400
135500
135600 7400-LISTAR-TIPO-I.
135700
135800     IF WS-CANT-TOK NOT = 1
135900        DISPLAY 'Invalid command!'
136000     ELSE
136100        IF TB-CANT-CUENTAS = 0
136200           DISPLAY 'Account database is empty!'
136300        ELSE
136400           CALL 'PGMLTCAF' USING WS-RPT-COM TB-CUENTAS-TABLA
136500        END-IF
136600     END-IF.
136700
136800 7400-LISTAR-TIPO-F. EXIT.
136900
137000
137100 7500-ESTADO-CUENTA-I.
137200
137300     IF WS-CANT-TOK NOT = 1
137400        DISPLAY 'Invalid command!'
137500     ELSE
137600        IF TB-CANT-CUENTAS = 0
137700           DISPLAY 'Account database is empty!'
137800        ELSE
137900           MOVE WS-HOY-C-MES  TO WS-RPT-HOY-MES
138000           MOVE WS-HOY-C-DIA  TO WS-RPT-HOY-DIA
138100           MOVE WS-HOY-C-ANIO TO WS-RPT-HOY-ANIO
138200           CALL 'PGMSTCAF' USING WS-RPT-COM TB-CUENTAS-TABLA
138300        END-IF
138400     END-IF.
138500
138600 7500-ESTADO-CUENTA-F. EXIT.
138700
138800
138900 8000-LEER-COMANDO-I.
139000
139100     READ CMD-ENTRADA
139200        AT END
139300           SET WS-SON-FIN-COMANDOS TO TRUE
139400           DISPLAY 'Transaction Manager is terminated.'
139500     END-READ.
139600
139700 8000-LEER-COMANDO-F. EXIT.
139800
139900
140000*--------------------------------------------------------------
140100*    QUITA LOS BLANCOS A LA IZQUIERDA DE UN IMPORTE EDITADO CON
140200*    SIGNO DE DOLAR FLOTANTE, PARA PODER EMPOTRARLO EN UN
140300*    MENSAJE SIN DEJAR HUECOS.
140400*--------------------------------------------------------------
140500 9000-ARMAR-MONTO-I.
140600
140700     MOVE WS-MONTO-EDIT TO WS-MONTO-ALFA
140800     MOVE 0 TO WS-CANT-BLANCOS
140900     INSPECT WS-MONTO-ALFA TALLYING WS-CANT-BLANCOS
141000        FOR LEADING SPACE
141100     MOVE SPACES TO WS-MONTO-TXT
141200     MOVE WS-MONTO-ALFA (WS-CANT-BLANCOS + 1 : 14 - WS-CANT-BLANCOS)
141300        TO WS-MONTO-TXT.
141400
141500 9000-ARMAR-MONTO-F. EXIT.
141600
141700
141800 9999-FINAL-I.
141900
142000     IF FS-COMANDO = '00'
142100        CLOSE CMD-ENTRADA
142200     END-IF.
142300
142400 9999-FINAL-F. EXIT.
