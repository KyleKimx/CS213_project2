000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMACCAF.
000300 AUTHOR.        L M SANTIAGO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  14/08/91.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMACCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: APLICA EL LOTE DE "ACTIVITIES.TXT" A LA *
001300*                      BASE DE CUENTAS RESIDENTE Y LUEGO IMPRIME*
001400*                      LA PRIMERA ACTIVIDAD DE CAJERO (ATM) DE  *
001500*                      CADA CUENTA AFECTADA.                    *
001600*    LLAMADO POR.......: PGMTXCAF AL RECIBIR EL COMANDO 'A'.    *
001700*                      SUPONE QUE LA BASE YA FUE VALIDADA NO    *
001800*                      VACIA POR EL LLAMADOR.                  *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS
002100*    ------------------------------------------------------------
002200*    FECHA     INIC  PETIC      DESCRIPCION
002300*    --------  ----  ---------  ------------------------------
002400*    14/08/91  LMS   BC-0132    VERSION ORIGINAL.
002500*    22/02/92  RJP   BC-0151    SE DELEGA LA APLICACION DEL
002600*                               DEPOSITO/RETIRO A PGMMVCAF PARA
002700*                               REUTILIZAR LA MISMA LOGICA QUE
002800*                               LOS COMANDOS D/W EN LINEA.
002900*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: SIN
003000*                               CAMBIOS, LAS FECHAS DEL LOTE SE
003100*                               ALMACENAN CON ANIO 9(04).
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ACT-ENTRADA ASSIGN TO DDACTIV
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-ACTIVID.
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  ACT-ENTRADA
005000     RECORDING MODE IS F.
005100 01  REG-ACTIVID                PIC X(80).
005200
005300 WORKING-STORAGE SECTION.
005400*=======================*
005500 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700 77  FS-ACTIVID         PIC X(02) VALUE '00'.
005800 01  WS-SWITCHES.
005900     05  WS-FIN-LECTURA      PIC X(01) VALUE 'N'.
006000         88  WS-ES-FIN-LECTURA         VALUE 'Y'.
006100
006200*----------- CAMPOS DE PARTICION DE LA LINEA DE ACTIVITIES.TXT ----
006300 01  WS-CAMPOS-LINEA.
006400     05  WS-CANT-TOKENS      PIC 9(02) USAGE COMP.
006500     05  WS-TOKEN-TIPO       PIC X(01).
006600     05  WS-TOKEN-NUMERO     PIC X(09).
006700     05  WS-TOKEN-FECHA      PIC X(10).
006800     05  WS-TOKEN-SUCURSAL   PIC X(15).
006900     05  WS-TOKEN-MONTO      PIC X(15).
007000     05  WS-TOKEN-RESTO      PIC X(10).
007100
007200 01  WS-CAMPOS-LINEA-ALT REDEFINES WS-CAMPOS-LINEA.
007300     05  FILLER              PIC X(10).
007400     05  WS-ALT-FECHA-SUC    PIC X(25).
007500     05  FILLER              PIC X(25).
007600
007700*----------- LINEA ARMADA DE LA ACTIVIDAD -------------------------
007800 01  WS-ACTIVIDAD-ARMADA.
007900     05  WS-ARM-NUMERO       PIC 9(09).
008000     05  WS-ARM-FECHA.
008100         10  WS-ARM-FEC-MES  PIC 9(02).
008200         10  WS-ARM-FEC-DIA  PIC 9(02).
008300         10  WS-ARM-FEC-ANIO PIC 9(04).
008400     05  WS-ARM-MONTO        PIC S9(9)V99 USAGE COMP-3.
008500
008600 01  WS-ACTIVIDAD-ARMADA-ALT REDEFINES WS-ACTIVIDAD-ARMADA.
008700     05  FILLER              PIC X(09).
008800     05  WS-ARM-RESTO        PIC X(08).
008900
009000*----------- MARCA DE "YA SE IMPRIMIO LA PRIMER ATM" --------------
009100 01  WS-TABLA-IMPRESO.
009200     05  WS-IMPRESO-FILA OCCURS 500 TIMES
009300                         INDEXED BY WS-IMP-IDX.
009400         10  WS-YA-IMPRESO   PIC X(01) VALUE 'N'.
009500             88  WS-SI-IMPRESO           VALUE 'Y'.
009600
009700*----------- AREA DE COMUNICACION CON PGMFECAF (FORMATO DE FECHA) --
009800 01  WS-FECHA-COM.
009900     05  WS-FC-FUN-COD       PIC X(01).
010000     05  WS-FC-FECHA-1.
010100         10  WS-FC-F1-MES    PIC 9(02).
010200         10  WS-FC-F1-DIA    PIC 9(02).
010300         10  WS-FC-F1-ANIO   PIC 9(04).
010400     05  WS-FC-FECHA-2       PIC X(08).
010500     05  WS-FC-FECHA-HOY     PIC X(08).
010600     05  WS-FC-TEXTO-FECHA   PIC X(10).
010700     05  WS-FC-NUM-PARM      PIC S9(05) USAGE COMP-3.
010800     05  WS-FC-RESULTADO-FLAG PIC X(01).
010900     05  WS-FC-RESULTADO-COMP PIC S9(01).
011000     05  FILLER              PIC X(10).
011100
011200*----------- AREA DE COMUNICACION CON PGMMVCAF --------------------
011300 01  WS-MVCAF-COM.
011400     05  WS-MV-FUN-COD       PIC X(01).
011500         88  WS-MV-DEPOSITO             VALUE 'D'.
011600         88  WS-MV-RETIRO               VALUE 'W'.
011700     05  WS-MV-TIPO-CUENTA   PIC 9(02).
011800     05  WS-MV-MONTO         PIC S9(9)V99 USAGE COMP-3.
011900     05  WS-MV-SALDO         PIC S9(9)V99 USAGE COMP-3.
012000     05  WS-MV-CANT-RETIROS  PIC 9(03).
012100     05  WS-MV-FLAG-FIEL     PIC X(01).
012200     05  WS-MV-RESULTADO-COD PIC X(01).
012300     05  WS-MV-FLAG-BAJO2000 PIC X(01).
012400     05  FILLER              PIC X(10).
012500
012600*----------- LITERALES DE TEXTO DE LA LINEA DE SALIDA --------------
012700 01  WS-LINEA-SALIDA         PIC X(60).
012800 01  WS-MONTO-EDIT           PIC $$$$,$$$,$$9.99.
012900 01  WS-MONTO-ALFA           PIC X(15).
013000 01  WS-MONTO-TXT            PIC X(15).
013100 01  WS-TIPO-TXT             PIC X(11).
013200 77  WS-CANT-BLANCOS         PIC 9(02) USAGE COMP.
013300
013400*----------- INDICES Y CONTADORES ----------------------------------
013500 77  WS-IDX              PIC 9(04) USAGE COMP.
013600 77  WS-IDX-ENCONTRADO   PIC 9(04) USAGE COMP.
013700 77  WS-FLAG-ENCONTRADO  PIC X(01).
013800     88  WS-CTA-ENCONTRADA          VALUE 'Y'.
013900     88  WS-CTA-NO-ENCONTRADA       VALUE 'N'.
014000
014100 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014200
014300 LINKAGE SECTION.
014400*================*
014500 01  LK-ACCAF-COM.
014600     05  FILLER              PIC X(10).
014700
014800     COPY TBCTATAB.
014900
015000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015100 PROCEDURE DIVISION USING LK-ACCAF-COM TB-CUENTAS-TABLA.
015200
015300 MAIN-PROGRAM-I.
015400
015500     DISPLAY 'Processing "activities.txt"...'
015600     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
015700     PERFORM 2000-APLICAR-I     THRU 2000-APLICAR-F
015800                                UNTIL WS-ES-FIN-LECTURA
015900     PERFORM 3000-REABRIR-I     THRU 3000-REABRIR-F
016000     PERFORM 4000-IMPRIMIR-I    THRU 4000-IMPRIMIR-F
016100                                UNTIL WS-ES-FIN-LECTURA
016200     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F
016300     DISPLAY 'Account activities in "activities.txt" processed.'.
016400
016500 MAIN-PROGRAM-F. GOBACK.
016600
016700
016800 1000-INICIO-I.
016900
017000     MOVE 'N' TO WS-FIN-LECTURA
017100     OPEN INPUT ACT-ENTRADA
017200     IF FS-ACTIVID NOT = '00'
017300        SET WS-ES-FIN-LECTURA TO TRUE
017400     ELSE
017500        PERFORM 8000-LEER-LINEA-I THRU 8000-LEER-LINEA-F
017600     END-IF.
017700
017800 1000-INICIO-F. EXIT.
017900
018000
018100*--------------------------------------------------------------
018200*    PRIMERA PASADA: APLICA CADA LINEA VALIDA (5 CAMPOS Y
018300*    CUENTA EXISTENTE) AL SALDO, VIA PGMMVCAF, Y REGISTRA LA
018400*    ACTIVIDAD EN LA TABLA RESIDENTE.
018500*--------------------------------------------------------------
018600 2000-APLICAR-I.
018700
018800     IF REG-ACTIVID NOT = SPACES
018900        PERFORM 2100-PARTIR-LINEA-I THRU 2100-PARTIR-LINEA-F
019000        IF WS-CANT-TOKENS >= 5
019100           PERFORM 2200-BUSCAR-CUENTA-I THRU 2200-BUSCAR-CUENTA-F
019200           IF WS-CTA-ENCONTRADA
019300              PERFORM 2300-APLICAR-MOVTO-I THRU 2300-APLICAR-MOVTO-F
019400           END-IF
019500        END-IF
019600     END-IF
019700     PERFORM 8000-LEER-LINEA-I THRU 8000-LEER-LINEA-F.
019800
019900 2000-APLICAR-F. EXIT.
020000
020100
020200 2100-PARTIR-LINEA-I.
020300
020400     MOVE SPACES TO WS-CAMPOS-LINEA
020500     MOVE 0      TO WS-CANT-TOKENS
020600     UNSTRING REG-ACTIVID DELIMITED BY ','
020700        INTO WS-TOKEN-TIPO,     WS-TOKEN-NUMERO,
020800             WS-TOKEN-FECHA,    WS-TOKEN-SUCURSAL,
020900             WS-TOKEN-MONTO,    WS-TOKEN-RESTO
021000        TALLYING IN WS-CANT-TOKENS
021100     END-UNSTRING
021200
021300     MOVE WS-TOKEN-NUMERO TO WS-ARM-NUMERO
021400     MOVE WS-TOKEN-FECHA (1:2) TO WS-ARM-FEC-MES
021500     MOVE WS-TOKEN-FECHA (4:2) TO WS-ARM-FEC-DIA
021600     MOVE WS-TOKEN-FECHA (7:4) TO WS-ARM-FEC-ANIO
021700     MOVE WS-TOKEN-MONTO  TO WS-ARM-MONTO.
021800
021900 2100-PARTIR-LINEA-F. EXIT.
022000
022100
022200 2200-BUSCAR-CUENTA-I.
022300
022400     SET WS-CTA-NO-ENCONTRADA TO TRUE
022500     MOVE 0 TO WS-IDX-ENCONTRADO
022600     MOVE 1 TO WS-IDX
022700     PERFORM 2210-COMPARAR-FILA-I THRU 2210-COMPARAR-FILA-F
022800        UNTIL WS-IDX > TB-CANT-CUENTAS.
022900
023000 2200-BUSCAR-CUENTA-F. EXIT.
023100
023200 2210-COMPARAR-FILA-I.
023300
023400     SET TB-CTA-IDX TO WS-IDX
023500     IF TBC-NUMERO (TB-CTA-IDX) = WS-ARM-NUMERO
023600        SET WS-CTA-ENCONTRADA TO TRUE
023700        MOVE WS-IDX TO WS-IDX-ENCONTRADO
023800        MOVE TB-CANT-CUENTAS TO WS-IDX
023900     END-IF
024000     ADD 1 TO WS-IDX.
024100
024200 2210-COMPARAR-FILA-F. EXIT.
024300
024400
024500 2300-APLICAR-MOVTO-I.
024600
024700     SET TB-CTA-IDX TO WS-IDX-ENCONTRADO
024800     MOVE TBC-TIPO-CUENTA  (TB-CTA-IDX) TO WS-MV-TIPO-CUENTA
024900     MOVE TBC-SALDO        (TB-CTA-IDX) TO WS-MV-SALDO
025000     MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO WS-MV-CANT-RETIROS
025100     IF TBC-ES-FIEL (TB-CTA-IDX)
025200        MOVE 'Y' TO WS-MV-FLAG-FIEL
025300     ELSE
025400        MOVE 'N' TO WS-MV-FLAG-FIEL
025500     END-IF
025600     MOVE WS-ARM-MONTO TO WS-MV-MONTO
025700
025800     IF WS-TOKEN-TIPO = 'D'
025900        MOVE 'D' TO WS-MV-FUN-COD
026000     ELSE
026100        MOVE 'W' TO WS-MV-FUN-COD
026200     END-IF
026300
026400     CALL 'PGMMVCAF' USING WS-MVCAF-COM
026500
026600     MOVE WS-MV-SALDO        TO TBC-SALDO        (TB-CTA-IDX)
026700     MOVE WS-MV-CANT-RETIROS TO TBC-CANT-RETIROS (TB-CTA-IDX)
026800     IF WS-MV-FLAG-FIEL = 'Y'
026900        SET TBC-ES-FIEL (TB-CTA-IDX) TO TRUE
027000     ELSE
027100        SET TBC-NO-FIEL (TB-CTA-IDX) TO TRUE
027200     END-IF
027300
027400     IF TBC-CANT-MOVTOS (TB-CTA-IDX) < 40
027500        ADD 1 TO TBC-CANT-MOVTOS (TB-CTA-IDX)
027600        SET TB-CTA-IDX TO WS-IDX-ENCONTRADO
027700        MOVE WS-ARM-FECHA        TO
027800             MOV-FECHA (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
027900        MOVE WS-TOKEN-SUCURSAL   TO
028000             MOV-SUCURSAL (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
028100        MOVE WS-TOKEN-TIPO       TO
028200             MOV-TIPO (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
028300        MOVE WS-ARM-MONTO        TO
028400             MOV-IMPORTE (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
028500        SET MOV-ES-ATM (TB-CTA-IDX, TBC-CANT-MOVTOS (TB-CTA-IDX))
028600            TO TRUE
028700     END-IF.
028800
028900 2300-APLICAR-MOVTO-F. EXIT.
029000
029100
029200*--------------------------------------------------------------
029300*    REABRE EL ARCHIVO PARA LA SEGUNDA PASADA DE IMPRESION.
029400*--------------------------------------------------------------
029500 3000-REABRIR-I.
029600
029700     IF FS-ACTIVID = '00'
029800        CLOSE ACT-ENTRADA
029900     END-IF
030000     MOVE 'N' TO WS-FIN-LECTURA
030100     OPEN INPUT ACT-ENTRADA
030200     IF FS-ACTIVID NOT = '00'
030300        SET WS-ES-FIN-LECTURA TO TRUE
030400     ELSE
030500        PERFORM 8000-LEER-LINEA-I THRU 8000-LEER-LINEA-F
030600     END-IF.
030700
030800 3000-REABRIR-F. EXIT.
030900
031000
031100*--------------------------------------------------------------
031200*    SEGUNDA PASADA: PARA CADA LINEA CUYA CUENTA EXISTE, IMPRIME
031300*    UNA SOLA VEZ POR CUENTA, LA PRIMERA ACTIVIDAD ATM.
031400*--------------------------------------------------------------
031500 4000-IMPRIMIR-I.
031600
031700     IF REG-ACTIVID NOT = SPACES
031800        PERFORM 2100-PARTIR-LINEA-I THRU 2100-PARTIR-LINEA-F
031900        IF WS-CANT-TOKENS >= 5
032000           PERFORM 2200-BUSCAR-CUENTA-I THRU 2200-BUSCAR-CUENTA-F
032100           IF WS-CTA-ENCONTRADA
032200              PERFORM 4100-IMPRIMIR-SI-PRIMERA-I
032300                 THRU  4100-IMPRIMIR-SI-PRIMERA-F
032400           END-IF
032500        END-IF
032600     END-IF
032700     PERFORM 8000-LEER-LINEA-I THRU 8000-LEER-LINEA-F.
032800
032900 4000-IMPRIMIR-F. EXIT.
033000
033100
033200 4100-IMPRIMIR-SI-PRIMERA-I.
033300
033400     SET WS-IMP-IDX TO WS-IDX-ENCONTRADO
033500     IF WS-SI-IMPRESO (WS-IMP-IDX)
033600        CONTINUE
033700     ELSE
033800        SET WS-SI-IMPRESO (WS-IMP-IDX) TO TRUE
033900        IF WS-TOKEN-TIPO = 'D'
034000           MOVE 'deposit'    TO WS-TIPO-TXT
034100        ELSE
034200           MOVE 'withdrawal' TO WS-TIPO-TXT
034300        END-IF
034400        MOVE WS-ARM-MONTO TO WS-MONTO-EDIT
034500        PERFORM 4150-ARMAR-MONTO-I THRU 4150-ARMAR-MONTO-F
034600        MOVE 'T'          TO WS-FC-FUN-COD
034700        MOVE WS-ARM-FEC-MES  TO WS-FC-F1-MES
034800        MOVE WS-ARM-FEC-DIA  TO WS-FC-F1-DIA
034900        MOVE WS-ARM-FEC-ANIO TO WS-FC-F1-ANIO
035000        CALL 'PGMFECAF' USING WS-FECHA-COM
035100        STRING WS-ARM-NUMERO           DELIMITED BY SIZE
035200               '::'                    DELIMITED BY SIZE
035300               WS-FC-TEXTO-FECHA        DELIMITED BY SPACE
035400               '::'                     DELIMITED BY SIZE
035500               WS-TOKEN-SUCURSAL        DELIMITED BY SPACE
035600               '[ATM]::'                DELIMITED BY SIZE
035700               WS-TIPO-TXT              DELIMITED BY SPACE
035800               '::'                     DELIMITED BY SIZE
035900               WS-MONTO-TXT             DELIMITED BY SPACE
036000          INTO WS-LINEA-SALIDA
036100        END-STRING
036200        DISPLAY WS-LINEA-SALIDA
036300     END-IF.
036400
036500 4100-IMPRIMIR-SI-PRIMERA-F. EXIT.
036600
036700
036800*--------------------------------------------------------------
036900*    QUITA LOS BLANCOS A LA IZQUIERDA DEL MONTO EDITADO (EL SIGNO
037000*    $ FLOTANTE DEJA BLANCOS ADELANTE EN LOS MONTOS CHICOS) PARA
037100*    PODER EMBEBERLO EN LA LINEA SIN UN HUECO.
037200 4150-ARMAR-MONTO-I.
037300
037400     MOVE WS-MONTO-EDIT TO WS-MONTO-ALFA
037500     MOVE 0 TO WS-CANT-BLANCOS
037600     INSPECT WS-MONTO-ALFA TALLYING WS-CANT-BLANCOS
037700        FOR LEADING SPACE
037800     MOVE SPACES TO WS-MONTO-TXT
037900     MOVE WS-MONTO-ALFA (WS-CANT-BLANCOS + 1 : 15 - WS-CANT-BLANCOS)
038000       TO WS-MONTO-TXT.
038100
038200 4150-ARMAR-MONTO-F. EXIT.
038300
038400
038500 8000-LEER-LINEA-I.
038600
038700     READ ACT-ENTRADA
038800        AT END
038900           SET WS-ES-FIN-LECTURA TO TRUE
039000     END-READ.
039100
039200 8000-LEER-LINEA-F. EXIT.
039300
039400
039500 9999-FINAL-I.
039600
039700     IF FS-ACTIVID = '00'
039800        CLOSE ACT-ENTRADA
039900     END-IF.
040000
040100 9999-FINAL-F. EXIT.
