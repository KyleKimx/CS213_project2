000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLBCAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  19/06/93.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMLBCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: COMANDO 'PB'. ORDENA LA TABLA RESIDENTE *
001300*                      DE CUENTAS POR CONDADO (SUCURSAL) Y      *
001400*                      CIUDAD DE SUCURSAL (SELECCION, EN SITIO, *
001500*                      EL ORDEN QUEDA VIGENTE PARA LOS LISTADOS *
001600*                      SIGUIENTES) Y LA IMPRIME CON CORTE POR   *
001700*                      CONDADO.                                 *
001800*    LLAMADO POR.......: PGMTXCAF AL RECIBIR EL COMANDO 'PB'.   *
001900*                      SUPONE QUE LA BASE YA FUE VALIDADA NO    *
002000*                      VACIA POR EL LLAMADOR.                  *
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ------------------------------------------------------------
002400*    FECHA     INIC  PETIC      DESCRIPCION
002500*    --------  ----  ---------  ------------------------------
002600*    19/06/93  RJP   BC-0177    VERSION ORIGINAL: LISTADO POR
002700*                               SUCURSAL CON CORTE DE CONDADO.
002800*    09/01/96  LMS   BC-0233    SE AGREGAN LOS SUFIJOS DE LINEA
002900*                               POR TIPO DE CUENTA (FIEL,
003000*                               RETIROS, CAMPUS, PLAZO FIJO).
003100*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: EL ANIO DE
003200*                               NACIMIENTO YA ES 9(04), SIN
003300*                               CAMBIOS.
003400******************************************************************
003500
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*=======================*
004800 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004900
005000     COPY TBSUCTIP.
005100
005200*----------- AREA DE COMUNICACION CON PGMFECAF (FORMATO DE FECHA) --
005300 01  WS-FECHA-COM.
005400     05  WS-FC-FUN-COD       PIC X(01).
005500     05  WS-FC-FECHA-1.
005600         10  WS-FC-F1-MES    PIC 9(02).
005700         10  WS-FC-F1-DIA    PIC 9(02).
005800         10  WS-FC-F1-ANIO   PIC 9(04).
005900     05  WS-FC-FECHA-2.
006000         10  WS-FC-F2-MES    PIC 9(02).
006100         10  WS-FC-F2-DIA    PIC 9(02).
006200         10  WS-FC-F2-ANIO   PIC 9(04).
006300     05  WS-FC-FECHA-HOY     PIC X(08).
006400     05  WS-FC-TEXTO-FECHA   PIC X(10).
006500     05  WS-FC-NUM-PARM      PIC S9(05) USAGE COMP-3.
006600     05  WS-FC-RESULTADO-FLAG PIC X(01).
006700     05  WS-FC-RESULTADO-COMP PIC S9(01).
006800     05  FILLER              PIC X(10).
006900
007000*----------- INDICES Y CONTADORES DE LA ORDENACION POR SELECCION ---
007100 77  WS-IDX-EXT          PIC 9(03) USAGE COMP.
007200 77  WS-IDX-INT          PIC 9(03) USAGE COMP.
007300 77  WS-IDX-MIN          PIC 9(03) USAGE COMP.
007400 77  WS-IDX-MOV          PIC 9(02) USAGE COMP.
007500 77  WS-IDX-BUS          PIC 9(03) USAGE COMP.
007600 77  WS-IDX-SUC          PIC 9(03) USAGE COMP.
007700 77  WS-FLAG-MENOR       PIC X(01).
007800     88  WS-ES-MENOR                VALUE 'Y'.
007900     88  WS-NO-ES-MENOR             VALUE 'N'.
008000
008100*----------- CONDADO/CIUDAD RESUELTOS PARA LA COMPARACION ----------
008200 01  WS-SUC-INT.
008300     05  WS-COND-INT         PIC X(09).
008400     05  WS-CIUDAD-INT       PIC X(11).
008500 01  WS-SUC-MIN.
008600     05  WS-COND-MIN         PIC X(09).
008700     05  WS-CIUDAD-MIN       PIC X(11).
008800 01  WS-SUC-IMPR.
008900     05  WS-COND-IMPR        PIC X(09).
009000     05  WS-CIUDAD-IMPR      PIC X(11).
009100 01  WS-COND-ANTERIOR        PIC X(09) VALUE SPACES.
009200
009300*----------- AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS -------------
009400 01  WS-FILA-TEMP.
009500     05  WST-NUMERO          PIC 9(09).
009600     05  WST-NOMBRE          PIC X(20).
009700     05  WST-APELLIDO        PIC X(20).
009800     05  WST-FEC-NAC.
009900         10  WST-FEC-NAC-MES  PIC 9(02).
010000         10  WST-FEC-NAC-DIA  PIC 9(02).
010100         10  WST-FEC-NAC-ANIO PIC 9(04).
010200     05  WST-SALDO           PIC S9(9)V99 USAGE COMP-3.
010300     05  WST-FLAG-FIEL       PIC X(01).
010400     05  WST-CANT-RETIROS    PIC 9(03).
010500     05  WST-TIPO-CUENTA     PIC 9(02).
010600     05  WST-DATOS-TIPO.
010700         10  WST-CAMPUS-COD      PIC 9(01).
010800         10  FILLER              PIC X(09).
010900     05  WST-DATOS-TIPO-PF REDEFINES WST-DATOS-TIPO.
011000         10  WST-PF-PLAZO        PIC 9(02).
011100         10  WST-PF-FEC-APER.
011200             15  WST-PF-FEC-APER-MES  PIC 9(02).
011300             15  WST-PF-FEC-APER-DIA  PIC 9(02).
011400             15  WST-PF-FEC-APER-ANIO PIC 9(04).
011500     05  WST-CANT-MOVTOS     PIC 9(03) USAGE COMP.
011600
011700 01  WS-MOV-TEMP.
011800     05  WST-MOV-FECHA.
011900         10  WST-MOV-FECHA-MES PIC 9(02).
012000         10  WST-MOV-FECHA-DIA PIC 9(02).
012100         10  WST-MOV-FECHA-ANIO PIC 9(04).
012200     05  WST-MOV-SUCURSAL    PIC X(11).
012300     05  WST-MOV-TIPO        PIC X(01).
012400     05  WST-MOV-IMPORTE     PIC S9(9)V99 COMP-3.
012500     05  WST-MOV-FLAG-ATM    PIC X(01).
012600
012700*----------- LITERALES DE TEXTO DE LA LINEA DE SALIDA --------------
012800 01  WS-LINEA-SALIDA         PIC X(80).
012900 01  WS-MONTO-EDIT           PIC $$$$,$$$,$$9.99.
013000 01  WS-MONTO-ALFA           PIC X(15).
013100 01  WS-MONTO-TXT            PIC X(15).
013200 77  WS-CANT-BLANCOS         PIC 9(02) USAGE COMP.
013300 01  WS-TIPO-TXT             PIC X(16).
013400 01  WS-CONT-EDIT            PIC ZZ9.
013500 01  WS-CONT-ALFA            PIC X(03).
013600 01  WS-CONT-TXT             PIC X(03).
013700 77  WS-CANT-BLANCOS-C       PIC 9(02) USAGE COMP.
013800
013900 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014000
014100 LINKAGE SECTION.
014200*================*
014300 01  LK-LBCAF-COM.
014400     05  FILLER              PIC X(04).
014500     05  LK-LB-FECHA-HOY.
014600         10  LK-LB-HOY-MES   PIC 9(02).
014700         10  LK-LB-HOY-DIA   PIC 9(02).
014800         10  LK-LB-HOY-ANIO  PIC 9(04).
014900
015000     COPY TBCTATAB.
015100
015200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015300 PROCEDURE DIVISION USING LK-LBCAF-COM TB-CUENTAS-TABLA.
015400
015500 MAIN-PROGRAM-I.
015600
015700     DISPLAY '*List of accounts ordered by branch location'
015800        ' (county, city).'
015900     PERFORM 2000-ORDENAR-I   THRU 2000-ORDENAR-F
016000     PERFORM 4000-IMPRIMIR-I  THRU 4000-IMPRIMIR-F
016100     DISPLAY '*end of list.'.
016200
016300 MAIN-PROGRAM-F. GOBACK.
016400
016500
016600*--------------------------------------------------------------
016700*    ORDENAMIENTO POR SELECCION DE TB-CUENTAS-TABLA POR CONDADO
016800*    Y CIUDAD DE SUCURSAL. EL ORDEN QUEDA VIGENTE EN LA TABLA
016900*    RESIDENTE PARA CUALQUIER LISTADO POSTERIOR.
017000*--------------------------------------------------------------
017100 2000-ORDENAR-I.
017200
017300     IF TB-CANT-CUENTAS > 1
017400        MOVE 1 TO WS-IDX-EXT
017500        PERFORM 2100-ORDENAR-EXTERNO-I THRU 2100-ORDENAR-EXTERNO-F
017600           UNTIL WS-IDX-EXT >= TB-CANT-CUENTAS
017700     END-IF.
017800
017900 2000-ORDENAR-F. EXIT.
018000
018100 2100-ORDENAR-EXTERNO-I.
018200
018300     MOVE WS-IDX-EXT TO WS-IDX-MIN
018400     COMPUTE WS-IDX-INT = WS-IDX-EXT + 1
018500     PERFORM 2110-ORDENAR-INTERNO-I THRU 2110-ORDENAR-INTERNO-F
018600        UNTIL WS-IDX-INT > TB-CANT-CUENTAS
018700     IF WS-IDX-MIN NOT = WS-IDX-EXT
018800        PERFORM 2150-INTERCAMBIAR-I THRU 2150-INTERCAMBIAR-F
018900     END-IF
019000     ADD 1 TO WS-IDX-EXT.
019100
019200 2100-ORDENAR-EXTERNO-F. EXIT.
019300
019400 2110-ORDENAR-INTERNO-I.
019500
019600     PERFORM 2120-ES-MENOR-I THRU 2120-ES-MENOR-F
019700     IF WS-ES-MENOR
019800        MOVE WS-IDX-INT TO WS-IDX-MIN
019900     END-IF
020000     ADD 1 TO WS-IDX-INT.
020100
020200 2110-ORDENAR-INTERNO-F. EXIT.
020300
020400*--------------------------------------------------------------
020500*    COMPARA LA FILA WS-IDX-INT CONTRA LA MENOR HALLADA HASTA
020600*    AHORA (WS-IDX-MIN) POR CONDADO Y, DE IGUALAR, POR CIUDAD.
020700*    LOS NOMBRES DE CONDADO/CIUDAD DE LA TABLA FIJA YA ESTAN EN
020800*    MAYUSCULAS: NO HACE FALTA CONVERTIR.
020900*--------------------------------------------------------------
021000 2120-ES-MENOR-I.
021100
021200     SET WS-NO-ES-MENOR TO TRUE
021300
021400     MOVE WS-IDX-INT TO WS-IDX-BUS
021500     PERFORM 2200-BUSCAR-SUCURSAL-I THRU 2200-BUSCAR-SUCURSAL-F
021600     MOVE WS-COND-IMPR   TO WS-COND-INT
021700     MOVE WS-CIUDAD-IMPR TO WS-CIUDAD-INT
021800
021900     MOVE WS-IDX-MIN TO WS-IDX-BUS
022000     PERFORM 2200-BUSCAR-SUCURSAL-I THRU 2200-BUSCAR-SUCURSAL-F
022100     MOVE WS-COND-IMPR   TO WS-COND-MIN
022200     MOVE WS-CIUDAD-IMPR TO WS-CIUDAD-MIN
022300
022400     IF WS-COND-INT < WS-COND-MIN
022500        SET WS-ES-MENOR TO TRUE
022600     ELSE
022700        IF WS-COND-INT = WS-COND-MIN
022800           AND WS-CIUDAD-INT < WS-CIUDAD-MIN
022900           SET WS-ES-MENOR TO TRUE
023000        END-IF
023100     END-IF.
023200
023300 2120-ES-MENOR-F. EXIT.
023400
023500*--------------------------------------------------------------
023600*    RESUELVE CONDADO Y CIUDAD DE LA SUCURSAL DE LA CUENTA
023700*    WS-IDX-BUS CONTRA LA TABLA FIJA DE SUCURSALES.
023800*--------------------------------------------------------------
023900 2200-BUSCAR-SUCURSAL-I.
024000
024100     SET TB-CTA-IDX TO WS-IDX-BUS
024200     MOVE SPACES TO WS-COND-IMPR
024300     MOVE SPACES TO WS-CIUDAD-IMPR
024400     MOVE 1 TO WS-IDX-SUC
024500     PERFORM 2210-COMPARAR-SUC-I THRU 2210-COMPARAR-SUC-F
024600        UNTIL WS-IDX-SUC > 5.
024700
024800 2200-BUSCAR-SUCURSAL-F. EXIT.
024900
025000 2210-COMPARAR-SUC-I.
025100
025200     IF TB-SUC-COD (WS-IDX-SUC) = TBC-NUM-SUCURSAL (TB-CTA-IDX)
025300        MOVE TB-SUC-CONDADO (WS-IDX-SUC) TO WS-COND-IMPR
025400        MOVE TB-SUC-CIUDAD  (WS-IDX-SUC) TO WS-CIUDAD-IMPR
025500     END-IF
025600     ADD 1 TO WS-IDX-SUC.
025700
025800 2210-COMPARAR-SUC-F. EXIT.
025900
026000*--------------------------------------------------------------
026100*    INTERCAMBIA LAS FILAS WS-IDX-EXT Y WS-IDX-MIN DE LA TABLA
026200*    RESIDENTE (CUENTA, TITULAR, SALDO, DATOS DE TIPO Y TODA LA
026300*    HISTORIA DE MOVIMIENTOS) VIA UN AREA TEMPORAL DE TRABAJO.
026400*--------------------------------------------------------------
026500 2150-INTERCAMBIAR-I.
026600
026700     MOVE TBC-NUMERO       (WS-IDX-EXT) TO WST-NUMERO
026800     MOVE TBC-NOMBRE       (WS-IDX-EXT) TO WST-NOMBRE
026900     MOVE TBC-APELLIDO     (WS-IDX-EXT) TO WST-APELLIDO
027000     MOVE TBC-FEC-NAC      (WS-IDX-EXT) TO WST-FEC-NAC
027100     MOVE TBC-SALDO        (WS-IDX-EXT) TO WST-SALDO
027200     MOVE TBC-FLAG-FIEL    (WS-IDX-EXT) TO WST-FLAG-FIEL
027300     MOVE TBC-CANT-RETIROS (WS-IDX-EXT) TO WST-CANT-RETIROS
027400     MOVE TBC-TIPO-CUENTA  (WS-IDX-EXT) TO WST-TIPO-CUENTA
027500     MOVE TBC-DATOS-TIPO   (WS-IDX-EXT) TO WST-DATOS-TIPO
027600     MOVE TBC-CANT-MOVTOS  (WS-IDX-EXT) TO WST-CANT-MOVTOS
027700
027800     MOVE TBC-NUMERO       (WS-IDX-MIN) TO TBC-NUMERO    (WS-IDX-EXT)
027900     MOVE TBC-NOMBRE       (WS-IDX-MIN) TO TBC-NOMBRE    (WS-IDX-EXT)
028000     MOVE TBC-APELLIDO     (WS-IDX-MIN) TO TBC-APELLIDO  (WS-IDX-EXT)
028100     MOVE TBC-FEC-NAC      (WS-IDX-MIN) TO TBC-FEC-NAC   (WS-IDX-EXT)
028200     MOVE TBC-SALDO        (WS-IDX-MIN) TO TBC-SALDO     (WS-IDX-EXT)
028300     MOVE TBC-FLAG-FIEL    (WS-IDX-MIN) TO TBC-FLAG-FIEL (WS-IDX-EXT)
028400     MOVE TBC-CANT-RETIROS (WS-IDX-MIN)
028500       TO TBC-CANT-RETIROS (WS-IDX-EXT)
028600     MOVE TBC-TIPO-CUENTA  (WS-IDX-MIN)
028700       TO TBC-TIPO-CUENTA  (WS-IDX-EXT)
028800     MOVE TBC-DATOS-TIPO   (WS-IDX-MIN) TO TBC-DATOS-TIPO (WS-IDX-EXT)
028900     MOVE TBC-CANT-MOVTOS  (WS-IDX-MIN) TO TBC-CANT-MOVTOS (WS-IDX-EXT)
029000
029100     MOVE WST-NUMERO       TO TBC-NUMERO       (WS-IDX-MIN)
029200     MOVE WST-NOMBRE       TO TBC-NOMBRE       (WS-IDX-MIN)
029300     MOVE WST-APELLIDO     TO TBC-APELLIDO     (WS-IDX-MIN)
029400     MOVE WST-FEC-NAC      TO TBC-FEC-NAC      (WS-IDX-MIN)
029500     MOVE WST-SALDO        TO TBC-SALDO        (WS-IDX-MIN)
029600     MOVE WST-FLAG-FIEL    TO TBC-FLAG-FIEL    (WS-IDX-MIN)
029700     MOVE WST-CANT-RETIROS TO TBC-CANT-RETIROS (WS-IDX-MIN)
029800     MOVE WST-TIPO-CUENTA  TO TBC-TIPO-CUENTA  (WS-IDX-MIN)
029900     MOVE WST-DATOS-TIPO   TO TBC-DATOS-TIPO   (WS-IDX-MIN)
030000     MOVE WST-CANT-MOVTOS  TO TBC-CANT-MOVTOS  (WS-IDX-MIN)
030100
030200     MOVE 1 TO WS-IDX-MOV
030300     PERFORM 2160-INTERCAMBIAR-MOVTO-I THRU 2160-INTERCAMBIAR-MOVTO-F
030400        UNTIL WS-IDX-MOV > 40.
030500
030600 2150-INTERCAMBIAR-F. EXIT.
030700
030800 2160-INTERCAMBIAR-MOVTO-I.
030900
031000     MOVE MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FECHA
031100     MOVE MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-SUCURSAL
031200     MOVE MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-TIPO
031300     MOVE MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-IMPORTE
031400     MOVE MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FLAG-ATM
031500
031600     MOVE MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
031700       TO MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV)
031800     MOVE MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
031900       TO MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV)
032000     MOVE MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
032100       TO MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV)
032200     MOVE MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
032300       TO MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV)
032400     MOVE MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
032500       TO MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV)
032600
032700     MOVE WST-MOV-FECHA    TO MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
032800     MOVE WST-MOV-SUCURSAL TO MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
032900     MOVE WST-MOV-TIPO     TO MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
033000     MOVE WST-MOV-IMPORTE  TO MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
033100     MOVE WST-MOV-FLAG-ATM TO MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
033200
033300     ADD 1 TO WS-IDX-MOV.
033400
033500 2160-INTERCAMBIAR-MOVTO-F. EXIT.
033600
033700
033800*--------------------------------------------------------------
033900*    RECORRE LA TABLA YA ORDENADA E IMPRIME UNA LINEA POR
034000*    CUENTA, CON CORTE (LINEA DE CONDADO) CUANDO CAMBIA EL
034100*    CONDADO DE LA SUCURSAL.
034200*--------------------------------------------------------------
034300 4000-IMPRIMIR-I.
034400
034500     MOVE SPACES TO WS-COND-ANTERIOR
034600     MOVE 1 TO WS-IDX-EXT
034700     PERFORM 4100-IMPRIMIR-FILA-I THRU 4100-IMPRIMIR-FILA-F
034800        UNTIL WS-IDX-EXT > TB-CANT-CUENTAS.
034900
035000 4000-IMPRIMIR-F. EXIT.
035100
035200 4100-IMPRIMIR-FILA-I.
035300
035400     SET TB-CTA-IDX TO WS-IDX-EXT
035500     MOVE WS-IDX-EXT TO WS-IDX-BUS
035600     PERFORM 2200-BUSCAR-SUCURSAL-I THRU 2200-BUSCAR-SUCURSAL-F
035700
035800     IF WS-COND-IMPR NOT = WS-COND-ANTERIOR
035900        DISPLAY 'County: ' WS-COND-IMPR
036000        MOVE WS-COND-IMPR TO WS-COND-ANTERIOR
036100     END-IF
036200
036300     PERFORM 4200-ARMAR-LINEA-I THRU 4200-ARMAR-LINEA-F
036400     DISPLAY WS-LINEA-SALIDA
036500
036600     ADD 1 TO WS-IDX-EXT.
036700
036800 4100-IMPRIMIR-FILA-F. EXIT.
036900
037000*--------------------------------------------------------------
037100*    ARMA LA LINEA COMUN DE CUENTA (NUMERO/TITULAR/SALDO/
037200*    SUCURSAL) Y LE AGREGA EL SUFIJO PROPIO DEL TIPO DE CUENTA.
037300*--------------------------------------------------------------
037400 4200-ARMAR-LINEA-I.
037500
037600     MOVE 'T'               TO WS-FC-FUN-COD
037700     MOVE TBC-FEC-NAC-MES (TB-CTA-IDX) TO WS-FC-F1-MES
037800     MOVE TBC-FEC-NAC-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
037900     MOVE TBC-FEC-NAC-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
038000     CALL 'PGMFECAF' USING WS-FECHA-COM
038100
038200     MOVE TBC-SALDO (TB-CTA-IDX) TO WS-MONTO-EDIT
038300     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
038400
038500     STRING 'Account#['   DELIMITED BY SIZE
038600            TBC-NUMERO (TB-CTA-IDX) DELIMITED BY SIZE
038700            '] Holder['  DELIMITED BY SIZE
038800            TBC-NOMBRE (TB-CTA-IDX) DELIMITED BY SPACE
038900            ' '          DELIMITED BY SIZE
039000            TBC-APELLIDO (TB-CTA-IDX) DELIMITED BY SPACE
039100            ' '          DELIMITED BY SIZE
039200            WS-FC-TEXTO-FECHA DELIMITED BY SPACE
039300            '] Balance[' DELIMITED BY SIZE
039400            WS-MONTO-TXT DELIMITED BY SPACE
039500            '] Branch [' DELIMITED BY SIZE
039600            WS-CIUDAD-IMPR DELIMITED BY SPACE
039700            ']'          DELIMITED BY SIZE
039800       INTO WS-LINEA-SALIDA
039900     END-STRING
040000
040100     PERFORM 4300-AGREGAR-SUFIJO-I THRU 4300-AGREGAR-SUFIJO-F.
040200
040300 4200-ARMAR-LINEA-F. EXIT.
040400
040500*--------------------------------------------------------------
040600*    AGREGA EL SUFIJO DE LINEA SEGUN EL TIPO DE CUENTA (AHORRO
040700*    FIEL, MERCADO DE DINERO, AHORRO UNIVERSITARIO, PLAZO FIJO).
040800*--------------------------------------------------------------
040900 4300-AGREGAR-SUFIJO-I.
041000
041100     EVALUATE TRUE
041200        WHEN TBC-TIPO-AHORRO (TB-CTA-IDX)
041300           IF TBC-ES-FIEL (TB-CTA-IDX)
041400              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
041500                     ' [LOYAL]'      DELIMITED BY SIZE
041600                INTO WS-LINEA-SALIDA
041700              END-STRING
041800           END-IF
041900        WHEN TBC-TIPO-MERC-DIN (TB-CTA-IDX)
042000           MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO WS-CONT-EDIT
042100           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
042200           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
042300                  ' Withdrawal['  DELIMITED BY SIZE
042400                  WS-CONT-TXT     DELIMITED BY SPACE
042500                  ']'             DELIMITED BY SIZE
042600             INTO WS-LINEA-SALIDA
042700           END-STRING
042800           IF TBC-ES-FIEL (TB-CTA-IDX)
042900              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
043000                     ' [LOYAL]'      DELIMITED BY SIZE
043100                INTO WS-LINEA-SALIDA
043200              END-STRING
043300           END-IF
043400        WHEN TBC-TIPO-AHORRO-UNIV (TB-CTA-IDX)
043500           PERFORM 4400-BUSCAR-CAMPUS-I THRU 4400-BUSCAR-CAMPUS-F
043600           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
043700                  ' Campus['      DELIMITED BY SIZE
043800                  WS-TIPO-TXT     DELIMITED BY SPACE
043900                  ']'             DELIMITED BY SIZE
044000             INTO WS-LINEA-SALIDA
044100           END-STRING
044200        WHEN TBC-TIPO-PLAZO-FIJO (TB-CTA-IDX)
044300           MOVE TBC-PF-PLAZO (TB-CTA-IDX) TO WS-CONT-EDIT
044400           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
044500           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
044600                  ' Term['        DELIMITED BY SIZE
044700                  WS-CONT-TXT     DELIMITED BY SPACE
044800                  ']'             DELIMITED BY SIZE
044900             INTO WS-LINEA-SALIDA
045000           END-STRING
045100           MOVE 'T'               TO WS-FC-FUN-COD
045200           MOVE TBC-PF-FEC-APER-MES (TB-CTA-IDX) TO WS-FC-F1-MES
045300           MOVE TBC-PF-FEC-APER-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
045400           MOVE TBC-PF-FEC-APER-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
045500           CALL 'PGMFECAF' USING WS-FECHA-COM
045600           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
045700                  ' Date opened[' DELIMITED BY SIZE
045800                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
045900                  ']'             DELIMITED BY SIZE
046000             INTO WS-LINEA-SALIDA
046100           END-STRING
046200           MOVE 'M'               TO WS-FC-FUN-COD
046300           MOVE TBC-PF-FEC-APER-MES (TB-CTA-IDX) TO WS-FC-F1-MES
046400           MOVE TBC-PF-FEC-APER-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
046500           MOVE TBC-PF-FEC-APER-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
046600           MOVE TBC-PF-PLAZO (TB-CTA-IDX) TO WS-FC-NUM-PARM
046700           CALL 'PGMFECAF' USING WS-FECHA-COM
046800           MOVE WS-FC-F2-MES  TO WS-FC-F1-MES
046900           MOVE WS-FC-F2-DIA  TO WS-FC-F1-DIA
047000           MOVE WS-FC-F2-ANIO TO WS-FC-F1-ANIO
047100           MOVE 'T'               TO WS-FC-FUN-COD
047200           CALL 'PGMFECAF' USING WS-FECHA-COM
047300           STRING WS-LINEA-SALIDA   DELIMITED BY SPACE
047400                  ' Maturity date[' DELIMITED BY SIZE
047500                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
047600                  ']'               DELIMITED BY SIZE
047700             INTO WS-LINEA-SALIDA
047800           END-STRING
047900        WHEN OTHER
048000           CONTINUE
048100     END-EVALUATE.
048200
048300 4300-AGREGAR-SUFIJO-F. EXIT.
048400
048500*--------------------------------------------------------------
048600*    RESUELVE EL NOMBRE DE CAMPUS PARA LA CUENTA EN WS-TIPO-TXT.
048700*--------------------------------------------------------------
048800 4400-BUSCAR-CAMPUS-I.
048900
049000     MOVE SPACES TO WS-TIPO-TXT
049100     MOVE 1 TO WS-IDX-SUC
049200     PERFORM 4410-COMPARAR-CAMPUS-I THRU 4410-COMPARAR-CAMPUS-F
049300        UNTIL WS-IDX-SUC > 3.
049400
049500 4400-BUSCAR-CAMPUS-F. EXIT.
049600
049700 4410-COMPARAR-CAMPUS-I.
049800
049900     IF TB-CAMPUS-COD (WS-IDX-SUC) = TBC-CAMPUS-COD (TB-CTA-IDX)
050000        MOVE TB-CAMPUS-NOMBRE (WS-IDX-SUC) TO WS-TIPO-TXT
050100     END-IF
050200     ADD 1 TO WS-IDX-SUC.
050300
050400 4410-COMPARAR-CAMPUS-F. EXIT.
050500
050600*--------------------------------------------------------------
050700*    QUITA LOS BLANCOS A LA IZQUIERDA DEL MONTO EDITADO (EL SIGNO
050800*    $ FLOTANTE DEJA BLANCOS ADELANTE EN LOS MONTOS CHICOS) PARA
050900*    PODER EMBEBERLO EN LA LINEA SIN UN HUECO.
051000 4900-ARMAR-MONTO-I.
051100
051200     MOVE WS-MONTO-EDIT TO WS-MONTO-ALFA
051300     MOVE 0 TO WS-CANT-BLANCOS
051400     INSPECT WS-MONTO-ALFA TALLYING WS-CANT-BLANCOS
051500        FOR LEADING SPACE
051600     MOVE SPACES TO WS-MONTO-TXT
051700     MOVE WS-MONTO-ALFA (WS-CANT-BLANCOS + 1 : 15 - WS-CANT-BLANCOS)
051800       TO WS-MONTO-TXT.
051900
052000 4900-ARMAR-MONTO-F. EXIT.
052100
052200*--------------------------------------------------------------
052300*    QUITA LOS BLANCOS A LA IZQUIERDA DE UN CONTADOR CHICO
052400*    EDITADO CON CEROS SUPRIMIDOS (RETIROS, PLAZO) PARA PODER
052500*    EMBEBERLO EN LA LINEA SIN UN HUECO.
052600 4950-ARMAR-CONTADOR-I.
052700
052800     MOVE WS-CONT-EDIT TO WS-CONT-ALFA
052900     MOVE 0 TO WS-CANT-BLANCOS-C
053000     INSPECT WS-CONT-ALFA TALLYING WS-CANT-BLANCOS-C
053100        FOR LEADING SPACE
053200     MOVE SPACES TO WS-CONT-TXT
053300     MOVE WS-CONT-ALFA (WS-CANT-BLANCOS-C + 1 : 3 - WS-CANT-BLANCOS-C)
053400       TO WS-CONT-TXT.
053500
053600 4950-ARMAR-CONTADOR-F. EXIT.
