000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCGCAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  03/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMCGCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: CARGA INICIAL DE LA BASE DE CUENTAS A   *
001300*                      PARTIR DE "ACCOUNTS.TXT" (DDENTRA). NO   *
001400*                      SE VALIDA EL CONTENIDO: ES DATA MAESTRA  *
001500*                      DE CONFIANZA.                            *
001600*    LLAMADO POR.......: PGMTXCAF AL INICIO DEL PROCESO.        *
001700******************************************************************
001800*    HISTORIAL DE CAMBIOS
001900*    ------------------------------------------------------------
002000*    FECHA     INIC  PETIC      DESCRIPCION
002100*    --------  ----  ---------  ------------------------------
002200*    03/11/89  RJP   BC-0103    VERSION ORIGINAL: CARGA DE
002300*                               CORRIENTE Y AHORRO.
002400*    22/02/90  RJP   BC-0118    SE AGREGA MERCADO DE DINERO.
002500*    09/01/92  LMS   BC-0151    SE AGREGA AHORRO UNIVERSITARIO
002600*                               (CAMPUS) Y PLAZO FIJO (PLAZO +
002700*                               FECHA DE APERTURA).
002800*    19/06/93  RJP   BC-0177    LA SERIE DE NUMERO DE CUENTA SE
002900*                               RECIBE POR REFERENCIA DESDE
003000*                               PGMTXCAF PARA NO DUPLICAR CON
003100*                               LAS CUENTAS ABIERTAS EN LINEA.
003200*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: EL CAMPO
003300*                               DE ANIO DE NACIMIENTO YA ES
003400*                               9(04) EN TBCTATAB; SIN CAMBIOS.
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CTA-ENTRADA ASSIGN TO DDENTRA
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-ENTRADA.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CTA-ENTRADA
005300     RECORDING MODE IS F.
005400 01  REG-ENTRADA                PIC X(200).
005500
005600 WORKING-STORAGE SECTION.
005700*=======================*
005800 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005900
006000     COPY TBSUCTIP.
006100
006200 77  FS-ENTRADA         PIC X(02) VALUE '00'.
006300 01  WS-SWITCHES.
006400     05  WS-FIN-LECTURA      PIC X(01) VALUE 'N'.
006500         88  WS-ES-FIN-LECTURA         VALUE 'Y'.
006600
006700*----------- CAMPOS DE PARTICION DE LA LINEA DE ENTRADA ----------
006800 01  WS-CAMPOS-LINEA.
006900     05  WS-CANT-CAMPOS      PIC 9(02) USAGE COMP.
007000     05  WS-TOKEN-TIPO       PIC X(20).
007100     05  WS-TOKEN-SUCURSAL   PIC X(20).
007200     05  WS-TOKEN-NOMBRE     PIC X(20).
007300     05  WS-TOKEN-APELLIDO   PIC X(20).
007400     05  WS-TOKEN-FEC-NAC    PIC X(10).
007500     05  WS-TOKEN-SALDO      PIC X(15).
007600     05  WS-TOKEN-EXTRA-1    PIC X(15).
007700     05  WS-TOKEN-EXTRA-2    PIC X(15).
007800
007900 01  WS-CAMPOS-MAYUS REDEFINES WS-CAMPOS-LINEA.
008000     05  FILLER              PIC X(02).
008100     05  WS-MAY-TIPO         PIC X(20).
008200     05  WS-MAY-SUCURSAL     PIC X(20).
008300     05  FILLER              PIC X(85).
008400
008500*----------- DATOS DE LA CUENTA EN ARMADO -------------------------
008600 01  WS-CTA-ARMADO.
008700     05  WS-ARM-SUCURSAL     PIC 9(03).
008800     05  WS-ARM-TIPO         PIC 9(02).
008900     05  WS-ARM-SALDO        PIC S9(9)V99 USAGE COMP-3.
009000     05  WS-ARM-FEC-NAC.
009100         10  WS-ARM-NAC-MES  PIC 9(02).
009200         10  WS-ARM-NAC-DIA  PIC 9(02).
009300         10  WS-ARM-NAC-ANIO PIC 9(04).
009400     05  WS-ARM-CAMPUS       PIC 9(01).
009500     05  WS-ARM-PLAZO        PIC 9(02).
009600     05  WS-ARM-FEC-APER.
009700         10  WS-ARM-APER-MES  PIC 9(02).
009800         10  WS-ARM-APER-DIA  PIC 9(02).
009900         10  WS-ARM-APER-ANIO PIC 9(04).
010000
010100 01  WS-CTA-ARMADO-ALT REDEFINES WS-CTA-ARMADO.
010200     05  FILLER              PIC X(11).
010300     05  WS-ARM-RESTO        PIC X(16).
010400
010500*----------- INDICES Y CONTADORES ---------------------------------
010600 77  WS-IDX              PIC 9(03) USAGE COMP.
010700 77  WS-IDX-MOV          PIC 9(03) USAGE COMP.
010800
010900 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011000
011100 LINKAGE SECTION.
011200*================*
011300 01  LK-CGCAF-COM.
011400     05  LK-SERIE-ACTUAL     PIC 9(04) USAGE COMP.
011500     05  FILLER              PIC X(06).
011600
011700     COPY TBCTATAB.
011800
011900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012000 PROCEDURE DIVISION USING LK-CGCAF-COM TB-CUENTAS-TABLA.
012100
012200 MAIN-PROGRAM-I.
012300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
012400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012500                            UNTIL WS-ES-FIN-LECTURA.
012600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012700
012800 MAIN-PROGRAM-F. GOBACK.
012900
013000
013100 1000-INICIO-I.
013200
013300     OPEN INPUT CTA-ENTRADA
013400     IF FS-ENTRADA NOT = '00'
013500        SET WS-ES-FIN-LECTURA TO TRUE
013600     ELSE
013700        PERFORM 8000-LEER-ENTRADA-I THRU 8000-LEER-ENTRADA-F
013800     END-IF.
013900
014000 1000-INICIO-F. EXIT.
014100
014200
014300 2000-PROCESO-I.
014400
014500     IF REG-ENTRADA NOT = SPACES
014600        PERFORM 2100-PARTIR-LINEA-I THRU 2100-PARTIR-LINEA-F
014700        PERFORM 2200-ARMAR-CUENTA-I THRU 2200-ARMAR-CUENTA-F
014800        PERFORM 2900-AGREGAR-FILA-I THRU 2900-AGREGAR-FILA-F
014900     END-IF
015000     PERFORM 8000-LEER-ENTRADA-I THRU 8000-LEER-ENTRADA-F.
015100
015200 2000-PROCESO-F. EXIT.
015300
015400
015500*--------------------------------------------------------------
015600*    PARTE LA LINEA DE "ACCOUNTS.TXT" POR COMAS. LOS CAMPOS 7 Y
015700*    8 SON VARIABLES SEGUN EL TIPO (CAMPUS, O PLAZO+APERTURA).
015800*--------------------------------------------------------------
015900 2100-PARTIR-LINEA-I.
016000
016100     MOVE SPACES TO WS-CAMPOS-LINEA
016200     UNSTRING REG-ENTRADA DELIMITED BY ','
016300        INTO WS-TOKEN-TIPO,     WS-TOKEN-SUCURSAL,
016400             WS-TOKEN-NOMBRE,   WS-TOKEN-APELLIDO,
016500             WS-TOKEN-FEC-NAC,  WS-TOKEN-SALDO,
016600             WS-TOKEN-EXTRA-1,  WS-TOKEN-EXTRA-2
016700     END-UNSTRING
016800
016900     MOVE WS-TOKEN-TIPO     TO WS-MAY-TIPO
017000     MOVE WS-TOKEN-SUCURSAL TO WS-MAY-SUCURSAL
017100     INSPECT WS-MAY-TIPO     CONVERTING
017200         'abcdefghijklmnopqrstuvwxyz' TO
017300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017400     INSPECT WS-MAY-SUCURSAL CONVERTING
017500         'abcdefghijklmnopqrstuvwxyz' TO
017600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017700
017800 2100-PARTIR-LINEA-F. EXIT.
017900
018000
018100*--------------------------------------------------------------
018200*    RESUELVE TIPO Y SUCURSAL CONTRA LAS TABLAS DE CODIGOS Y
018300*    CONVIERTE FECHA DE NACIMIENTO Y SALDO A SUS FORMATOS
018400*    INTERNOS.
018500*--------------------------------------------------------------
018600 2200-ARMAR-CUENTA-I.
018700
018800     MOVE 0 TO WS-ARM-TIPO
018900     MOVE 1 TO WS-IDX
019000     PERFORM 2210-BUSCAR-TIPO-I THRU 2210-BUSCAR-TIPO-F
019100        UNTIL WS-IDX > 5
019200
019300     MOVE 0 TO WS-ARM-SUCURSAL
019400     MOVE 1 TO WS-IDX
019500     PERFORM 2220-BUSCAR-SUCURSAL-I THRU 2220-BUSCAR-SUCURSAL-F
019600        UNTIL WS-IDX > 5
019700
019800     MOVE WS-TOKEN-FEC-NAC (1:2) TO WS-ARM-NAC-MES
019900     MOVE WS-TOKEN-FEC-NAC (4:2) TO WS-ARM-NAC-DIA
020000     MOVE WS-TOKEN-FEC-NAC (7:4) TO WS-ARM-NAC-ANIO
020100     MOVE WS-TOKEN-SALDO          TO WS-ARM-SALDO
020200
020300     EVALUATE WS-ARM-TIPO
020400        WHEN 04
020500           MOVE WS-TOKEN-EXTRA-1 (1:1) TO WS-ARM-CAMPUS
020600        WHEN 05
020700           MOVE WS-TOKEN-EXTRA-1 (1:2) TO WS-ARM-PLAZO
020800           MOVE WS-TOKEN-EXTRA-2 (1:2) TO WS-ARM-APER-MES
020900           MOVE WS-TOKEN-EXTRA-2 (4:2) TO WS-ARM-APER-DIA
021000           MOVE WS-TOKEN-EXTRA-2 (7:4) TO WS-ARM-APER-ANIO
021100     END-EVALUATE.
021200
021300 2200-ARMAR-CUENTA-F. EXIT.
021400
021500 2210-BUSCAR-TIPO-I.
021600
021700     IF TB-TIP-NOMBRE (WS-IDX) = WS-MAY-TIPO
021800        OR TB-TIP-SINONIMO (WS-IDX) = WS-MAY-TIPO
021900        MOVE TB-TIP-COD (WS-IDX) TO WS-ARM-TIPO
022000     END-IF
022100     ADD 1 TO WS-IDX.
022200
022300 2210-BUSCAR-TIPO-F. EXIT.
022400
022500 2220-BUSCAR-SUCURSAL-I.
022600
022700     IF TB-SUC-CIUDAD (WS-IDX) = WS-MAY-SUCURSAL
022800        MOVE TB-SUC-COD (WS-IDX) TO WS-ARM-SUCURSAL
022900     END-IF
023000     ADD 1 TO WS-IDX.
023100
023200 2220-BUSCAR-SUCURSAL-F. EXIT.
023300
023400
023500*--------------------------------------------------------------
023600*    AGREGA LA CUENTA ARMADA AL FINAL DE LA TABLA RESIDENTE,
023700*    ASIGNANDO EL PROXIMO NUMERO DE SERIE RECIBIDO POR
023800*    REFERENCIA DESDE PGMTXCAF.
023900*--------------------------------------------------------------
024000 2900-AGREGAR-FILA-I.
024100
024200     ADD 1 TO TB-CANT-CUENTAS
024300     ADD 1 TO LK-SERIE-ACTUAL
024400     SET TB-CTA-IDX TO TB-CANT-CUENTAS
024500
024600     MOVE WS-ARM-SUCURSAL   TO TBC-NUM-SUCURSAL (TB-CTA-IDX)
024700     MOVE WS-ARM-TIPO       TO TBC-NUM-TIPO     (TB-CTA-IDX)
024800     MOVE LK-SERIE-ACTUAL   TO TBC-NUM-SERIE    (TB-CTA-IDX)
024900     MOVE WS-TOKEN-NOMBRE   TO TBC-NOMBRE       (TB-CTA-IDX)
025000     MOVE WS-TOKEN-APELLIDO TO TBC-APELLIDO     (TB-CTA-IDX)
025100     MOVE WS-ARM-FEC-NAC    TO TBC-FEC-NAC      (TB-CTA-IDX)
025200     MOVE WS-ARM-SALDO      TO TBC-SALDO        (TB-CTA-IDX)
025300     MOVE WS-ARM-TIPO       TO TBC-TIPO-CUENTA  (TB-CTA-IDX)
025400     MOVE 0                 TO TBC-CANT-RETIROS (TB-CTA-IDX)
025500     MOVE 0                 TO TBC-CANT-MOVTOS  (TB-CTA-IDX)
025600     SET TBC-NO-FIEL (TB-CTA-IDX) TO TRUE
025700
025800     EVALUATE WS-ARM-TIPO
025900        WHEN 04
026000           MOVE WS-ARM-CAMPUS  TO TBC-CAMPUS-COD (TB-CTA-IDX)
026100        WHEN 05
026200           MOVE WS-ARM-PLAZO   TO TBC-PF-PLAZO    (TB-CTA-IDX)
026300           MOVE WS-ARM-FEC-APER TO TBC-PF-FEC-APER (TB-CTA-IDX)
026400        WHEN 03
026500           IF WS-ARM-SALDO >= 5000.00
026600              SET TBC-ES-FIEL (TB-CTA-IDX) TO TRUE
026700           END-IF
026800     END-EVALUATE.
026900
027000 2900-AGREGAR-FILA-F. EXIT.
027100
027200
027300 8000-LEER-ENTRADA-I.
027400
027500     READ CTA-ENTRADA
027600        AT END
027700           SET WS-ES-FIN-LECTURA TO TRUE
027800     END-READ.
027900
028000 8000-LEER-ENTRADA-F. EXIT.
028100
028200
028300 9999-FINAL-I.
028400
028500     IF FS-ENTRADA = '00'
028600        CLOSE CTA-ENTRADA
028700     END-IF.
028800
028900 9999-FINAL-F. EXIT.
