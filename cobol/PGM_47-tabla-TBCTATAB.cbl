000100******************************************************************
000200*    TABLA DE TRABAJO.......: TBCTATAB                          *
000300*    SISTEMA................: ADMINISTRADOR DE TRANSACCIONES    *
000400*                             BANCARIAS (RU-BANK)               *
000500*    DESCRIPCION............: TABLA RESIDENTE DE CUENTAS VIVAS  *
000600*                             Y TABLA RESIDENTE DEL ARCHIVO DE  *
000700*                             CUENTAS CERRADAS. SE PASA POR     *
000800*                             REFERENCIA ENTRE PGMTXCAF Y LOS   *
000900*                             SUBPROGRAMAS DE CARGA Y LISTADOS. *
001000******************************************************************
001100*    HISTORIAL DE CAMBIOS
001200*    ------------------------------------------------------------
001300*    FECHA     INIC  PETIC      DESCRIPCION
001400*    --------  ----  ---------  ------------------------------
001500*    19/06/93  RJP   BC-0177    VERSION ORIGINAL: TABLA DE
001600*                               CUENTAS VIVAS (500 POSICIONES).
001700*    20/09/94  DWC   BC-0210    SE AGREGA LA TABLA RESIDENTE DEL
001800*                               ARCHIVO (2000 POSICIONES).
001900******************************************************************
002000*----------- TABLA DE CUENTAS VIVAS -------------------------------
002100 01  TB-CUENTAS-TABLA.
002200     05  TB-CANT-CUENTAS         PIC 9(05) USAGE COMP.
002300     05  TB-CUENTA-FILA OCCURS 500 TIMES
002400                         INDEXED BY TB-CTA-IDX.
002500         10  TBC-NUMERO          PIC 9(09).
002600         10  TBC-NUMERO-R REDEFINES TBC-NUMERO.
002700             15  TBC-NUM-SUCURSAL    PIC 9(03).
002800             15  TBC-NUM-TIPO        PIC 9(02).
002900             15  TBC-NUM-SERIE       PIC 9(04).
003000         10  TBC-TITULAR.
003100             15  TBC-NOMBRE          PIC X(20).
003200             15  TBC-APELLIDO        PIC X(20).
003300             15  TBC-FEC-NAC.
003400                 20  TBC-FEC-NAC-MES  PIC 9(02).
003500                 20  TBC-FEC-NAC-DIA  PIC 9(02).
003600                 20  TBC-FEC-NAC-ANIO PIC 9(04).
003700             15  FILLER              PIC X(04).
003800         10  TBC-SALDO           PIC S9(9)V99 USAGE COMP-3.
003900         10  TBC-FLAG-FIEL       PIC X(01).
004000             88  TBC-ES-FIEL                 VALUE 'Y'.
004100             88  TBC-NO-FIEL                 VALUE 'N'.
004200         10  TBC-CANT-RETIROS    PIC 9(03).
004300         10  TBC-TIPO-CUENTA     PIC 9(02).
004400             88  TBC-TIPO-CORRIENTE          VALUE 01.
004500             88  TBC-TIPO-AHORRO             VALUE 02.
004600             88  TBC-TIPO-MERC-DIN           VALUE 03.
004700             88  TBC-TIPO-AHORRO-UNIV        VALUE 04.
004800             88  TBC-TIPO-PLAZO-FIJO         VALUE 05.
004900         10  TBC-DATOS-TIPO.
005000             15  TBC-CAMPUS-COD      PIC 9(01).
005100             15  FILLER              PIC X(09).
005200         10  TBC-DATOS-TIPO-PF REDEFINES TBC-DATOS-TIPO.
005300             15  TBC-PF-PLAZO        PIC 9(02).
005400             15  TBC-PF-FEC-APER.
005500                 20  TBC-PF-FEC-APER-MES  PIC 9(02).
005600                 20  TBC-PF-FEC-APER-DIA  PIC 9(02).
005700                 20  TBC-PF-FEC-APER-ANIO PIC 9(04).
005800         10  TBC-CANT-MOVTOS     PIC 9(03) USAGE COMP.
005900         10  TBC-MOVIMIENTOS OCCURS 40 TIMES.
006000             15  MOV-FECHA.
006100                 20  MOV-FECHA-MES   PIC 9(02).
006200                 20  MOV-FECHA-DIA   PIC 9(02).
006300                 20  MOV-FECHA-ANIO  PIC 9(04).
006400             15  MOV-SUCURSAL        PIC X(11).
006500             15  MOV-TIPO            PIC X(01).
006600                 88  MOV-ES-DEPOSITO            VALUE 'D'.
006700                 88  MOV-ES-RETIRO              VALUE 'W'.
006800             15  MOV-IMPORTE         PIC S9(9)V99 COMP-3.
006900             15  MOV-FLAG-ATM        PIC X(01).
007000                 88  MOV-ES-ATM                 VALUE 'Y'.
007100                 88  MOV-NO-ATM                 VALUE 'N'.
007200         10  FILLER                  PIC X(10).
007300
007400*----------- TABLA RESIDENTE DEL ARCHIVO (CUENTAS CERRADAS) ------
007500 01  TB-ARCHIVO-TABLA.
007600     05  TB-CANT-ARCHIVO         PIC 9(05) USAGE COMP.
007700     05  TB-ARCHIVO-FILA OCCURS 2000 TIMES
007800                         INDEXED BY TB-ARC-IDX.
007900         10  ARF-NUMERO          PIC 9(09).
008000         10  ARF-NUM-SUCURSAL    PIC 9(03).
008100         10  ARF-TITULAR.
008200             15  ARF-NOMBRE          PIC X(20).
008300             15  ARF-APELLIDO        PIC X(20).
008400             15  ARF-FEC-NAC.
008500                 20  ARF-FEC-NAC-MES  PIC 9(02).
008600                 20  ARF-FEC-NAC-DIA  PIC 9(02).
008700                 20  ARF-FEC-NAC-ANIO PIC 9(04).
008800         10  ARF-SALDO           PIC S9(9)V99 USAGE COMP-3.
008900         10  ARF-FLAG-FIEL       PIC X(01).
009000         10  ARF-CANT-RETIROS    PIC 9(03).
009100         10  ARF-TIPO-CUENTA     PIC 9(02).
009200         10  ARF-CAMPUS-COD      PIC 9(01).
009300         10  ARF-PF-PLAZO        PIC 9(02).
009400         10  ARF-PF-FEC-APER.
009500             15  ARF-PF-FEC-APER-MES PIC 9(02).
009600             15  ARF-PF-FEC-APER-DIA PIC 9(02).
009700             15  ARF-PF-FEC-APER-ANIO PIC 9(04).
009800         10  ARF-FEC-CIERRE.
009900             15  ARF-FEC-CIERRE-MES  PIC 9(02).
010000             15  ARF-FEC-CIERRE-DIA  PIC 9(02).
010100             15  ARF-FEC-CIERRE-ANIO PIC 9(04).
010200         10  FILLER                  PIC X(02).
