000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLHCAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  21/06/93.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMLHCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: COMANDO 'PH'. ORDENA LA TABLA RESIDENTE *
001300*                      DE CUENTAS POR TITULAR (APELLIDO,        *
001400*                      NOMBRE Y FECHA DE NACIMIENTO, SIN         *
001500*                      DISTINGUIR MAYUSCULAS/MINUSCULAS) Y,      *
001600*                      DE IGUALAR, POR NUMERO DE CUENTA          *
001700*                      (SELECCION, EN SITIO) Y LA IMPRIME SIN    *
001800*                      CORTES.                                  *
001900*    LLAMADO POR.......: PGMTXCAF AL RECIBIR EL COMANDO 'PH'.   *
002000*                      SUPONE QUE LA BASE YA FUE VALIDADA NO    *
002100*                      VACIA POR EL LLAMADOR.                  *
002200******************************************************************
002300*    HISTORIAL DE CAMBIOS
002400*    ------------------------------------------------------------
002500*    FECHA     INIC  PETIC      DESCRIPCION
002600*    --------  ----  ---------  ------------------------------
002700*    21/06/93  RJP   BC-0178    VERSION ORIGINAL: LISTADO POR
002800*                               TITULAR Y NUMERO DE CUENTA.
002900*    09/01/96  LMS   BC-0233    SE AGREGAN LOS SUFIJOS DE LINEA
003000*                               POR TIPO DE CUENTA (FIEL,
003100*                               RETIROS, CAMPUS, PLAZO FIJO),
003200*                               COPIADOS DE PGMLBCAF.
003300*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: EL ANIO DE
003400*                               NACIMIENTO YA ES 9(04), SIN
003500*                               CAMBIOS.
003600******************************************************************
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*=======================*
005000 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005100
005200     COPY TBSUCTIP.
005300
005400*----------- AREA DE COMUNICACION CON PGMFECAF (FORMATO DE FECHA) --
005500 01  WS-FECHA-COM.
005600     05  WS-FC-FUN-COD       PIC X(01).
005700     05  WS-FC-FECHA-1.
005800         10  WS-FC-F1-MES    PIC 9(02).
005900         10  WS-FC-F1-DIA    PIC 9(02).
006000         10  WS-FC-F1-ANIO   PIC 9(04).
006100     05  WS-FC-FECHA-2.
006200         10  WS-FC-F2-MES    PIC 9(02).
006300         10  WS-FC-F2-DIA    PIC 9(02).
006400         10  WS-FC-F2-ANIO   PIC 9(04).
006500     05  WS-FC-FECHA-HOY     PIC X(08).
006600     05  WS-FC-TEXTO-FECHA   PIC X(10).
006700     05  WS-FC-NUM-PARM      PIC S9(05) USAGE COMP-3.
006800     05  WS-FC-RESULTADO-FLAG PIC X(01).
006900     05  WS-FC-RESULTADO-COMP PIC S9(01).
007000     05  FILLER              PIC X(10).
007100
007200*----------- INDICES Y CONTADORES DE LA ORDENACION POR SELECCION ---
007300 77  WS-IDX-EXT          PIC 9(03) USAGE COMP.
007400 77  WS-IDX-INT          PIC 9(03) USAGE COMP.
007500 77  WS-IDX-MIN          PIC 9(03) USAGE COMP.
007600 77  WS-IDX-MOV          PIC 9(02) USAGE COMP.
007700 77  WS-IDX-BUS          PIC 9(03) USAGE COMP.
007800 77  WS-IDX-SUC          PIC 9(03) USAGE COMP.
007900 77  WS-FLAG-MENOR       PIC X(01).
008000     88  WS-ES-MENOR                VALUE 'Y'.
008100     88  WS-NO-ES-MENOR             VALUE 'N'.
008200
008300*----------- NOMBRE DEL TITULAR EN MAYUSCULAS PARA COMPARAR --------
008400*    EL TITULAR SE RECIBE DE UN TOMADOR/LOTE Y PUEDE VENIR CON
008500*    MAYUSCULAS Y MINUSCULAS MEZCLADAS, A DIFERENCIA DEL NOMBRE DE
008600*    SUCURSAL (QUE VIENE DE LA TABLA FIJA, SIEMPRE EN MAYUSCULAS).
008700 01  WS-PERFIL-INT.
008800     05  WS-APEL-INT         PIC X(20).
008900     05  WS-NOMB-INT         PIC X(20).
009000     05  WS-FNAC-INT         PIC X(08).
009100 01  WS-PERFIL-MIN.
009200     05  WS-APEL-MIN         PIC X(20).
009300     05  WS-NOMB-MIN         PIC X(20).
009400     05  WS-FNAC-MIN         PIC X(08).
009500
009600*----------- AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS -------------
009700 01  WS-FILA-TEMP.
009800     05  WST-NUMERO          PIC 9(09).
009900     05  WST-NOMBRE          PIC X(20).
010000     05  WST-APELLIDO        PIC X(20).
010100     05  WST-FEC-NAC.
010200         10  WST-FEC-NAC-MES  PIC 9(02).
010300         10  WST-FEC-NAC-DIA  PIC 9(02).
010400         10  WST-FEC-NAC-ANIO PIC 9(04).
010500     05  WST-SALDO           PIC S9(9)V99 USAGE COMP-3.
010600     05  WST-FLAG-FIEL       PIC X(01).
010700     05  WST-CANT-RETIROS    PIC 9(03).
010800     05  WST-TIPO-CUENTA     PIC 9(02).
010900     05  WST-DATOS-TIPO.
011000         10  WST-CAMPUS-COD      PIC 9(01).
011100         10  FILLER              PIC X(09).
011200     05  WST-DATOS-TIPO-PF REDEFINES WST-DATOS-TIPO.
011300         10  WST-PF-PLAZO        PIC 9(02).
011400         10  WST-PF-FEC-APER.
011500             15  WST-PF-FEC-APER-MES  PIC 9(02).
011600             15  WST-PF-FEC-APER-DIA  PIC 9(02).
011700             15  WST-PF-FEC-APER-ANIO PIC 9(04).
011800     05  WST-CANT-MOVTOS     PIC 9(03) USAGE COMP.
011900
012000 01  WS-MOV-TEMP.
012100     05  WST-MOV-FECHA.
012200         10  WST-MOV-FECHA-MES PIC 9(02).
012300         10  WST-MOV-FECHA-DIA PIC 9(02).
012400         10  WST-MOV-FECHA-ANIO PIC 9(04).
012500     05  WST-MOV-SUCURSAL    PIC X(11).
012600     05  WST-MOV-TIPO        PIC X(01).
012700     05  WST-MOV-IMPORTE     PIC S9(9)V99 COMP-3.
012800     05  WST-MOV-FLAG-ATM    PIC X(01).
012900
013000*----------- LITERALES DE TEXTO DE LA LINEA DE SALIDA --------------
013100 01  WS-LINEA-SALIDA         PIC X(80).
013200 01  WS-MONTO-EDIT           PIC $$$$,$$$,$$9.99.
013300 01  WS-MONTO-ALFA           PIC X(15).
013400 01  WS-MONTO-TXT            PIC X(15).
013500 77  WS-CANT-BLANCOS         PIC 9(02) USAGE COMP.
013600 01  WS-TIPO-TXT             PIC X(16).
013700 01  WS-CONT-EDIT            PIC ZZ9.
013800 01  WS-CONT-ALFA            PIC X(03).
013900 01  WS-CONT-TXT             PIC X(03).
014000 77  WS-CANT-BLANCOS-C       PIC 9(02) USAGE COMP.
014100 01  WS-BRANCH-IMPR          PIC X(11).
014200
014300 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014400
014500 LINKAGE SECTION.
014600*================*
014700 01  LK-LHCAF-COM.
014800     05  FILLER              PIC X(04).
014900     05  LK-LH-FECHA-HOY.
015000         10  LK-LH-HOY-MES   PIC 9(02).
015100         10  LK-LH-HOY-DIA   PIC 9(02).
015200         10  LK-LH-HOY-ANIO  PIC 9(04).
015300
015400     COPY TBCTATAB.
015500
015600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015700 PROCEDURE DIVISION USING LK-LHCAF-COM TB-CUENTAS-TABLA.
015800
015900 MAIN-PROGRAM-I.
016000
016100     DISPLAY '*List of accounts ordered by account holder'
016200        ' and number.'
016300     PERFORM 2000-ORDENAR-I   THRU 2000-ORDENAR-F
016400     PERFORM 4000-IMPRIMIR-I  THRU 4000-IMPRIMIR-F
016500     DISPLAY '*end of list.'.
016600
016700 MAIN-PROGRAM-F. GOBACK.
016800
016900
017000*--------------------------------------------------------------
017100*    ORDENAMIENTO POR SELECCION DE TB-CUENTAS-TABLA POR PERFIL
017200*    DEL TITULAR (APELLIDO, NOMBRE, NACIMIENTO) Y, DE IGUALAR,
017300*    POR NUMERO DE CUENTA. EL ORDEN QUEDA VIGENTE EN LA TABLA
017400*    RESIDENTE PARA CUALQUIER LISTADO POSTERIOR.
017500*--------------------------------------------------------------
017600 2000-ORDENAR-I.
017700
017800     IF TB-CANT-CUENTAS > 1
017900        MOVE 1 TO WS-IDX-EXT
018000        PERFORM 2100-ORDENAR-EXTERNO-I THRU 2100-ORDENAR-EXTERNO-F
018100           UNTIL WS-IDX-EXT >= TB-CANT-CUENTAS
018200     END-IF.
018300
018400 2000-ORDENAR-F. EXIT.
018500
018600 2100-ORDENAR-EXTERNO-I.
018700
018800     MOVE WS-IDX-EXT TO WS-IDX-MIN
018900     COMPUTE WS-IDX-INT = WS-IDX-EXT + 1
019000     PERFORM 2110-ORDENAR-INTERNO-I THRU 2110-ORDENAR-INTERNO-F
019100        UNTIL WS-IDX-INT > TB-CANT-CUENTAS
019200     IF WS-IDX-MIN NOT = WS-IDX-EXT
019300        PERFORM 2150-INTERCAMBIAR-I THRU 2150-INTERCAMBIAR-F
019400     END-IF
019500     ADD 1 TO WS-IDX-EXT.
019600
019700 2100-ORDENAR-EXTERNO-F. EXIT.
019800
019900 2110-ORDENAR-INTERNO-I.
020000
020100     PERFORM 2120-ES-MENOR-I THRU 2120-ES-MENOR-F
020200     IF WS-ES-MENOR
020300        MOVE WS-IDX-INT TO WS-IDX-MIN
020400     END-IF
020500     ADD 1 TO WS-IDX-INT.
020600
020700 2110-ORDENAR-INTERNO-F. EXIT.
020800
020900*--------------------------------------------------------------
021000*    COMPARA LA FILA WS-IDX-INT CONTRA LA MENOR HALLADA HASTA
021100*    AHORA (WS-IDX-MIN) POR APELLIDO, NOMBRE Y FECHA DE
021200*    NACIMIENTO DEL TITULAR (SIN DISTINGUIR MAYUSCULAS DE
021300*    MINUSCULAS) Y, DE IGUALAR EL PERFIL COMPLETO, POR NUMERO
021400*    DE CUENTA ASCENDENTE.
021500*--------------------------------------------------------------
021600 2120-ES-MENOR-I.
021700
021800     SET WS-NO-ES-MENOR TO TRUE
021900
022000     MOVE TBC-APELLIDO (WS-IDX-INT) TO WS-APEL-INT
022100     MOVE TBC-NOMBRE   (WS-IDX-INT) TO WS-NOMB-INT
022200     INSPECT WS-APEL-INT CONVERTING
022300        'abcdefghijklmnopqrstuvwxyz' TO
022400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022500     INSPECT WS-NOMB-INT CONVERTING
022600        'abcdefghijklmnopqrstuvwxyz' TO
022700        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022800     MOVE TBC-FEC-NAC-ANIO (WS-IDX-INT) TO WS-FNAC-INT (1:4)
022900     MOVE TBC-FEC-NAC-MES  (WS-IDX-INT) TO WS-FNAC-INT (5:2)
023000     MOVE TBC-FEC-NAC-DIA  (WS-IDX-INT) TO WS-FNAC-INT (7:2)
023100
023200     MOVE TBC-APELLIDO (WS-IDX-MIN) TO WS-APEL-MIN
023300     MOVE TBC-NOMBRE   (WS-IDX-MIN) TO WS-NOMB-MIN
023400     INSPECT WS-APEL-MIN CONVERTING
023500        'abcdefghijklmnopqrstuvwxyz' TO
023600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023700     INSPECT WS-NOMB-MIN CONVERTING
023800        'abcdefghijklmnopqrstuvwxyz' TO
023900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024000     MOVE TBC-FEC-NAC-ANIO (WS-IDX-MIN) TO WS-FNAC-MIN (1:4)
024100     MOVE TBC-FEC-NAC-MES  (WS-IDX-MIN) TO WS-FNAC-MIN (5:2)
024200     MOVE TBC-FEC-NAC-DIA  (WS-IDX-MIN) TO WS-FNAC-MIN (7:2)
024300
024400     IF WS-APEL-INT < WS-APEL-MIN
024500        SET WS-ES-MENOR TO TRUE
024600     ELSE
024700        IF WS-APEL-INT = WS-APEL-MIN
024800           IF WS-NOMB-INT < WS-NOMB-MIN
024900              SET WS-ES-MENOR TO TRUE
025000           ELSE
025100              IF WS-NOMB-INT = WS-NOMB-MIN
025200                 IF WS-FNAC-INT < WS-FNAC-MIN
025300                    SET WS-ES-MENOR TO TRUE
025400                 ELSE
025500                    IF WS-FNAC-INT = WS-FNAC-MIN
025600                       AND TBC-NUMERO (WS-IDX-INT)
025700                           < TBC-NUMERO (WS-IDX-MIN)
025800                       SET WS-ES-MENOR TO TRUE
025900                    END-IF
026000                 END-IF
026100              END-IF
026200           END-IF
026300        END-IF
026400     END-IF.
026500
026600 2120-ES-MENOR-F. EXIT.
026700
026800*--------------------------------------------------------------
026900*    INTERCAMBIA LAS FILAS WS-IDX-EXT Y WS-IDX-MIN DE LA TABLA
027000*    RESIDENTE (CUENTA, TITULAR, SALDO, DATOS DE TIPO Y TODA LA
027100*    HISTORIA DE MOVIMIENTOS) VIA UN AREA TEMPORAL DE TRABAJO.
027200*--------------------------------------------------------------
027300 2150-INTERCAMBIAR-I.
027400
027500     MOVE TBC-NUMERO       (WS-IDX-EXT) TO WST-NUMERO
027600     MOVE TBC-NOMBRE       (WS-IDX-EXT) TO WST-NOMBRE
027700     MOVE TBC-APELLIDO     (WS-IDX-EXT) TO WST-APELLIDO
027800     MOVE TBC-FEC-NAC      (WS-IDX-EXT) TO WST-FEC-NAC
027900     MOVE TBC-SALDO        (WS-IDX-EXT) TO WST-SALDO
028000     MOVE TBC-FLAG-FIEL    (WS-IDX-EXT) TO WST-FLAG-FIEL
028100     MOVE TBC-CANT-RETIROS (WS-IDX-EXT) TO WST-CANT-RETIROS
028200     MOVE TBC-TIPO-CUENTA  (WS-IDX-EXT) TO WST-TIPO-CUENTA
028300     MOVE TBC-DATOS-TIPO   (WS-IDX-EXT) TO WST-DATOS-TIPO
028400     MOVE TBC-CANT-MOVTOS  (WS-IDX-EXT) TO WST-CANT-MOVTOS
028500
028600     MOVE TBC-NUMERO       (WS-IDX-MIN) TO TBC-NUMERO    (WS-IDX-EXT)
028700     MOVE TBC-NOMBRE       (WS-IDX-MIN) TO TBC-NOMBRE    (WS-IDX-EXT)
028800     MOVE TBC-APELLIDO     (WS-IDX-MIN) TO TBC-APELLIDO  (WS-IDX-EXT)
028900     MOVE TBC-FEC-NAC      (WS-IDX-MIN) TO TBC-FEC-NAC   (WS-IDX-EXT)
029000     MOVE TBC-SALDO        (WS-IDX-MIN) TO TBC-SALDO     (WS-IDX-EXT)
029100     MOVE TBC-FLAG-FIEL    (WS-IDX-MIN) TO TBC-FLAG-FIEL (WS-IDX-EXT)
029200     MOVE TBC-CANT-RETIROS (WS-IDX-MIN)
029300       TO TBC-CANT-RETIROS (WS-IDX-EXT)
029400     MOVE TBC-TIPO-CUENTA  (WS-IDX-MIN)
029500       TO TBC-TIPO-CUENTA  (WS-IDX-EXT)
029600     MOVE TBC-DATOS-TIPO   (WS-IDX-MIN) TO TBC-DATOS-TIPO (WS-IDX-EXT)
029700     MOVE TBC-CANT-MOVTOS  (WS-IDX-MIN) TO TBC-CANT-MOVTOS (WS-IDX-EXT)
029800
029900     MOVE WST-NUMERO       TO TBC-NUMERO       (WS-IDX-MIN)
030000     MOVE WST-NOMBRE       TO TBC-NOMBRE       (WS-IDX-MIN)
030100     MOVE WST-APELLIDO     TO TBC-APELLIDO     (WS-IDX-MIN)
030200     MOVE WST-FEC-NAC      TO TBC-FEC-NAC      (WS-IDX-MIN)
030300     MOVE WST-SALDO        TO TBC-SALDO        (WS-IDX-MIN)
030400     MOVE WST-FLAG-FIEL    TO TBC-FLAG-FIEL    (WS-IDX-MIN)
030500     MOVE WST-CANT-RETIROS TO TBC-CANT-RETIROS (WS-IDX-MIN)
030600     MOVE WST-TIPO-CUENTA  TO TBC-TIPO-CUENTA  (WS-IDX-MIN)
030700     MOVE WST-DATOS-TIPO   TO TBC-DATOS-TIPO   (WS-IDX-MIN)
030800     MOVE WST-CANT-MOVTOS  TO TBC-CANT-MOVTOS  (WS-IDX-MIN)
030900
031000     MOVE 1 TO WS-IDX-MOV
031100     PERFORM 2160-INTERCAMBIAR-MOVTO-I THRU 2160-INTERCAMBIAR-MOVTO-F
031200        UNTIL WS-IDX-MOV > 40.
031300
031400 2150-INTERCAMBIAR-F. EXIT.
031500
031600 2160-INTERCAMBIAR-MOVTO-I.
031700
031800     MOVE MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FECHA
031900     MOVE MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-SUCURSAL
032000     MOVE MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-TIPO
032100     MOVE MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-IMPORTE
032200     MOVE MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FLAG-ATM
032300
032400     MOVE MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
032500       TO MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV)
032600     MOVE MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
032700       TO MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV)
032800     MOVE MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
032900       TO MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV)
033000     MOVE MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
033100       TO MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV)
033200     MOVE MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
033300       TO MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV)
033400
033500     MOVE WST-MOV-FECHA    TO MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
033600     MOVE WST-MOV-SUCURSAL TO MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
033700     MOVE WST-MOV-TIPO     TO MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
033800     MOVE WST-MOV-IMPORTE  TO MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
033900     MOVE WST-MOV-FLAG-ATM TO MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
034000
034100     ADD 1 TO WS-IDX-MOV.
034200
034300 2160-INTERCAMBIAR-MOVTO-F. EXIT.
034400
034500
034600*--------------------------------------------------------------
034700*    RECORRE LA TABLA YA ORDENADA E IMPRIME UNA LINEA POR
034800*    CUENTA, SIN CORTES DE CONTROL.
034900*--------------------------------------------------------------
035000 4000-IMPRIMIR-I.
035100
035200     MOVE 1 TO WS-IDX-EXT
035300     PERFORM 4100-IMPRIMIR-FILA-I THRU 4100-IMPRIMIR-FILA-F
035400        UNTIL WS-IDX-EXT > TB-CANT-CUENTAS.
035500
035600 4000-IMPRIMIR-F. EXIT.
035700
035800 4100-IMPRIMIR-FILA-I.
035900
036000     SET TB-CTA-IDX TO WS-IDX-EXT
036100     PERFORM 4200-ARMAR-LINEA-I THRU 4200-ARMAR-LINEA-F
036200     DISPLAY WS-LINEA-SALIDA
036300
036400     ADD 1 TO WS-IDX-EXT.
036500
036600 4100-IMPRIMIR-FILA-F. EXIT.
036700
036800*--------------------------------------------------------------
036900*    RESUELVE LA CIUDAD DE SUCURSAL DE LA CUENTA (TB-CTA-IDX)
037000*    CONTRA LA TABLA FIJA DE SUCURSALES.
037100*--------------------------------------------------------------
037200 4150-BUSCAR-SUCURSAL-I.
037300
037400     MOVE SPACES TO WS-BRANCH-IMPR
037500     MOVE 1 TO WS-IDX-SUC
037600     PERFORM 4160-COMPARAR-SUC-I THRU 4160-COMPARAR-SUC-F
037700        UNTIL WS-IDX-SUC > 5.
037800
037900 4150-BUSCAR-SUCURSAL-F. EXIT.
038000
038100 4160-COMPARAR-SUC-I.
038200
038300     IF TB-SUC-COD (WS-IDX-SUC) = TBC-NUM-SUCURSAL (TB-CTA-IDX)
038400        MOVE TB-SUC-CIUDAD (WS-IDX-SUC) TO WS-BRANCH-IMPR
038500     END-IF
038600     ADD 1 TO WS-IDX-SUC.
038700
038800 4160-COMPARAR-SUC-F. EXIT.
038900
039000*--------------------------------------------------------------
039100*    ARMA LA LINEA COMUN DE CUENTA (NUMERO/TITULAR/SALDO/
039200*    SUCURSAL) Y LE AGREGA EL SUFIJO PROPIO DEL TIPO DE CUENTA.
039300*--------------------------------------------------------------
039400 4200-ARMAR-LINEA-I.
039500
039600     PERFORM 4150-BUSCAR-SUCURSAL-I THRU 4150-BUSCAR-SUCURSAL-F
039700
039800     MOVE 'T'               TO WS-FC-FUN-COD
039900     MOVE TBC-FEC-NAC-MES (TB-CTA-IDX) TO WS-FC-F1-MES
040000     MOVE TBC-FEC-NAC-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
040100     MOVE TBC-FEC-NAC-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
040200     CALL 'PGMFECAF' USING WS-FECHA-COM
040300
040400     MOVE TBC-SALDO (TB-CTA-IDX) TO WS-MONTO-EDIT
040500     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
040600
040700     STRING 'Account#['   DELIMITED BY SIZE
040800            TBC-NUMERO (TB-CTA-IDX) DELIMITED BY SIZE
040900            '] Holder['  DELIMITED BY SIZE
041000            TBC-NOMBRE (TB-CTA-IDX) DELIMITED BY SPACE
041100            ' '          DELIMITED BY SIZE
041200            TBC-APELLIDO (TB-CTA-IDX) DELIMITED BY SPACE
041300            ' '          DELIMITED BY SIZE
041400            WS-FC-TEXTO-FECHA DELIMITED BY SPACE
041500            '] Balance[' DELIMITED BY SIZE
041600            WS-MONTO-TXT DELIMITED BY SPACE
041700            '] Branch [' DELIMITED BY SIZE
041800            WS-BRANCH-IMPR DELIMITED BY SPACE
041900            ']'          DELIMITED BY SIZE
042000       INTO WS-LINEA-SALIDA
042100     END-STRING
042200
042300     PERFORM 4300-AGREGAR-SUFIJO-I THRU 4300-AGREGAR-SUFIJO-F.
042400
042500 4200-ARMAR-LINEA-F. EXIT.
042600
042700*--------------------------------------------------------------
042800*    AGREGA EL SUFIJO DE LINEA SEGUN EL TIPO DE CUENTA (AHORRO
042900*    FIEL, MERCADO DE DINERO, AHORRO UNIVERSITARIO, PLAZO FIJO).
043000*    RESTAURADO IDENTICO AL DE PGMLBCAF (VER BC-0233).
043100*--------------------------------------------------------------
043200 4300-AGREGAR-SUFIJO-I.
043300
043400     EVALUATE TRUE
043500        WHEN TBC-TIPO-AHORRO (TB-CTA-IDX)
043600           IF TBC-ES-FIEL (TB-CTA-IDX)
043700              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
043800                     ' [LOYAL]'      DELIMITED BY SIZE
043900                INTO WS-LINEA-SALIDA
044000              END-STRING
044100           END-IF
044200        WHEN TBC-TIPO-MERC-DIN (TB-CTA-IDX)
044300           MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO WS-CONT-EDIT
044400           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
044500           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
044600                  ' Withdrawal['  DELIMITED BY SIZE
044700                  WS-CONT-TXT     DELIMITED BY SPACE
044800                  ']'             DELIMITED BY SIZE
044900             INTO WS-LINEA-SALIDA
045000           END-STRING
045100           IF TBC-ES-FIEL (TB-CTA-IDX)
045200              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
045300                     ' [LOYAL]'      DELIMITED BY SIZE
045400                INTO WS-LINEA-SALIDA
045500              END-STRING
045600           END-IF
045700        WHEN TBC-TIPO-AHORRO-UNIV (TB-CTA-IDX)
045800           PERFORM 4400-BUSCAR-CAMPUS-I THRU 4400-BUSCAR-CAMPUS-F
045900           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
046000                  ' Campus['      DELIMITED BY SIZE
046100                  WS-TIPO-TXT     DELIMITED BY SPACE
046200                  ']'             DELIMITED BY SIZE
046300             INTO WS-LINEA-SALIDA
046400           END-STRING
046500        WHEN TBC-TIPO-PLAZO-FIJO (TB-CTA-IDX)
046600           MOVE TBC-PF-PLAZO (TB-CTA-IDX) TO WS-CONT-EDIT
046700           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
046800           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
046900                  ' Term['        DELIMITED BY SIZE
047000                  WS-CONT-TXT     DELIMITED BY SPACE
047100                  ']'             DELIMITED BY SIZE
047200             INTO WS-LINEA-SALIDA
047300           END-STRING
047400           MOVE 'T'               TO WS-FC-FUN-COD
047500           MOVE TBC-PF-FEC-APER-MES (TB-CTA-IDX) TO WS-FC-F1-MES
047600           MOVE TBC-PF-FEC-APER-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
047700           MOVE TBC-PF-FEC-APER-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
047800           CALL 'PGMFECAF' USING WS-FECHA-COM
047900           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
048000                  ' Date opened[' DELIMITED BY SIZE
048100                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
048200                  ']'             DELIMITED BY SIZE
048300             INTO WS-LINEA-SALIDA
048400           END-STRING
048500           MOVE 'M'               TO WS-FC-FUN-COD
048600           MOVE TBC-PF-FEC-APER-MES (TB-CTA-IDX) TO WS-FC-F1-MES
048700           MOVE TBC-PF-FEC-APER-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
048800           MOVE TBC-PF-FEC-APER-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
048900           MOVE TBC-PF-PLAZO (TB-CTA-IDX) TO WS-FC-NUM-PARM
049000           CALL 'PGMFECAF' USING WS-FECHA-COM
049100           MOVE WS-FC-F2-MES  TO WS-FC-F1-MES
049200           MOVE WS-FC-F2-DIA  TO WS-FC-F1-DIA
049300           MOVE WS-FC-F2-ANIO TO WS-FC-F1-ANIO
049400           MOVE 'T'               TO WS-FC-FUN-COD
049500           CALL 'PGMFECAF' USING WS-FECHA-COM
049600           STRING WS-LINEA-SALIDA   DELIMITED BY SPACE
049700                  ' Maturity date[' DELIMITED BY SIZE
049800                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
049900                  ']'               DELIMITED BY SIZE
050000             INTO WS-LINEA-SALIDA
050100           END-STRING
050200        WHEN OTHER
050300           CONTINUE
050400     END-EVALUATE.
050500
050600 4300-AGREGAR-SUFIJO-F. EXIT.
050700
050800*--------------------------------------------------------------
050900*    RESUELVE EL NOMBRE DE CAMPUS PARA LA CUENTA EN WS-TIPO-TXT.
051000*--------------------------------------------------------------
051100 4400-BUSCAR-CAMPUS-I.
051200
051300     MOVE SPACES TO WS-TIPO-TXT
051400     MOVE 1 TO WS-IDX-SUC
051500     PERFORM 4410-COMPARAR-CAMPUS-I THRU 4410-COMPARAR-CAMPUS-F
051600        UNTIL WS-IDX-SUC > 3.
051700
051800 4400-BUSCAR-CAMPUS-F. EXIT.
051900
052000 4410-COMPARAR-CAMPUS-I.
052100
052200     IF TB-CAMPUS-COD (WS-IDX-SUC) = TBC-CAMPUS-COD (TB-CTA-IDX)
052300        MOVE TB-CAMPUS-NOMBRE (WS-IDX-SUC) TO WS-TIPO-TXT
052400     END-IF
052500     ADD 1 TO WS-IDX-SUC.
052600
052700 4410-COMPARAR-CAMPUS-F. EXIT.
052800
052900*--------------------------------------------------------------
053000*    QUITA LOS BLANCOS A LA IZQUIERDA DEL MONTO EDITADO (EL SIGNO
053100*    $ FLOTANTE DEJA BLANCOS ADELANTE EN LOS MONTOS CHICOS) PARA
053200*    PODER EMBEBERLO EN LA LINEA SIN UN HUECO.
053300 4900-ARMAR-MONTO-I.
053400
053500     MOVE WS-MONTO-EDIT TO WS-MONTO-ALFA
053600     MOVE 0 TO WS-CANT-BLANCOS
053700     INSPECT WS-MONTO-ALFA TALLYING WS-CANT-BLANCOS
053800        FOR LEADING SPACE
053900     MOVE SPACES TO WS-MONTO-TXT
054000     MOVE WS-MONTO-ALFA (WS-CANT-BLANCOS + 1 : 15 - WS-CANT-BLANCOS)
054100       TO WS-MONTO-TXT.
054200
054300 4900-ARMAR-MONTO-F. EXIT.
054400
054500*--------------------------------------------------------------
054600*    QUITA LOS BLANCOS A LA IZQUIERDA DE UN CONTADOR CHICO
054700*    EDITADO CON CEROS SUPRIMIDOS (RETIROS, PLAZO) PARA PODER
054800*    EMBEBERLO EN LA LINEA SIN UN HUECO.
054900 4950-ARMAR-CONTADOR-I.
055000
055100     MOVE WS-CONT-EDIT TO WS-CONT-ALFA
055200     MOVE 0 TO WS-CANT-BLANCOS-C
055300     INSPECT WS-CONT-ALFA TALLYING WS-CANT-BLANCOS-C
055400        FOR LEADING SPACE
055500     MOVE SPACES TO WS-CONT-TXT
055600     MOVE WS-CONT-ALFA (WS-CANT-BLANCOS-C + 1 : 3 - WS-CANT-BLANCOS-C)
055700       TO WS-CONT-TXT.
055800
055900 4950-ARMAR-CONTADOR-F. EXIT.
