000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLTCAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  25/06/93.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMLTCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: COMANDO 'PT'. ORDENA LA TABLA RESIDENTE *
001300*                      DE CUENTAS POR CODIGO DE TIPO DE CUENTA  *
001400*                      Y, DE IGUALAR, POR NUMERO DE CUENTA       *
001500*                      (SELECCION, EN SITIO, EL ORDEN QUEDA      *
001600*                      VIGENTE PARA LOS LISTADOS SIGUIENTES) Y  *
001700*                      LA IMPRIME CON CORTE POR TIPO DE CUENTA. *
001800*    LLAMADO POR.......: PGMTXCAF AL RECIBIR EL COMANDO 'PT'.   *
001900*                      SUPONE QUE LA BASE YA FUE VALIDADA NO    *
002000*                      VACIA POR EL LLAMADOR.                  *
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ------------------------------------------------------------
002400*    FECHA     INIC  PETIC      DESCRIPCION
002500*    --------  ----  ---------  ------------------------------
002600*    25/06/93  RJP   BC-0179    VERSION ORIGINAL: LISTADO POR
002700*                               TIPO DE CUENTA CON CORTE.
002800*    09/01/96  LMS   BC-0233    SE AGREGAN LOS SUFIJOS DE LINEA
002900*                               POR TIPO DE CUENTA (FIEL,
003000*                               RETIROS, CAMPUS, PLAZO FIJO),
003100*                               COPIADOS DE PGMLBCAF.
003200*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: EL ANIO DE
003300*                               NACIMIENTO YA ES 9(04), SIN
003400*                               CAMBIOS.
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000
005100     COPY TBSUCTIP.
005200
005300*----------- AREA DE COMUNICACION CON PGMFECAF (FORMATO DE FECHA) --
005400 01  WS-FECHA-COM.
005500     05  WS-FC-FUN-COD       PIC X(01).
005600     05  WS-FC-FECHA-1.
005700         10  WS-FC-F1-MES    PIC 9(02).
005800         10  WS-FC-F1-DIA    PIC 9(02).
005900         10  WS-FC-F1-ANIO   PIC 9(04).
006000     05  WS-FC-FECHA-2.
006100         10  WS-FC-F2-MES    PIC 9(02).
006200         10  WS-FC-F2-DIA    PIC 9(02).
006300         10  WS-FC-F2-ANIO   PIC 9(04).
006400     05  WS-FC-FECHA-HOY     PIC X(08).
006500     05  WS-FC-TEXTO-FECHA   PIC X(10).
006600     05  WS-FC-NUM-PARM      PIC S9(05) USAGE COMP-3.
006700     05  WS-FC-RESULTADO-FLAG PIC X(01).
006800     05  WS-FC-RESULTADO-COMP PIC S9(01).
006900     05  FILLER              PIC X(10).
007000
007100*----------- INDICES Y CONTADORES DE LA ORDENACION POR SELECCION ---
007200 77  WS-IDX-EXT          PIC 9(03) USAGE COMP.
007300 77  WS-IDX-INT          PIC 9(03) USAGE COMP.
007400 77  WS-IDX-MIN          PIC 9(03) USAGE COMP.
007500 77  WS-IDX-MOV          PIC 9(02) USAGE COMP.
007600 77  WS-IDX-BUS          PIC 9(03) USAGE COMP.
007700 77  WS-IDX-SUC          PIC 9(03) USAGE COMP.
007800 77  WS-FLAG-MENOR       PIC X(01).
007900     88  WS-ES-MENOR                VALUE 'Y'.
008000     88  WS-NO-ES-MENOR             VALUE 'N'.
008100
008200*----------- TIPO DE CUENTA IMPRESO Y ANTERIOR PARA EL CORTE -------
008300 01  WS-TIPO-IMPR            PIC X(16).
008400 01  WS-TIPO-ANTERIOR        PIC X(16) VALUE SPACES.
008500
008600*----------- AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS -------------
008700 01  WS-FILA-TEMP.
008800     05  WST-NUMERO          PIC 9(09).
008900     05  WST-NOMBRE          PIC X(20).
009000     05  WST-APELLIDO        PIC X(20).
009100     05  WST-FEC-NAC.
009200         10  WST-FEC-NAC-MES  PIC 9(02).
009300         10  WST-FEC-NAC-DIA  PIC 9(02).
009400         10  WST-FEC-NAC-ANIO PIC 9(04).
009500     05  WST-SALDO           PIC S9(9)V99 USAGE COMP-3.
009600     05  WST-FLAG-FIEL       PIC X(01).
009700     05  WST-CANT-RETIROS    PIC 9(03).
009800     05  WST-TIPO-CUENTA     PIC 9(02).
009900     05  WST-DATOS-TIPO.
010000         10  WST-CAMPUS-COD      PIC 9(01).
010100         10  FILLER              PIC X(09).
010200     05  WST-DATOS-TIPO-PF REDEFINES WST-DATOS-TIPO.
010300         10  WST-PF-PLAZO        PIC 9(02).
010400         10  WST-PF-FEC-APER.
010500             15  WST-PF-FEC-APER-MES  PIC 9(02).
010600             15  WST-PF-FEC-APER-DIA  PIC 9(02).
010700             15  WST-PF-FEC-APER-ANIO PIC 9(04).
010800     05  WST-CANT-MOVTOS     PIC 9(03) USAGE COMP.
010900
011000 01  WS-MOV-TEMP.
011100     05  WST-MOV-FECHA.
011200         10  WST-MOV-FECHA-MES PIC 9(02).
011300         10  WST-MOV-FECHA-DIA PIC 9(02).
011400         10  WST-MOV-FECHA-ANIO PIC 9(04).
011500     05  WST-MOV-SUCURSAL    PIC X(11).
011600     05  WST-MOV-TIPO        PIC X(01).
011700     05  WST-MOV-IMPORTE     PIC S9(9)V99 COMP-3.
011800     05  WST-MOV-FLAG-ATM    PIC X(01).
011900
012000*----------- LITERALES DE TEXTO DE LA LINEA DE SALIDA --------------
012100 01  WS-LINEA-SALIDA         PIC X(80).
012200 01  WS-MONTO-EDIT           PIC $$$$,$$$,$$9.99.
012300 01  WS-MONTO-ALFA           PIC X(15).
012400 01  WS-MONTO-TXT            PIC X(15).
012500 77  WS-CANT-BLANCOS         PIC 9(02) USAGE COMP.
012600 01  WS-TIPO-TXT             PIC X(16).
012700 01  WS-CONT-EDIT            PIC ZZ9.
012800 01  WS-CONT-ALFA            PIC X(03).
012900 01  WS-CONT-TXT             PIC X(03).
013000 77  WS-CANT-BLANCOS-C       PIC 9(02) USAGE COMP.
013100 01  WS-BRANCH-IMPR          PIC X(11).
013200
013300 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013400
013500 LINKAGE SECTION.
013600*================*
013700 01  LK-LTCAF-COM.
013800     05  FILLER              PIC X(04).
013900     05  LK-LT-FECHA-HOY.
014000         10  LK-LT-HOY-MES   PIC 9(02).
014100         10  LK-LT-HOY-DIA   PIC 9(02).
014200         10  LK-LT-HOY-ANIO  PIC 9(04).
014300
014400     COPY TBCTATAB.
014500
014600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014700 PROCEDURE DIVISION USING LK-LTCAF-COM TB-CUENTAS-TABLA.
014800
014900 MAIN-PROGRAM-I.
015000
015100     DISPLAY '*List of accounts ordered by account type'
015200        ' and number.'
015300     PERFORM 2000-ORDENAR-I   THRU 2000-ORDENAR-F
015400     PERFORM 4000-IMPRIMIR-I  THRU 4000-IMPRIMIR-F
015500     DISPLAY '*end of list.'.
015600
015700 MAIN-PROGRAM-F. GOBACK.
015800
015900
016000*--------------------------------------------------------------
016100*    ORDENAMIENTO POR SELECCION DE TB-CUENTAS-TABLA POR CODIGO
016200*    DE TIPO DE CUENTA Y, DE IGUALAR, POR NUMERO DE CUENTA. EL
016300*    ORDEN QUEDA VIGENTE EN LA TABLA RESIDENTE PARA CUALQUIER
016400*    LISTADO POSTERIOR.
016500*--------------------------------------------------------------
016600 2000-ORDENAR-I.
016700
016800     IF TB-CANT-CUENTAS > 1
016900        MOVE 1 TO WS-IDX-EXT
017000        PERFORM 2100-ORDENAR-EXTERNO-I THRU 2100-ORDENAR-EXTERNO-F
017100           UNTIL WS-IDX-EXT >= TB-CANT-CUENTAS
017200     END-IF.
017300
017400 2000-ORDENAR-F. EXIT.
017500
017600 2100-ORDENAR-EXTERNO-I.
017700
017800     MOVE WS-IDX-EXT TO WS-IDX-MIN
017900     COMPUTE WS-IDX-INT = WS-IDX-EXT + 1
018000     PERFORM 2110-ORDENAR-INTERNO-I THRU 2110-ORDENAR-INTERNO-F
018100        UNTIL WS-IDX-INT > TB-CANT-CUENTAS
018200     IF WS-IDX-MIN NOT = WS-IDX-EXT
018300        PERFORM 2150-INTERCAMBIAR-I THRU 2150-INTERCAMBIAR-F
018400     END-IF
018500     ADD 1 TO WS-IDX-EXT.
018600
018700 2100-ORDENAR-EXTERNO-F. EXIT.
018800
018900 2110-ORDENAR-INTERNO-I.
019000
019100     PERFORM 2120-ES-MENOR-I THRU 2120-ES-MENOR-F
019200     IF WS-ES-MENOR
019300        MOVE WS-IDX-INT TO WS-IDX-MIN
019400     END-IF
019500     ADD 1 TO WS-IDX-INT.
019600
019700 2110-ORDENAR-INTERNO-F. EXIT.
019800
019900*--------------------------------------------------------------
020000*    COMPARA LA FILA WS-IDX-INT CONTRA LA MENOR HALLADA HASTA
020100*    AHORA (WS-IDX-MIN) POR CODIGO DE TIPO DE CUENTA Y, DE
020200*    IGUALAR, POR NUMERO DE CUENTA ASCENDENTE.
020300*--------------------------------------------------------------
020400 2120-ES-MENOR-I.
020500
020600     SET WS-NO-ES-MENOR TO TRUE
020700
020800     IF TBC-TIPO-CUENTA (WS-IDX-INT) < TBC-TIPO-CUENTA (WS-IDX-MIN)
020900        SET WS-ES-MENOR TO TRUE
021000     ELSE
021100        IF TBC-TIPO-CUENTA (WS-IDX-INT) = TBC-TIPO-CUENTA (WS-IDX-MIN)
021200           AND TBC-NUMERO (WS-IDX-INT) < TBC-NUMERO (WS-IDX-MIN)
021300           SET WS-ES-MENOR TO TRUE
021400        END-IF
021500     END-IF.
021600
021700 2120-ES-MENOR-F. EXIT.
021800
021900*--------------------------------------------------------------
022000*    INTERCAMBIA LAS FILAS WS-IDX-EXT Y WS-IDX-MIN DE LA TABLA
022100*    RESIDENTE (CUENTA, TITULAR, SALDO, DATOS DE TIPO Y TODA LA
022200*    HISTORIA DE MOVIMIENTOS) VIA UN AREA TEMPORAL DE TRABAJO.
022300*--------------------------------------------------------------
022400 2150-INTERCAMBIAR-I.
022500
022600     MOVE TBC-NUMERO       (WS-IDX-EXT) TO WST-NUMERO
022700     MOVE TBC-NOMBRE       (WS-IDX-EXT) TO WST-NOMBRE
022800     MOVE TBC-APELLIDO     (WS-IDX-EXT) TO WST-APELLIDO
022900     MOVE TBC-FEC-NAC      (WS-IDX-EXT) TO WST-FEC-NAC
023000     MOVE TBC-SALDO        (WS-IDX-EXT) TO WST-SALDO
023100     MOVE TBC-FLAG-FIEL    (WS-IDX-EXT) TO WST-FLAG-FIEL
023200     MOVE TBC-CANT-RETIROS (WS-IDX-EXT) TO WST-CANT-RETIROS
023300     MOVE TBC-TIPO-CUENTA  (WS-IDX-EXT) TO WST-TIPO-CUENTA
023400     MOVE TBC-DATOS-TIPO   (WS-IDX-EXT) TO WST-DATOS-TIPO
023500     MOVE TBC-CANT-MOVTOS  (WS-IDX-EXT) TO WST-CANT-MOVTOS
023600
023700     MOVE TBC-NUMERO       (WS-IDX-MIN) TO TBC-NUMERO    (WS-IDX-EXT)
023800     MOVE TBC-NOMBRE       (WS-IDX-MIN) TO TBC-NOMBRE    (WS-IDX-EXT)
023900     MOVE TBC-APELLIDO     (WS-IDX-MIN) TO TBC-APELLIDO  (WS-IDX-EXT)
024000     MOVE TBC-FEC-NAC      (WS-IDX-MIN) TO TBC-FEC-NAC   (WS-IDX-EXT)
024100     MOVE TBC-SALDO        (WS-IDX-MIN) TO TBC-SALDO     (WS-IDX-EXT)
024200     MOVE TBC-FLAG-FIEL    (WS-IDX-MIN) TO TBC-FLAG-FIEL (WS-IDX-EXT)
024300     MOVE TBC-CANT-RETIROS (WS-IDX-MIN)
024400       TO TBC-CANT-RETIROS (WS-IDX-EXT)
024500     MOVE TBC-TIPO-CUENTA  (WS-IDX-MIN)
024600       TO TBC-TIPO-CUENTA  (WS-IDX-EXT)
024700     MOVE TBC-DATOS-TIPO   (WS-IDX-MIN) TO TBC-DATOS-TIPO (WS-IDX-EXT)
024800     MOVE TBC-CANT-MOVTOS  (WS-IDX-MIN) TO TBC-CANT-MOVTOS (WS-IDX-EXT)
024900
025000     MOVE WST-NUMERO       TO TBC-NUMERO       (WS-IDX-MIN)
025100     MOVE WST-NOMBRE       TO TBC-NOMBRE       (WS-IDX-MIN)
025200     MOVE WST-APELLIDO     TO TBC-APELLIDO     (WS-IDX-MIN)
025300     MOVE WST-FEC-NAC      TO TBC-FEC-NAC      (WS-IDX-MIN)
025400     MOVE WST-SALDO        TO TBC-SALDO        (WS-IDX-MIN)
025500     MOVE WST-FLAG-FIEL    TO TBC-FLAG-FIEL    (WS-IDX-MIN)
025600     MOVE WST-CANT-RETIROS TO TBC-CANT-RETIROS (WS-IDX-MIN)
025700     MOVE WST-TIPO-CUENTA  TO TBC-TIPO-CUENTA  (WS-IDX-MIN)
025800     MOVE WST-DATOS-TIPO   TO TBC-DATOS-TIPO   (WS-IDX-MIN)
025900     MOVE WST-CANT-MOVTOS  TO TBC-CANT-MOVTOS  (WS-IDX-MIN)
026000
026100     MOVE 1 TO WS-IDX-MOV
026200     PERFORM 2160-INTERCAMBIAR-MOVTO-I THRU 2160-INTERCAMBIAR-MOVTO-F
026300        UNTIL WS-IDX-MOV > 40.
026400
026500 2150-INTERCAMBIAR-F. EXIT.
026600
026700 2160-INTERCAMBIAR-MOVTO-I.
026800
026900     MOVE MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FECHA
027000     MOVE MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-SUCURSAL
027100     MOVE MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-TIPO
027200     MOVE MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-IMPORTE
027300     MOVE MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FLAG-ATM
027400
027500     MOVE MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
027600       TO MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV)
027700     MOVE MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
027800       TO MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV)
027900     MOVE MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
028000       TO MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV)
028100     MOVE MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
028200       TO MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV)
028300     MOVE MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
028400       TO MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV)
028500
028600     MOVE WST-MOV-FECHA    TO MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
028700     MOVE WST-MOV-SUCURSAL TO MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
028800     MOVE WST-MOV-TIPO     TO MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
028900     MOVE WST-MOV-IMPORTE  TO MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
029000     MOVE WST-MOV-FLAG-ATM TO MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
029100
029200     ADD 1 TO WS-IDX-MOV.
029300
029400 2160-INTERCAMBIAR-MOVTO-F. EXIT.
029500
029600
029700*--------------------------------------------------------------
029800*    RECORRE LA TABLA YA ORDENADA E IMPRIME UNA LINEA POR
029900*    CUENTA, CON CORTE (LINEA DE TIPO DE CUENTA) CUANDO CAMBIA
030000*    EL CODIGO DE TIPO DE CUENTA.
030100*--------------------------------------------------------------
030200 4000-IMPRIMIR-I.
030300
030400     MOVE SPACES TO WS-TIPO-ANTERIOR
030500     MOVE 1 TO WS-IDX-EXT
030600     PERFORM 4100-IMPRIMIR-FILA-I THRU 4100-IMPRIMIR-FILA-F
030700        UNTIL WS-IDX-EXT > TB-CANT-CUENTAS.
030800
030900 4000-IMPRIMIR-F. EXIT.
031000
031100 4100-IMPRIMIR-FILA-I.
031200
031300     SET TB-CTA-IDX TO WS-IDX-EXT
031400     PERFORM 4150-BUSCAR-TIPO-I THRU 4150-BUSCAR-TIPO-F
031500
031600     IF WS-TIPO-IMPR NOT = WS-TIPO-ANTERIOR
031700        DISPLAY 'Account Type: ' WS-TIPO-IMPR
031800        MOVE WS-TIPO-IMPR TO WS-TIPO-ANTERIOR
031900     END-IF
032000
032100     PERFORM 4200-ARMAR-LINEA-I THRU 4200-ARMAR-LINEA-F
032200     DISPLAY WS-LINEA-SALIDA
032300
032400     ADD 1 TO WS-IDX-EXT.
032500
032600 4100-IMPRIMIR-FILA-F. EXIT.
032700
032800*--------------------------------------------------------------
032900*    RESUELVE EL NOMBRE DE TIPO DE CUENTA (TB-CTA-IDX) CONTRA LA
033000*    TABLA FIJA DE TIPOS DE CUENTA.
033100*--------------------------------------------------------------
033200 4150-BUSCAR-TIPO-I.
033300
033400     MOVE SPACES TO WS-TIPO-IMPR
033500     MOVE 1 TO WS-IDX-SUC
033600     PERFORM 4160-COMPARAR-TIPO-I THRU 4160-COMPARAR-TIPO-F
033700        UNTIL WS-IDX-SUC > 5.
033800
033900 4150-BUSCAR-TIPO-F. EXIT.
034000
034100 4160-COMPARAR-TIPO-I.
034200
034300     IF TB-TIP-COD (WS-IDX-SUC) = TBC-TIPO-CUENTA (TB-CTA-IDX)
034400        MOVE TB-TIP-NOMBRE (WS-IDX-SUC) TO WS-TIPO-IMPR
034500     END-IF
034600     ADD 1 TO WS-IDX-SUC.
034700
034800 4160-COMPARAR-TIPO-F. EXIT.
034900
035000*--------------------------------------------------------------
035100*    RESUELVE LA CIUDAD DE SUCURSAL DE LA CUENTA (TB-CTA-IDX)
035200*    CONTRA LA TABLA FIJA DE SUCURSALES.
035300*--------------------------------------------------------------
035400 4170-BUSCAR-SUCURSAL-I.
035500
035600     MOVE SPACES TO WS-BRANCH-IMPR
035700     MOVE 1 TO WS-IDX-SUC
035800     PERFORM 4180-COMPARAR-SUC-I THRU 4180-COMPARAR-SUC-F
035900        UNTIL WS-IDX-SUC > 5.
036000
036100 4170-BUSCAR-SUCURSAL-F. EXIT.
036200
036300 4180-COMPARAR-SUC-I.
036400
036500     IF TB-SUC-COD (WS-IDX-SUC) = TBC-NUM-SUCURSAL (TB-CTA-IDX)
036600        MOVE TB-SUC-CIUDAD (WS-IDX-SUC) TO WS-BRANCH-IMPR
036700     END-IF
036800     ADD 1 TO WS-IDX-SUC.
036900
037000 4180-COMPARAR-SUC-F. EXIT.
037100
037200*--------------------------------------------------------------
037300*    ARMA LA LINEA COMUN DE CUENTA (NUMERO/TITULAR/SALDO/
037400*    SUCURSAL) Y LE AGREGA EL SUFIJO PROPIO DEL TIPO DE CUENTA.
037500*--------------------------------------------------------------
037600 4200-ARMAR-LINEA-I.
037700
037800     PERFORM 4170-BUSCAR-SUCURSAL-I THRU 4170-BUSCAR-SUCURSAL-F
037900
038000     MOVE 'T'               TO WS-FC-FUN-COD
038100     MOVE TBC-FEC-NAC-MES (TB-CTA-IDX) TO WS-FC-F1-MES
038200     MOVE TBC-FEC-NAC-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
038300     MOVE TBC-FEC-NAC-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
038400     CALL 'PGMFECAF' USING WS-FECHA-COM
038500
038600     MOVE TBC-SALDO (TB-CTA-IDX) TO WS-MONTO-EDIT
038700     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
038800
038900     STRING 'Account#['   DELIMITED BY SIZE
039000            TBC-NUMERO (TB-CTA-IDX) DELIMITED BY SIZE
039100            '] Holder['  DELIMITED BY SIZE
039200            TBC-NOMBRE (TB-CTA-IDX) DELIMITED BY SPACE
039300            ' '          DELIMITED BY SIZE
039400            TBC-APELLIDO (TB-CTA-IDX) DELIMITED BY SPACE
039500            ' '          DELIMITED BY SIZE
039600            WS-FC-TEXTO-FECHA DELIMITED BY SPACE
039700            '] Balance[' DELIMITED BY SIZE
039800            WS-MONTO-TXT DELIMITED BY SPACE
039900            '] Branch [' DELIMITED BY SIZE
040000            WS-BRANCH-IMPR DELIMITED BY SPACE
040100            ']'          DELIMITED BY SIZE
040200       INTO WS-LINEA-SALIDA
040300     END-STRING
040400
040500     PERFORM 4300-AGREGAR-SUFIJO-I THRU 4300-AGREGAR-SUFIJO-F.
040600
040700 4200-ARMAR-LINEA-F. EXIT.
040800
040900*--------------------------------------------------------------
041000*    AGREGA EL SUFIJO DE LINEA SEGUN EL TIPO DE CUENTA (AHORRO
041100*    FIEL, MERCADO DE DINERO, AHORRO UNIVERSITARIO, PLAZO FIJO).
041200*    RESTAURADO IDENTICO AL DE PGMLBCAF (VER BC-0233).
041300*--------------------------------------------------------------
041400 4300-AGREGAR-SUFIJO-I.
041500
041600     EVALUATE TRUE
041700        WHEN TBC-TIPO-AHORRO (TB-CTA-IDX)
041800           IF TBC-ES-FIEL (TB-CTA-IDX)
041900              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
042000                     ' [LOYAL]'      DELIMITED BY SIZE
042100                INTO WS-LINEA-SALIDA
042200              END-STRING
042300           END-IF
042400        WHEN TBC-TIPO-MERC-DIN (TB-CTA-IDX)
042500           MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO WS-CONT-EDIT
042600           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
042700           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
042800                  ' Withdrawal['  DELIMITED BY SIZE
042900                  WS-CONT-TXT     DELIMITED BY SPACE
043000                  ']'             DELIMITED BY SIZE
043100             INTO WS-LINEA-SALIDA
043200           END-STRING
043300           IF TBC-ES-FIEL (TB-CTA-IDX)
043400              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
043500                     ' [LOYAL]'      DELIMITED BY SIZE
043600                INTO WS-LINEA-SALIDA
043700              END-STRING
043800           END-IF
043900        WHEN TBC-TIPO-AHORRO-UNIV (TB-CTA-IDX)
044000           PERFORM 4400-BUSCAR-CAMPUS-I THRU 4400-BUSCAR-CAMPUS-F
044100           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
044200                  ' Campus['      DELIMITED BY SIZE
044300                  WS-TIPO-TXT     DELIMITED BY SPACE
044400                  ']'             DELIMITED BY SIZE
044500             INTO WS-LINEA-SALIDA
044600           END-STRING
044700        WHEN TBC-TIPO-PLAZO-FIJO (TB-CTA-IDX)
044800           MOVE TBC-PF-PLAZO (TB-CTA-IDX) TO WS-CONT-EDIT
044900           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
045000           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
045100                  ' Term['        DELIMITED BY SIZE
045200                  WS-CONT-TXT     DELIMITED BY SPACE
045300                  ']'             DELIMITED BY SIZE
045400             INTO WS-LINEA-SALIDA
045500           END-STRING
045600           MOVE 'T'               TO WS-FC-FUN-COD
045700           MOVE TBC-PF-FEC-APER-MES (TB-CTA-IDX) TO WS-FC-F1-MES
045800           MOVE TBC-PF-FEC-APER-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
045900           MOVE TBC-PF-FEC-APER-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
046000           CALL 'PGMFECAF' USING WS-FECHA-COM
046100           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
046200                  ' Date opened[' DELIMITED BY SIZE
046300                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
046400                  ']'             DELIMITED BY SIZE
046500             INTO WS-LINEA-SALIDA
046600           END-STRING
046700           MOVE 'M'               TO WS-FC-FUN-COD
046800           MOVE TBC-PF-FEC-APER-MES (TB-CTA-IDX) TO WS-FC-F1-MES
046900           MOVE TBC-PF-FEC-APER-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
047000           MOVE TBC-PF-FEC-APER-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
047100           MOVE TBC-PF-PLAZO (TB-CTA-IDX) TO WS-FC-NUM-PARM
047200           CALL 'PGMFECAF' USING WS-FECHA-COM
047300           MOVE WS-FC-F2-MES  TO WS-FC-F1-MES
047400           MOVE WS-FC-F2-DIA  TO WS-FC-F1-DIA
047500           MOVE WS-FC-F2-ANIO TO WS-FC-F1-ANIO
047600           MOVE 'T'               TO WS-FC-FUN-COD
047700           CALL 'PGMFECAF' USING WS-FECHA-COM
047800           STRING WS-LINEA-SALIDA   DELIMITED BY SPACE
047900                  ' Maturity date[' DELIMITED BY SIZE
048000                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
048100                  ']'               DELIMITED BY SIZE
048200             INTO WS-LINEA-SALIDA
048300           END-STRING
048400        WHEN OTHER
048500           CONTINUE
048600     END-EVALUATE.
048700
048800 4300-AGREGAR-SUFIJO-F. EXIT.
048900
049000*--------------------------------------------------------------
049100*    RESUELVE EL NOMBRE DE CAMPUS PARA LA CUENTA EN WS-TIPO-TXT.
049200*--------------------------------------------------------------
049300 4400-BUSCAR-CAMPUS-I.
049400
049500     MOVE SPACES TO WS-TIPO-TXT
049600     MOVE 1 TO WS-IDX-SUC
049700     PERFORM 4410-COMPARAR-CAMPUS-I THRU 4410-COMPARAR-CAMPUS-F
049800        UNTIL WS-IDX-SUC > 3.
049900
050000 4400-BUSCAR-CAMPUS-F. EXIT.
050100
050200 4410-COMPARAR-CAMPUS-I.
050300
050400     IF TB-CAMPUS-COD (WS-IDX-SUC) = TBC-CAMPUS-COD (TB-CTA-IDX)
050500        MOVE TB-CAMPUS-NOMBRE (WS-IDX-SUC) TO WS-TIPO-TXT
050600     END-IF
050700     ADD 1 TO WS-IDX-SUC.
050800
050900 4410-COMPARAR-CAMPUS-F. EXIT.
051000
051100*--------------------------------------------------------------
051200*    QUITA LOS BLANCOS A LA IZQUIERDA DEL MONTO EDITADO (EL SIGNO
051300*    $ FLOTANTE DEJA BLANCOS ADELANTE EN LOS MONTOS CHICOS) PARA
051400*    PODER EMBEBERLO EN LA LINEA SIN UN HUECO.
051500 4900-ARMAR-MONTO-I.
051600
051700     MOVE WS-MONTO-EDIT TO WS-MONTO-ALFA
051800     MOVE 0 TO WS-CANT-BLANCOS
051900     INSPECT WS-MONTO-ALFA TALLYING WS-CANT-BLANCOS
052000        FOR LEADING SPACE
052100     MOVE SPACES TO WS-MONTO-TXT
052200     MOVE WS-MONTO-ALFA (WS-CANT-BLANCOS + 1 : 15 - WS-CANT-BLANCOS)
052300       TO WS-MONTO-TXT.
052400
052500 4900-ARMAR-MONTO-F. EXIT.
052600
052700*--------------------------------------------------------------
052800*    QUITA LOS BLANCOS A LA IZQUIERDA DE UN CONTADOR CHICO
052900*    EDITADO CON CEROS SUPRIMIDOS (RETIROS, PLAZO) PARA PODER
053000*    EMBEBERLO EN LA LINEA SIN UN HUECO.
053100 4950-ARMAR-CONTADOR-I.
053200
053300     MOVE WS-CONT-EDIT TO WS-CONT-ALFA
053400     MOVE 0 TO WS-CANT-BLANCOS-C
053500     INSPECT WS-CONT-ALFA TALLYING WS-CANT-BLANCOS-C
053600        FOR LEADING SPACE
053700     MOVE SPACES TO WS-CONT-TXT
053800     MOVE WS-CONT-ALFA (WS-CANT-BLANCOS-C + 1 : 3 - WS-CANT-BLANCOS-C)
053900       TO WS-CONT-TXT.
054000
054100 4950-ARMAR-CONTADOR-F. EXIT.
