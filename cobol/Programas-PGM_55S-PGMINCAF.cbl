000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMINCAF.
000300 AUTHOR.        L M SANTIAGO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  14/08/91.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMINCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: MOTOR DE INTERES Y CUOTA MENSUAL POR    *
001300*                      TIPO DE CUENTA, E INTERES/PENALIDAD DE   *
001400*                      CIERRE (INCLUYE VENCIMIENTO Y CIERRE     *
001500*                      ANTICIPADO DE PLAZO FIJO).               *
001600*    LLAMADA POR.......: PGMTXCAF (CIERRE DE CUENTA), PGMSTCAF  *
001700*                      (ESTADO DE CUENTA).                     *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS
002000*    ------------------------------------------------------------
002100*    FECHA     INIC  PETIC      DESCRIPCION
002200*    --------  ----  ---------  ------------------------------
002300*    14/08/91  LMS   BC-0144    VERSION ORIGINAL: INTERES Y
002400*                               CUOTA MENSUAL (CORRIENTE,
002500*                               AHORRO, MERCADO DE DINERO).
002600*    09/01/92  LMS   BC-0151    SE AGREGA LA TASA DE PLAZO FIJO
002700*                               POR PLAZO Y LA CUOTA DE AHORRO
002800*                               UNIVERSITARIO (SIEMPRE CERO).
002900*    19/06/93  RJP   BC-0177    SE AGREGA EL INTERES DE CIERRE
003000*                               (MES PARCIAL) Y LA PENALIDAD DE
003100*                               CIERRE ANTICIPADO DE PLAZO FIJO.
003200*    05/02/96  DWC   BC-0228    LA CUOTA DE MERCADO DE DINERO SE
003300*                               ACUMULA CON LA DE RETIROS (NO
003400*                               SON EXCLUYENTES).
003500*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: CAMPOS DE
003600*                               FECHA YA SON 9(04), SIN CAMBIOS.
003700*    17/04/01  JMQ   BC-0271    SE CORRIGE EL REDONDEO DE LA
003800*                               CUOTA: SE TRUNCA INTERNAMENTE A
003900*                               4 DECIMALES Y SOLO SE REDONDEA
004000*                               AL CENTAVO EN EL RESULTADO FINAL.
004100******************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*=======================*
005500 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700*----------- TASA ANUAL POR TIPO DE CUENTA (VALORES FIJOS) -------
005800*     INDICE = CTA-TIPO-CUENTA (01-05). CORRIENTE Y AHORRO
005900*     UNIVERSITARIO 1.50%, AHORRO 2.50%/2.75% FIEL, MERCADO DE
006000*     DINERO 3.50%/3.75% FIEL. PLAZO FIJO NO USA ESTA TABLA.
006100 01  TB-TASA-NORMAL-VALORES.
006200     05  FILLER  PIC 9(02)V9(04) VALUE 0.0150.
006300     05  FILLER  PIC 9(02)V9(04) VALUE 0.0250.
006400     05  FILLER  PIC 9(02)V9(04) VALUE 0.0350.
006500     05  FILLER  PIC 9(02)V9(04) VALUE 0.0150.
006600     05  FILLER  PIC 9(02)V9(04) VALUE 0.0000.
006700
006800 01  TB-TASA-NORMAL REDEFINES TB-TASA-NORMAL-VALORES.
006900     05  TB-TASA-NOR-TIPO  PIC 9(02)V9(04) OCCURS 5 TIMES.
007000
007100 01  TB-TASA-FIEL-VALORES.
007200     05  FILLER  PIC 9(02)V9(04) VALUE 0.0150.
007300     05  FILLER  PIC 9(02)V9(04) VALUE 0.0275.
007400     05  FILLER  PIC 9(02)V9(04) VALUE 0.0375.
007500     05  FILLER  PIC 9(02)V9(04) VALUE 0.0150.
007600     05  FILLER  PIC 9(02)V9(04) VALUE 0.0000.
007700
007800 01  TB-TASA-FIEL REDEFINES TB-TASA-FIEL-VALORES.
007900     05  TB-TASA-FIE-TIPO  PIC 9(02)V9(04) OCCURS 5 TIMES.
008000
008100*----------- TASA DE PLAZO FIJO POR PLAZO (3,6,9,12 MESES) -------
008200 01  TB-TASA-PF-VALORES.
008300     05  FILLER  PIC 9(02) VALUE 03.
008400     05  FILLER  PIC 9(02)V9(04) VALUE 0.0300.
008500     05  FILLER  PIC 9(02) VALUE 06.
008600     05  FILLER  PIC 9(02)V9(04) VALUE 0.0325.
008700     05  FILLER  PIC 9(02) VALUE 09.
008800     05  FILLER  PIC 9(02)V9(04) VALUE 0.0350.
008900     05  FILLER  PIC 9(02) VALUE 12.
009000     05  FILLER  PIC 9(02)V9(04) VALUE 0.0400.
009100
009200 01  TB-TASA-PF REDEFINES TB-TASA-PF-VALORES.
009300     05  TB-TASA-PF-FILA OCCURS 4 TIMES.
009400         10  TB-PF-PLAZO      PIC 9(02).
009500         10  TB-PF-TASA       PIC 9(02)V9(04).
009600
009700*----------- VARIABLES DE TRABAJO --------------------------------
009800 77  WS-IDX             PIC 9(02) USAGE COMP.
009900 77  WS-TASA-APLICAR    PIC 9(02)V9(04) USAGE COMP-3.
010000 77  WS-MONTO-FEE       PIC S9(07)V99   USAGE COMP-3.
010100 77  WS-DIAS-TRANS      PIC S9(05)      USAGE COMP-3.
010200 77  WS-MESES-TRANS     PIC S9(05)      USAGE COMP-3.
010300 77  WS-RESIDUO         PIC S9(05)      USAGE COMP.
010400 77  WS-COCIENTE        PIC S9(05)      USAGE COMP.
010500 77  WS-PLAZO-DIAS      PIC S9(05)      USAGE COMP.
010600
010700 01  WS-FLAG-MADURO     PIC X(01) VALUE 'N'.
010800     88  WS-ES-MADURO              VALUE 'Y'.
010900     88  WS-NO-ES-MADURO           VALUE 'N'.
011000
011100 01  WS-FECHA-VTO-R.
011200     05  WS-VTO-MES     PIC 9(02).
011300     05  WS-VTO-DIA     PIC 9(02).
011400     05  WS-VTO-ANIO    PIC 9(04).
011500
011600 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011700
011800 LINKAGE SECTION.
011900*================*
012000 01  LK-INCAF-COM.
012100     05  LK-FUN-COD          PIC X(01).
012200         88  LK-FUN-INTERES             VALUE 'I'.
012300         88  LK-FUN-CUOTA               VALUE 'H'.
012400         88  LK-FUN-CIERRE              VALUE 'C'.
012500     05  LK-TIPO-CUENTA      PIC 9(02).
012600     05  LK-FLAG-FIEL        PIC X(01).
012700         88  LK-ES-FIEL                 VALUE 'Y'.
012800     05  LK-SALDO            PIC S9(9)V99 USAGE COMP-3.
012900     05  LK-CANT-RETIROS     PIC 9(03).
013000     05  LK-PF-PLAZO         PIC 9(02).
013100     05  LK-PF-FEC-APER.
013200         10  LK-APER-MES     PIC 9(02).
013300         10  LK-APER-DIA     PIC 9(02).
013400         10  LK-APER-ANIO    PIC 9(04).
013500     05  LK-FEC-CIERRE.
013600         10  LK-CIERRE-MES   PIC 9(02).
013700         10  LK-CIERRE-DIA   PIC 9(02).
013800         10  LK-CIERRE-ANIO  PIC 9(04).
013900     05  LK-INTERES-RESULT   PIC S9(7)V9(4) USAGE COMP-3.
014000     05  LK-CUOTA-RESULT     PIC S9(7)V99   USAGE COMP-3.
014100     05  LK-PENALIDAD-RESULT PIC S9(7)V9(4) USAGE COMP-3.
014200     05  FILLER              PIC X(10).
014300
014400 01  LK-FECHA-COM.
014500     05  LK2-FUN-COD         PIC X(01).
014600     05  LK2-FECHA-1.
014700         10  LK2-F1-MES      PIC 9(02).
014800         10  LK2-F1-DIA      PIC 9(02).
014900         10  LK2-F1-ANIO     PIC 9(04).
015000     05  LK2-FECHA-2.
015100         10  LK2-F2-MES      PIC 9(02).
015200         10  LK2-F2-DIA      PIC 9(02).
015300         10  LK2-F2-ANIO     PIC 9(04).
015400     05  LK2-FECHA-HOY.
015500         10  LK2-HOY-MES     PIC 9(02).
015600         10  LK2-HOY-DIA     PIC 9(02).
015700         10  LK2-HOY-ANIO    PIC 9(04).
015800     05  LK2-TEXTO-FECHA     PIC X(10).
015900     05  LK2-NUM-PARM        PIC S9(05) USAGE COMP-3.
016000     05  LK2-RESULTADO-FLAG  PIC X(01).
016100     05  LK2-RESULTADO-COMP  PIC S9(01).
016200     05  FILLER              PIC X(10).
016300
016400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016500 PROCEDURE DIVISION USING LK-INCAF-COM.
016600
016700 MAIN-PROGRAM-I.
016800
016900     EVALUATE TRUE
017000        WHEN LK-FUN-INTERES
017100           PERFORM 3100-INTERES-MENSUAL-I
017200              THRU 3100-INTERES-MENSUAL-F
017300        WHEN LK-FUN-CUOTA
017400           PERFORM 3200-CUOTA-MENSUAL-I THRU 3200-CUOTA-MENSUAL-F
017500        WHEN LK-FUN-CIERRE
017600           PERFORM 3300-INTERES-CIERRE-I
017700              THRU 3300-INTERES-CIERRE-F
017800        WHEN OTHER
017900           CONTINUE
018000     END-EVALUATE.
018100
018200 MAIN-PROGRAM-F. GOBACK.
018300
018400
018500*--------------------------------------------------------------
018600*    INTERES MENSUAL = SALDO * TASA-ANUAL / 12. PLAZO FIJO USA
018700*    LA TASA POR PLAZO; LAS DEMAS USAN LA TABLA NORMAL/FIEL.
018800*--------------------------------------------------------------
018900 3100-INTERES-MENSUAL-I.
019000
019100     MOVE LK-TIPO-CUENTA TO WS-IDX
019200     IF LK-TIPO-CUENTA = 05
019300        PERFORM 3150-BUSCAR-TASA-PF-I THRU 3150-BUSCAR-TASA-PF-F
019400     ELSE
019500        IF LK-ES-FIEL
019600           MOVE TB-TASA-FIE-TIPO (WS-IDX) TO WS-TASA-APLICAR
019700        ELSE
019800           MOVE TB-TASA-NOR-TIPO (WS-IDX) TO WS-TASA-APLICAR
019900        END-IF
020000     END-IF
020100
020200     COMPUTE LK-INTERES-RESULT ROUNDED =
020300             LK-SALDO * WS-TASA-APLICAR / 12.
020400
020500 3100-INTERES-MENSUAL-F. EXIT.
020600
020700
020800*--------------------------------------------------------------
020900*    BUSCA LA TASA DE PLAZO FIJO CORRESPONDIENTE A LK-PF-PLAZO
021000*    EN LA TABLA TB-TASA-PF (CONTROLADO DESDE 3100).
021100*--------------------------------------------------------------
021200 3150-BUSCAR-TASA-PF-I.
021300
021400     MOVE 0 TO WS-TASA-APLICAR
021500     MOVE 1 TO WS-IDX
021600     PERFORM 3160-COMPARAR-PLAZO-I THRU 3160-COMPARAR-PLAZO-F
021700        UNTIL WS-IDX > 4.
021800
021900 3150-BUSCAR-TASA-PF-F. EXIT.
022000
022100 3160-COMPARAR-PLAZO-I.
022200
022300     IF TB-PF-PLAZO (WS-IDX) = LK-PF-PLAZO
022400        MOVE TB-PF-TASA (WS-IDX) TO WS-TASA-APLICAR
022500     END-IF
022600     ADD 1 TO WS-IDX.
022700
022800 3160-COMPARAR-PLAZO-F. EXIT.
022900
023000
023100*--------------------------------------------------------------
023200*    CUOTA MENSUAL POR TIPO DE CUENTA.
023300*--------------------------------------------------------------
023400 3200-CUOTA-MENSUAL-I.
023500
023600     MOVE 0 TO WS-MONTO-FEE
023700
023800     EVALUATE LK-TIPO-CUENTA
023900        WHEN 01
024000           IF LK-SALDO < 1000.00
024100              MOVE 15.00 TO WS-MONTO-FEE
024200           END-IF
024300        WHEN 02
024400           IF LK-SALDO < 500.00
024500              MOVE 25.00 TO WS-MONTO-FEE
024600           END-IF
024700        WHEN 03
024800           IF LK-SALDO < 2000.00
024900              MOVE 25.00 TO WS-MONTO-FEE
025000           END-IF
025100           IF LK-CANT-RETIROS > 3
025200              ADD 10.00 TO WS-MONTO-FEE
025300           END-IF
025400        WHEN 04
025500           MOVE 0 TO WS-MONTO-FEE
025600        WHEN 05
025700           MOVE 0 TO WS-MONTO-FEE
025800     END-EVALUATE
025900
026000     MOVE WS-MONTO-FEE TO LK-CUOTA-RESULT.
026100
026200 3200-CUOTA-MENSUAL-F. EXIT.
026300
026400
026500*--------------------------------------------------------------
026600*    INTERES DE CIERRE (INFORMATIVO, NO SE POSTEA AL SALDO).
026700*    NO PLAZO FIJO: SALDO * (TASA/365) * DIA-DEL-MES-DE-CIERRE.
026800*    PLAZO FIJO: SEGUN VENCIMIENTO O CIERRE ANTICIPADO (VER
026900*    3300-INTERES-CIERRE-PF-I).
027000*--------------------------------------------------------------
027100 3300-INTERES-CIERRE-I.
027200
027300     MOVE 0 TO LK-PENALIDAD-RESULT
027400
027500     IF LK-TIPO-CUENTA = 05
027600        PERFORM 3310-INTERES-CIERRE-PF-I
027700           THRU 3310-INTERES-CIERRE-PF-F
027800     ELSE
027900        MOVE LK-TIPO-CUENTA TO WS-IDX
028000        IF LK-ES-FIEL
028100           MOVE TB-TASA-FIE-TIPO (WS-IDX) TO WS-TASA-APLICAR
028200        ELSE
028300           MOVE TB-TASA-NOR-TIPO (WS-IDX) TO WS-TASA-APLICAR
028400        END-IF
028500        COMPUTE LK-INTERES-RESULT ROUNDED =
028600                LK-SALDO * (WS-TASA-APLICAR / 365)
028700                          * LK-CIERRE-DIA
028800     END-IF.
028900
029000 3300-INTERES-CIERRE-F. EXIT.
029100
029200
029300*--------------------------------------------------------------
029400*    INTERES DE CIERRE DE PLAZO FIJO. CALCULA LOS DIAS
029500*    TRANSCURRIDOS ENTRE APERTURA Y CIERRE (VIA PGMFECAF),
029600*    DETERMINA SI MADURO (DIAS >= PLAZO*30) Y APLICA LA TASA
029700*    DE VENCIMIENTO O LA TASA ESCALONADA ANTICIPADA.
029800*--------------------------------------------------------------
029900 3310-INTERES-CIERRE-PF-I.
030000
030100     MOVE 'D'             TO LK2-FUN-COD
030200     MOVE LK-PF-FEC-APER   TO LK2-FECHA-1
030300     MOVE LK-FEC-CIERRE    TO LK2-FECHA-2
030400     CALL 'PGMFECAF' USING LK-FECHA-COM
030500     MOVE LK2-NUM-PARM     TO WS-DIAS-TRANS
030600
030700     COMPUTE WS-PLAZO-DIAS = LK-PF-PLAZO * 30
030800
030900     SET WS-NO-ES-MADURO TO TRUE
031000     IF WS-DIAS-TRANS >= WS-PLAZO-DIAS
031100        SET WS-ES-MADURO TO TRUE
031200     END-IF
031300
031400     IF WS-ES-MADURO
031500        PERFORM 3150-BUSCAR-TASA-PF-I THRU 3150-BUSCAR-TASA-PF-F
031600        COMPUTE LK-INTERES-RESULT ROUNDED =
031700                LK-SALDO * (WS-TASA-APLICAR / 365) * WS-DIAS-TRANS
031800        MOVE 0 TO LK-PENALIDAD-RESULT
031900     ELSE
032000        DIVIDE WS-DIAS-TRANS BY 30 GIVING WS-MESES-TRANS
032100                                   REMAINDER WS-RESIDUO
032200        EVALUATE TRUE
032300           WHEN WS-MESES-TRANS <= 6
032400              MOVE 0.0300 TO WS-TASA-APLICAR
032500           WHEN WS-MESES-TRANS <= 9
032600              MOVE 0.0325 TO WS-TASA-APLICAR
032700           WHEN OTHER
032800              MOVE 0.0350 TO WS-TASA-APLICAR
032900        END-EVALUATE
033000        COMPUTE LK-INTERES-RESULT ROUNDED =
033100                LK-SALDO * (WS-TASA-APLICAR / 365) * WS-DIAS-TRANS
033200        COMPUTE LK-PENALIDAD-RESULT ROUNDED =
033300                LK-INTERES-RESULT * 0.10
033400     END-IF.
033500
033600 3310-INTERES-CIERRE-PF-F. EXIT.
