000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMVCAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  03/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMMVCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: APLICA DEPOSITOS Y RETIROS AL SALDO DE  *
001300*                      UNA CUENTA, CONTROLA EL CONTADOR DE      *
001400*                      RETIROS DE MERCADO DE DINERO Y REEVALUA  *
001500*                      LA FIDELIDAD DE MERCADO DE DINERO POR    *
001600*                      SALDO.                                  *
001700*    LLAMADA POR.......: PGMTXCAF (COMANDOS D/W), PGMACCAF      *
001800*                      (APLICACION DE ACTIVITIES.TXT).         *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS
002100*    ------------------------------------------------------------
002200*    FECHA     INIC  PETIC      DESCRIPCION
002300*    --------  ----  ---------  ------------------------------
002400*    03/11/89  RJP   BC-0103    VERSION ORIGINAL: DEPOSITO Y
002500*                               RETIRO SIMPLE.
002600*    22/02/90  RJP   BC-0118    SE AGREGA LA REEVALUACION DE
002700*                               FIDELIDAD DE MERCADO DE DINERO
002800*                               POR SALDO (>= $5,000).
002900*    19/06/93  RJP   BC-0177    SE AGREGA EL CONTADOR DE RETIROS
003000*                               Y EL AVISO DE SALDO BAJO $2,000
003100*                               PARA MERCADO DE DINERO.
003200*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: CAMPOS
003300*                               NUMERICOS YA SIN RIESGO DE
003400*                               DESBORDE DE SIGLO; SIN CAMBIOS.
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000
005100*----------- UMBRALES FIJOS (VALORES DE NEGOCIO) -----------------
005200 01  TB-UMBRALES-VALORES.
005300     05  FILLER  PIC S9(07)V99 VALUE 2000.00.
005400     05  FILLER  PIC S9(07)V99 VALUE 5000.00.
005500
005600 01  TB-UMBRALES REDEFINES TB-UMBRALES-VALORES.
005700     05  TB-UMBRAL-MERC-DIN   PIC S9(07)V99.
005800     05  TB-UMBRAL-FIEL-MD    PIC S9(07)V99.
005900
006000 01  TB-UMBRALES-ALT REDEFINES TB-UMBRALES-VALORES PIC X(18).
006100
006200*----------- VARIABLES DE TRABAJO --------------------------------
006300 77  WS-SALDO-PREVIO    PIC S9(9)V99 USAGE COMP-3.
006400
006500 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
006600
006700 LINKAGE SECTION.
006800*================*
006900 01  LK-MVCAF-COM.
007000     05  LK-FUN-COD          PIC X(01).
007100         88  LK-FUN-DEPOSITO            VALUE 'D'.
007200         88  LK-FUN-RETIRO              VALUE 'W'.
007300     05  LK-TIPO-CUENTA      PIC 9(02).
007400     05  LK-MONTO            PIC S9(9)V99 USAGE COMP-3.
007500     05  LK-SALDO            PIC S9(9)V99 USAGE COMP-3.
007600     05  LK-CANT-RETIROS     PIC 9(03).
007700     05  LK-FLAG-FIEL        PIC X(01).
007800         88  LK-ES-FIEL                 VALUE 'Y'.
007900         88  LK-NO-FIEL                 VALUE 'N'.
008000     05  LK-RESULTADO-COD    PIC X(01).
008100         88  LK-RES-OK                  VALUE '1'.
008200         88  LK-RES-FONDOS-INSUF        VALUE '2'.
008300     05  LK-FLAG-BAJO-2000   PIC X(01).
008400         88  LK-ES-BAJO-2000            VALUE 'Y'.
008500         88  LK-NO-BAJO-2000            VALUE 'N'.
008600     05  FILLER              PIC X(10).
008700
008800 01  LK-MVCAF-COM-ALT REDEFINES LK-MVCAF-COM PIC X(31).
008900
009000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100 PROCEDURE DIVISION USING LK-MVCAF-COM.
009200
009300 MAIN-PROGRAM-I.
009400
009500     EVALUATE TRUE
009600        WHEN LK-FUN-DEPOSITO
009700           PERFORM 4100-APLICAR-DEPOSITO-I
009800              THRU 4100-APLICAR-DEPOSITO-F
009900        WHEN LK-FUN-RETIRO
010000           PERFORM 4200-APLICAR-RETIRO-I THRU 4200-APLICAR-RETIRO-F
010100        WHEN OTHER
010200           CONTINUE
010300     END-EVALUATE.
010400
010500 MAIN-PROGRAM-F. GOBACK.
010600
010700
010800*--------------------------------------------------------------
010900*    APLICA EL DEPOSITO AL SALDO Y REEVALUA LA FIDELIDAD DE
011000*    MERCADO DE DINERO (SIEMPRE TIENE EXITO).
011100*--------------------------------------------------------------
011200 4100-APLICAR-DEPOSITO-I.
011300
011400     SET LK-RES-OK TO TRUE
011500     SET LK-NO-BAJO-2000 TO TRUE
011600     ADD LK-MONTO TO LK-SALDO
011700     PERFORM 4900-REEVALUAR-FIEL-MD-I THRU 4900-REEVALUAR-FIEL-MD-F.
011800
011900 4100-APLICAR-DEPOSITO-F. EXIT.
012000
012100
012200*--------------------------------------------------------------
012300*    APLICA EL RETIRO AL SALDO, CONTROLANDO FONDOS SUFICIENTES,
012400*    EL CONTADOR DE RETIROS DE MERCADO DE DINERO Y EL AVISO DE
012500*    SALDO BAJO $2,000 (ANTES DE FALLAR, DESPUES DE RETIRAR).
012600*--------------------------------------------------------------
012700 4200-APLICAR-RETIRO-I.
012800
012900     MOVE LK-SALDO TO WS-SALDO-PREVIO
013000     SET LK-NO-BAJO-2000 TO TRUE
013100
013200     IF LK-SALDO < LK-MONTO
013300        SET LK-RES-FONDOS-INSUF TO TRUE
013400        IF LK-TIPO-CUENTA = 03
013500           IF WS-SALDO-PREVIO < TB-UMBRAL-MERC-DIN
013600              SET LK-ES-BAJO-2000 TO TRUE
013700           END-IF
013800        END-IF
013900     ELSE
014000        SET LK-RES-OK TO TRUE
014100        SUBTRACT LK-MONTO FROM LK-SALDO
014200        IF LK-TIPO-CUENTA = 03
014300           ADD 1 TO LK-CANT-RETIROS
014400           IF LK-SALDO < TB-UMBRAL-MERC-DIN
014500              SET LK-ES-BAJO-2000 TO TRUE
014600           END-IF
014700        END-IF
014800        PERFORM 4900-REEVALUAR-FIEL-MD-I THRU 4900-REEVALUAR-FIEL-MD-F
014900     END-IF.
015000
015100 4200-APLICAR-RETIRO-F. EXIT.
015200
015300
015400*--------------------------------------------------------------
015500*    LA CUENTA DE MERCADO DE DINERO ES FIEL SI SU SALDO ES
015600*    MAYOR O IGUAL A $5,000 (SE APLICA DESPUES DE CADA
015700*    DEPOSITO/RETIRO). NO AFECTA A OTROS TIPOS DE CUENTA.
015800*--------------------------------------------------------------
015900 4900-REEVALUAR-FIEL-MD-I.
016000
016100     IF LK-TIPO-CUENTA = 03
016200        IF LK-SALDO >= TB-UMBRAL-FIEL-MD
016300           SET LK-ES-FIEL TO TRUE
016400        ELSE
016500           SET LK-NO-FIEL TO TRUE
016600        END-IF
016700     END-IF.
016800
016900 4900-REEVALUAR-FIEL-MD-F. EXIT.
