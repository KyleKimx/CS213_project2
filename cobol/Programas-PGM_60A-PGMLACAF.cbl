000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLACAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  02/07/93.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA..........: PGMLACAF                               *
001000*    SISTEMA...........: ADMINISTRADOR DE TRANSACCIONES        *
001100*                       BANCARIAS (RU-BANK)                    *
001200*    FUNCION...........: COMANDO 'PA'. LISTA LAS CUENTAS        *
001300*                       CERRADAS RESIDENTES EN TB-ARCHIVO-TABLA *
001400*                       EN EL ORDEN EN QUE FUERON ARCHIVADAS     *
001500*                       (SIN ORDENAR).                          *
001600*    LLAMADO POR.......: PGMTXCAF AL RECIBIR EL COMANDO 'PA'.   *
001700*                       EL LLAMADOR YA VERIFICO SI EL ARCHIVO   *
001800*                       ESTA VACIO ANTES DE INVOCAR ESTE        *
001900*                       PROGRAMA.                               *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS
002200*    ------------------------------------------------------------
002300*    FECHA     INIC  PETIC      DESCRIPCION
002400*    --------  ----  ---------  ------------------------------
002500*    02/07/93  RJP   BC-0181    VERSION ORIGINAL: LISTADO DE
002600*                               CUENTAS ARCHIVADAS.
002700*    09/01/96  LMS   BC-0233    SUFIJOS DE TIPO DE CUENTA
002800*                               COPIADOS DE PGMLBCAF.
002900*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: SIN
003000*                               CAMBIOS, EL ANIO YA ES 9(04).
003100*    14/03/02  JMR   BC-0251    SE AGREGA LA SUCURSAL DE APERTURA
003200*                               AL RENGLON (CAMPO ARF-NUM-SUCURSAL
003300*                               NUEVO EN TB-ARCHIVO-TABLA) PARA
003400*                               IGUALAR EL FORMATO DE PB/PH/PT.
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000
005100     COPY TBSUCTIP.
005200
005300*----------- AREA DE COMUNICACION CON PGMFECAF (FORMATO DE FECHA) --
005400 01  WS-FECHA-COM.
005500     05  WS-FC-FUN-COD       PIC X(01).
005600     05  WS-FC-FECHA-1.
005700         10  WS-FC-F1-MES    PIC 9(02).
005800         10  WS-FC-F1-DIA    PIC 9(02).
005900         10  WS-FC-F1-ANIO   PIC 9(04).
006000     05  WS-FC-FECHA-2.
006100         10  WS-FC-F2-MES    PIC 9(02).
006200         10  WS-FC-F2-DIA    PIC 9(02).
006300         10  WS-FC-F2-ANIO   PIC 9(04).
006400     05  WS-FC-FECHA-HOY     PIC X(08).
006500     05  WS-FC-TEXTO-FECHA   PIC X(10).
006600     05  WS-FC-NUM-PARM      PIC S9(05) USAGE COMP-3.
006700     05  WS-FC-RESULTADO-FLAG PIC X(01).
006800     05  WS-FC-RESULTADO-COMP PIC S9(01).
006900     05  FILLER              PIC X(10).
007000
007100*----------- INDICES Y CAMPOS DE ARMADO DE LA LINEA DE IMPRESION ---
007200 77  WS-IDX-SUC           PIC 9(03) USAGE COMP.
007300 01  WS-LINEA-SALIDA      PIC X(80).
007400 01  WS-BRANCH-IMPR       PIC X(11).
007500 01  WS-TIPO-TXT          PIC X(16).
007600 01  WS-MONTO-EDIT        PIC $$$$,$$$,$$9.99.
007700 01  WS-MONTO-ALFA        PIC X(15).
007800 01  WS-MONTO-TXT         PIC X(15).
007900 77  WS-CANT-BLANCOS      PIC 9(02) USAGE COMP.
008000 01  WS-CONT-EDIT         PIC ZZ9.
008100 01  WS-CONT-ALFA         PIC X(03).
008200 01  WS-CONT-TXT          PIC X(03).
008300 77  WS-CANT-BLANCOS-C    PIC 9(02) USAGE COMP.
008400
008500 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008600
008700 LINKAGE SECTION.
008800*================*
008900 01  LK-LACAF-COM.
009000     05  FILLER              PIC X(04).
009100     05  LK-LA-FECHA-HOY.
009200         10  LK-LA-HOY-MES   PIC 9(02).
009300         10  LK-LA-HOY-DIA   PIC 9(02).
009400         10  LK-LA-HOY-ANIO  PIC 9(04).
009500
009600     COPY TBCTATAB.
009700
009800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009900 PROCEDURE DIVISION USING LK-LACAF-COM TB-ARCHIVO-TABLA.
010000
010100 MAIN-PROGRAM-I.
010200
010300     DISPLAY '*List of closed accounts in the archive.'
010400     PERFORM 4000-IMPRIMIR-I THRU 4000-IMPRIMIR-F
010500     DISPLAY '*end of list.'.
010600
010700 MAIN-PROGRAM-F. GOBACK.
010800
010900*--------------------------------------------------------------
011000*    RECORRE TB-ARCHIVO-TABLA EN EL ORDEN EN QUE LAS CUENTAS
011100*    FUERON ARCHIVADAS (NO SE ORDENA) E IMPRIME CADA UNA.
011200*--------------------------------------------------------------
011300 4000-IMPRIMIR-I.
011400
011500     SET TB-ARC-IDX TO 1
011600     PERFORM 4100-IMPRIMIR-FILA-I THRU 4100-IMPRIMIR-FILA-F
011700        UNTIL TB-ARC-IDX > TB-CANT-ARCHIVO.
011800
011900 4000-IMPRIMIR-F. EXIT.
012000
012100 4100-IMPRIMIR-FILA-I.
012200
012300     PERFORM 4200-ARMAR-LINEA-I THRU 4200-ARMAR-LINEA-F
012400     DISPLAY WS-LINEA-SALIDA
012500
012600     SET TB-ARC-IDX UP BY 1.
012700
012800 4100-IMPRIMIR-FILA-F. EXIT.
012900
013000*--------------------------------------------------------------
013100*    ARMA LA LINEA COMUN DE CUENTA ARCHIVADA (NUMERO/TITULAR/
013200*    SALDO/SUCURSAL) Y LE AGREGA EL SUFIJO PROPIO DEL TIPO DE
013300*    CUENTA. LA SUCURSAL SE RESUELVE CONTRA ARF-NUM-SUCURSAL,
013400*    AGREGADO AL LAYOUT DE TB-ARCHIVO-TABLA PARA QUE EL PA
013500*    PUDIERA MOSTRAR LA MISMA LEYENDA [BRANCH] QUE PB/PH/PT.
013600*                                          14/03/02 JMR BC-0251
013700 4200-ARMAR-LINEA-I.
013800
013900     MOVE 'T'               TO WS-FC-FUN-COD
014000     MOVE ARF-FEC-NAC-MES  (TB-ARC-IDX) TO WS-FC-F1-MES
014100     MOVE ARF-FEC-NAC-DIA  (TB-ARC-IDX) TO WS-FC-F1-DIA
014200     MOVE ARF-FEC-NAC-ANIO (TB-ARC-IDX) TO WS-FC-F1-ANIO
014300     CALL 'PGMFECAF' USING WS-FECHA-COM
014400
014500     MOVE ARF-SALDO (TB-ARC-IDX) TO WS-MONTO-EDIT
014600     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
014700
014800     PERFORM 4400-BUSCAR-CAMPUS-I THRU 4400-BUSCAR-CAMPUS-F
014900
015000     PERFORM 4170-BUSCAR-SUCURSAL-I THRU 4170-BUSCAR-SUCURSAL-F
015100
015200     STRING 'Account#['   DELIMITED BY SIZE
015300            ARF-NUMERO (TB-ARC-IDX) DELIMITED BY SIZE
015400            '] Holder['   DELIMITED BY SIZE
015500            ARF-NOMBRE (TB-ARC-IDX) DELIMITED BY SPACE
015600            ' '           DELIMITED BY SIZE
015700            ARF-APELLIDO (TB-ARC-IDX) DELIMITED BY SPACE
015800            ' '           DELIMITED BY SIZE
015900            WS-FC-TEXTO-FECHA DELIMITED BY SPACE
016000            '] Balance['  DELIMITED BY SIZE
016100            WS-MONTO-TXT  DELIMITED BY SPACE
016200            '] Branch ['  DELIMITED BY SIZE
016300            WS-BRANCH-IMPR DELIMITED BY SPACE
016400            ']'           DELIMITED BY SIZE
016500       INTO WS-LINEA-SALIDA
016600     END-STRING
016700
016800     PERFORM 4300-AGREGAR-SUFIJO-I THRU 4300-AGREGAR-SUFIJO-F.
016900
017000 4200-ARMAR-LINEA-F. EXIT.
017100
017200*--------------------------------------------------------------
017300*    RESUELVE LA CIUDAD DE SUCURSAL DONDE SE ABRIO LA CUENTA
017400*    ARCHIVADA CONTRA LA TABLA FIJA DE SUCURSALES. ARF-NUM-
017500*    SUCURSAL QUEDA GRABADO EN EL ARCHIVO AL CERRAR LA CUENTA
017600*    (VER 5950-MOVER-A-ARCHIVO-I EN PGMTXCAF). BC-0251.
017700*--------------------------------------------------------------
017800 4170-BUSCAR-SUCURSAL-I.
017900
018000     MOVE SPACES TO WS-BRANCH-IMPR
018100     MOVE 1 TO WS-IDX-SUC
018200     PERFORM 4180-COMPARAR-SUC-I THRU 4180-COMPARAR-SUC-F
018300        UNTIL WS-IDX-SUC > 5.
018400
018500 4170-BUSCAR-SUCURSAL-F. EXIT.
018600
018700 4180-COMPARAR-SUC-I.
018800
018900     IF TB-SUC-COD (WS-IDX-SUC) = ARF-NUM-SUCURSAL (TB-ARC-IDX)
019000        MOVE TB-SUC-CIUDAD (WS-IDX-SUC) TO WS-BRANCH-IMPR
019100     END-IF
019200     ADD 1 TO WS-IDX-SUC.
019300
019400 4180-COMPARAR-SUC-F. EXIT.
019500
019600*--------------------------------------------------------------
019700*    AGREGA EL SUFIJO PROPIO DEL TIPO DE CUENTA ARCHIVADA.
019800*--------------------------------------------------------------
019900 4300-AGREGAR-SUFIJO-I.
020000
020100     EVALUATE TRUE
020200        WHEN ARF-TIPO-CUENTA (TB-ARC-IDX) = 2
020300           IF ARF-FLAG-FIEL (TB-ARC-IDX) = 'Y'
020400              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
020500                     ' [LOYAL]'      DELIMITED BY SIZE
020600                INTO WS-LINEA-SALIDA
020700              END-STRING
020800           END-IF
020900        WHEN ARF-TIPO-CUENTA (TB-ARC-IDX) = 3
021000           MOVE ARF-CANT-RETIROS (TB-ARC-IDX) TO WS-CONT-EDIT
021100           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
021200           IF ARF-FLAG-FIEL (TB-ARC-IDX) = 'Y'
021300              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
021400                     ' Withdrawal['  DELIMITED BY SIZE
021500                     WS-CONT-TXT     DELIMITED BY SPACE
021600                     '] [LOYAL]'     DELIMITED BY SIZE
021700                INTO WS-LINEA-SALIDA
021800              END-STRING
021900           ELSE
022000              STRING WS-LINEA-SALIDA DELIMITED BY SPACE
022100                     ' Withdrawal['  DELIMITED BY SIZE
022200                     WS-CONT-TXT     DELIMITED BY SPACE
022300                     ']'             DELIMITED BY SIZE
022400                INTO WS-LINEA-SALIDA
022500              END-STRING
022600           END-IF
022700        WHEN ARF-TIPO-CUENTA (TB-ARC-IDX) = 4
022800           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
022900                  ' Campus['      DELIMITED BY SIZE
023000                  WS-TIPO-TXT     DELIMITED BY SPACE
023100                  ']'             DELIMITED BY SIZE
023200             INTO WS-LINEA-SALIDA
023300           END-STRING
023400        WHEN ARF-TIPO-CUENTA (TB-ARC-IDX) = 5
023500           MOVE ARF-PF-PLAZO (TB-ARC-IDX) TO WS-CONT-EDIT
023600           PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
023700           MOVE 'T'               TO WS-FC-FUN-COD
023800           MOVE ARF-PF-FEC-APER-MES (TB-ARC-IDX) TO WS-FC-F1-MES
023900           MOVE ARF-PF-FEC-APER-DIA (TB-ARC-IDX) TO WS-FC-F1-DIA
024000           MOVE ARF-PF-FEC-APER-ANIO (TB-ARC-IDX) TO WS-FC-F1-ANIO
024100           CALL 'PGMFECAF' USING WS-FECHA-COM
024200           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
024300                  ' Term['        DELIMITED BY SIZE
024400                  WS-CONT-TXT     DELIMITED BY SPACE
024500                  '] Date opened[' DELIMITED BY SIZE
024600                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
024700                  ']'             DELIMITED BY SIZE
024800             INTO WS-LINEA-SALIDA
024900           END-STRING
025000           MOVE 'T'               TO WS-FC-FUN-COD
025100           MOVE ARF-FEC-CIERRE-MES (TB-ARC-IDX)  TO WS-FC-F1-MES
025200           MOVE ARF-FEC-CIERRE-DIA (TB-ARC-IDX)  TO WS-FC-F1-DIA
025300           MOVE ARF-FEC-CIERRE-ANIO (TB-ARC-IDX) TO WS-FC-F1-ANIO
025400           CALL 'PGMFECAF' USING WS-FECHA-COM
025500           STRING WS-LINEA-SALIDA DELIMITED BY SPACE
025600                  ' Maturity date[' DELIMITED BY SIZE
025700                  WS-FC-TEXTO-FECHA DELIMITED BY SPACE
025800                  ']'               DELIMITED BY SIZE
025900             INTO WS-LINEA-SALIDA
026000           END-STRING
026100     END-EVALUATE.
026200
026300 4300-AGREGAR-SUFIJO-F. EXIT.
026400
026500*--------------------------------------------------------------
026600*    BUSCA EL NOMBRE DEL CAMPUS PARA LAS CUENTAS COLLEGE
026700*    CHECKING. RESTAURADO IDENTICO AL DE PGMLBCAF (VER BC-0233).
026800*--------------------------------------------------------------
026900 4400-BUSCAR-CAMPUS-I.
027000
027100     MOVE 1 TO WS-IDX-SUC
027200     PERFORM 4410-COMPARAR-CAMPUS-I THRU 4410-COMPARAR-CAMPUS-F
027300        UNTIL WS-IDX-SUC > 3.
027400
027500 4400-BUSCAR-CAMPUS-F. EXIT.
027600
027700 4410-COMPARAR-CAMPUS-I.
027800
027900     IF TB-CAMPUS-COD (WS-IDX-SUC) = ARF-CAMPUS-COD (TB-ARC-IDX)
028000        MOVE TB-CAMPUS-NOMBRE (WS-IDX-SUC) TO WS-TIPO-TXT
028100     END-IF
028200     ADD 1 TO WS-IDX-SUC.
028300
028400 4410-COMPARAR-CAMPUS-F. EXIT.
028500
028600*--------------------------------------------------------------
028700*    QUITA LOS BLANCOS A LA IZQUIERDA DEL MONTO EDITADO (EL SIGNO
028800*    $ FLOTANTE DEJA BLANCOS ADELANTE EN LOS MONTOS CHICOS) PARA
028900*    PODER EMBEBERLO EN LA LINEA SIN UN HUECO.
029000 4900-ARMAR-MONTO-I.
029100
029200     MOVE WS-MONTO-EDIT TO WS-MONTO-ALFA
029300     MOVE 0 TO WS-CANT-BLANCOS
029400     INSPECT WS-MONTO-ALFA TALLYING WS-CANT-BLANCOS
029500        FOR LEADING SPACE
029600     MOVE SPACES TO WS-MONTO-TXT
029700     MOVE WS-MONTO-ALFA (WS-CANT-BLANCOS + 1 : 15 - WS-CANT-BLANCOS)
029800       TO WS-MONTO-TXT.
029900
030000 4900-ARMAR-MONTO-F. EXIT.
030100
030200*--------------------------------------------------------------
030300*    QUITA LOS BLANCOS A LA IZQUIERDA DE UN CONTADOR CHICO
030400*    EDITADO CON CEROS SUPRIMIDOS PARA PODER EMBEBERLO EN LA
030500*    LINEA SIN UN HUECO.
030600 4950-ARMAR-CONTADOR-I.
030700
030800     MOVE WS-CONT-EDIT TO WS-CONT-ALFA
030900     MOVE 0 TO WS-CANT-BLANCOS-C
031000     INSPECT WS-CONT-ALFA TALLYING WS-CANT-BLANCOS-C
031100        FOR LEADING SPACE
031200     MOVE SPACES TO WS-CONT-TXT
031300     MOVE WS-CONT-ALFA (WS-CANT-BLANCOS-C + 1 : 3 - WS-CANT-BLANCOS-C)
031400       TO WS-CONT-TXT.
031500
031600 4950-ARMAR-CONTADOR-F. EXIT.
