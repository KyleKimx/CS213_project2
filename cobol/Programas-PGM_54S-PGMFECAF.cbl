000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFECAF.
000300 AUTHOR.        R J PALOMINO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  03/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMFECAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: RUTINA DE SERVICIO DE FECHAS. RECIBE UN *
001300*                      CODIGO DE FUNCION EN EL AREA DE          *
001400*                      COMUNICACION Y DEVUELVE VALIDACION DE    *
001500*                      CALENDARIO, COMPARACION, EDAD, SUMA DE   *
001600*                      MESES, DIAS TRANSCURRIDOS O CONVERSION   *
001700*                      DE/A TEXTO M/D/AAAA.                     *
001800*    LLAMADA POR.......: PGMTXCAF, PGMINCAF, PGMCGCAF, PGMACCAF,*
001900*                      PGMLSCAF Y LOS PROGRAMAS DE LISTADOS.   *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS
002200*    ------------------------------------------------------------
002300*    FECHA     INIC  PETIC      DESCRIPCION
002400*    --------  ----  ---------  ------------------------------
002500*    03/11/89  RJP   BC-0103    VERSION ORIGINAL: VALIDAR Y
002600*                               COMPARAR.
002700*    22/02/90  RJP   BC-0118    SE AGREGA EL CALCULO DE EDAD
002800*                               (MAYORIA DE EDAD = 18 ANIOS).
002900*    14/08/91  LMS   BC-0144    SE AGREGA SUMAR-MESES PARA EL
003000*                               VENCIMIENTO DE PLAZO FIJO.
003100*    19/06/93  RJP   BC-0177    SE AGREGA DIAS-ENTRE (DIAS
003200*                               TRANSCURRIDOS) PARA EL INTERES
003300*                               DE CIERRE DE PLAZO FIJO.
003400*    02/03/97  DWC   BC-0241    SE AGREGA PARSEAR/FORMATEAR
003500*                               PARA EL FORMATO EXTERNO M/D/AAAA
003600*                               SIN CEROS DE RELLENO.
003700*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: LOS
003800*                               CAMPOS DE AÑO YA ERAN 9(04),
003900*                               SE CONFIRMA QUE NO HAY CAMPOS
004000*                               DE 2 DIGITOS EN ESTE MODULO.
004100*    30/05/02  JMQ   BC-0289    CORRECCION: FEBRERO BISIESTO
004200*                               MAL CALCULADO PARA AÑOS
004300*                               CENTENARIOS (EJ. 1900).
004400*    17/09/03  JMR   BC-0296    SE AGREGAN VISTAS ALTERNAS DE
004500*                               TB-DIAS-MES-VALORES Y DE
004600*                               LK-FECHA-COM PARA AUDITORIA DE
004700*                               VOLCADO (DUMP) DEL AREA.
004800******************************************************************
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100*=======================*
006200 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006300
006400*----------- TABLA DE DIAS POR MES (VALORES FIJOS) --------------
006500 01  TB-DIAS-MES-VALORES.
006600     05  FILLER  PIC 9(02) VALUE 31.
006700     05  FILLER  PIC 9(02) VALUE 28.
006800     05  FILLER  PIC 9(02) VALUE 31.
006900     05  FILLER  PIC 9(02) VALUE 30.
007000     05  FILLER  PIC 9(02) VALUE 31.
007100     05  FILLER  PIC 9(02) VALUE 30.
007200     05  FILLER  PIC 9(02) VALUE 31.
007300     05  FILLER  PIC 9(02) VALUE 31.
007400     05  FILLER  PIC 9(02) VALUE 30.
007500     05  FILLER  PIC 9(02) VALUE 31.
007600     05  FILLER  PIC 9(02) VALUE 30.
007700     05  FILLER  PIC 9(02) VALUE 31.
007800
007900 01  TB-DIAS-MES REDEFINES TB-DIAS-MES-VALORES.
008000     05  TB-DIAS-MES-CANT   PIC 9(02) OCCURS 12 TIMES.
008100
008200 01  TB-DIAS-MES-ALT REDEFINES TB-DIAS-MES-VALORES PIC X(24).
008300
008400*----------- VARIABLES DE TRABAJO --------------------------------
008500 77  WS-MES-IDX         PIC 9(02) USAGE COMP.
008600 77  WS-DIA-MAX         PIC 9(02) USAGE COMP.
008700 77  WS-BISIESTO        PIC X(01) VALUE 'N'.
008800     88  WS-ES-BISIESTO             VALUE 'Y'.
008900     88  WS-NO-ES-BISIESTO          VALUE 'N'.
009000
009100 77  WS-DIAS-ABS-1      PIC S9(07) USAGE COMP.
009200 77  WS-DIAS-ABS-2      PIC S9(07) USAGE COMP.
009300 77  WS-ANIO-WORK       PIC S9(05) USAGE COMP.
009400 77  WS-MES-WORK        PIC S9(05) USAGE COMP.
009500 77  WS-DIA-TOPE        PIC 9(02)  USAGE COMP.
009600
009700 01  WS-FECHA-TXT.
009800     05  WS-TXT-MES     PIC 9(02).
009900     05  WS-TXT-DIA     PIC 9(02).
010000     05  WS-TXT-ANIO    PIC 9(04).
010100
010200 77  WS-RESIDUO         PIC S9(05) USAGE COMP.
010300 77  WS-COCIENTE        PIC S9(05) USAGE COMP.
010400 77  WS-FMT-PUNTERO     PIC 9(02)  USAGE COMP.
010500 77  WS-UNDIGITO        PIC 9(02)  USAGE DISPLAY.
010600
010700 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010800
010900 LINKAGE SECTION.
011000*================*
011100 01  LK-FECHA-COM.
011200     05  LK-FUN-COD          PIC X(01).
011300         88  LK-FUN-VALIDAR             VALUE 'V'.
011400         88  LK-FUN-FUTURA              VALUE 'F'.
011500         88  LK-FUN-EDAD                VALUE 'E'.
011600         88  LK-FUN-COMPARAR            VALUE 'C'.
011700         88  LK-FUN-SUMAR-MESES         VALUE 'M'.
011800         88  LK-FUN-DIAS-ENTRE          VALUE 'D'.
011900         88  LK-FUN-PARSEAR             VALUE 'P'.
012000         88  LK-FUN-FORMATEAR           VALUE 'T'.
012100     05  LK-FECHA-1.
012200         10  LK-F1-MES       PIC 9(02).
012300         10  LK-F1-DIA       PIC 9(02).
012400         10  LK-F1-ANIO      PIC 9(04).
012500     05  LK-FECHA-2.
012600         10  LK-F2-MES       PIC 9(02).
012700         10  LK-F2-DIA       PIC 9(02).
012800         10  LK-F2-ANIO      PIC 9(04).
012900     05  LK-FECHA-HOY.
013000         10  LK-HOY-MES      PIC 9(02).
013100         10  LK-HOY-DIA      PIC 9(02).
013200         10  LK-HOY-ANIO     PIC 9(04).
013300     05  LK-TEXTO-FECHA      PIC X(10).
013400     05  LK-NUM-PARM         PIC S9(05) USAGE COMP-3.
013500     05  LK-RESULTADO-FLAG   PIC X(01).
013600         88  LK-ES-VALIDA               VALUE 'Y'.
013700         88  LK-NO-ES-VALIDA            VALUE 'N'.
013800     05  LK-RESULTADO-COMP   PIC S9(01).
013900     05  FILLER              PIC X(10).
014000
014100 01  LK-FECHA-COM-ALT REDEFINES LK-FECHA-COM PIC X(50).
014200
014300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014400 PROCEDURE DIVISION USING LK-FECHA-COM.
014500
014600 MAIN-PROGRAM-I.
014700
014800     EVALUATE TRUE
014900        WHEN LK-FUN-VALIDAR
015000           PERFORM 2100-VALIDAR-FECHA-I  THRU 2100-VALIDAR-FECHA-F
015100        WHEN LK-FUN-FUTURA
015200           PERFORM 2200-ES-FUTURA-I      THRU 2200-ES-FUTURA-F
015300        WHEN LK-FUN-EDAD
015400           PERFORM 2300-CALCULAR-EDAD-I  THRU 2300-CALCULAR-EDAD-F
015500        WHEN LK-FUN-COMPARAR
015600           PERFORM 2400-COMPARAR-I       THRU 2400-COMPARAR-F
015700        WHEN LK-FUN-SUMAR-MESES
015800           PERFORM 2500-SUMAR-MESES-I    THRU 2500-SUMAR-MESES-F
015900        WHEN LK-FUN-DIAS-ENTRE
016000           PERFORM 2600-DIAS-ENTRE-I     THRU 2600-DIAS-ENTRE-F
016100        WHEN LK-FUN-PARSEAR
016200           PERFORM 2700-PARSEAR-I        THRU 2700-PARSEAR-F
016300        WHEN LK-FUN-FORMATEAR
016400           PERFORM 2800-FORMATEAR-I      THRU 2800-FORMATEAR-F
016500        WHEN OTHER
016600           SET LK-NO-ES-VALIDA TO TRUE
016700     END-EVALUATE.
016800
016900 MAIN-PROGRAM-F. GOBACK.
017000
017100
017200*--------------------------------------------------------------
017300*    DETERMINA SI LK-ANIO-WORK ES BISIESTO (DIVISIBLE POR 4,
017400*    SALVO SIGLOS, A MENOS QUE SEA DIVISIBLE POR 400).
017500*--------------------------------------------------------------
017600 1100-CALC-BISIESTO-I.
017700
017800     SET WS-NO-ES-BISIESTO TO TRUE
017900     DIVIDE WS-ANIO-WORK BY 4   GIVING WS-COCIENTE
018000                                REMAINDER WS-RESIDUO
018100     IF WS-RESIDUO = 0
018200        DIVIDE WS-ANIO-WORK BY 100 GIVING WS-COCIENTE
018300                                   REMAINDER WS-RESIDUO
018400        IF WS-RESIDUO NOT = 0
018500           SET WS-ES-BISIESTO TO TRUE
018600        ELSE
018700           DIVIDE WS-ANIO-WORK BY 400 GIVING WS-COCIENTE
018800                                      REMAINDER WS-RESIDUO
018900           IF WS-RESIDUO = 0
019000              SET WS-ES-BISIESTO TO TRUE
019100           END-IF
019200        END-IF
019300     END-IF.
019400
019500 1100-CALC-BISIESTO-F. EXIT.
019600
019700
019800*--------------------------------------------------------------
019900*    VALIDACION DE CALENDARIO: MES 1-12, DIA 1-MAX(MES),
020000*    FEBRERO 29 SOLO SI ES BISIESTO.
020100*--------------------------------------------------------------
020200 2100-VALIDAR-FECHA-I.
020300
020400     SET LK-ES-VALIDA TO TRUE
020500
020600     IF LK-F1-MES < 1 OR LK-F1-MES > 12
020700        SET LK-NO-ES-VALIDA TO TRUE
020800     ELSE
020900        MOVE LK-F1-MES  TO WS-MES-IDX
021000        MOVE LK-F1-ANIO TO WS-ANIO-WORK
021100        PERFORM 1100-CALC-BISIESTO-I THRU 1100-CALC-BISIESTO-F
021200        MOVE TB-DIAS-MES-CANT (WS-MES-IDX) TO WS-DIA-MAX
021300        IF WS-MES-IDX = 2 AND WS-ES-BISIESTO
021400           MOVE 29 TO WS-DIA-MAX
021500        END-IF
021600        IF LK-F1-DIA < 1 OR LK-F1-DIA > WS-DIA-MAX
021700           SET LK-NO-ES-VALIDA TO TRUE
021800        END-IF
021900     END-IF.
022000
022100 2100-VALIDAR-FECHA-F. EXIT.
022200
022300
022400*--------------------------------------------------------------
022500*    FECHA FUTURA: LK-FECHA-1 ES POSTERIOR A LK-FECHA-HOY.
022600*--------------------------------------------------------------
022700 2200-ES-FUTURA-I.
022800
022900     SET LK-NO-ES-VALIDA TO TRUE
023000     IF LK-F1-ANIO > LK-HOY-ANIO
023100        SET LK-ES-VALIDA TO TRUE
023200     ELSE
023300        IF LK-F1-ANIO = LK-HOY-ANIO
023400           IF LK-F1-MES > LK-HOY-MES
023500              SET LK-ES-VALIDA TO TRUE
023600           ELSE
023700              IF LK-F1-MES = LK-HOY-MES AND LK-F1-DIA > LK-HOY-DIA
023800                 SET LK-ES-VALIDA TO TRUE
023900              END-IF
024000           END-IF
024100        END-IF
024200     END-IF.
024300
024400 2200-ES-FUTURA-F. EXIT.
024500
024600
024700*--------------------------------------------------------------
024800*    EDAD EN AÑOS ENTRE LK-FECHA-1 (NACIMIENTO) Y LK-FECHA-HOY.
024900*--------------------------------------------------------------
025000 2300-CALCULAR-EDAD-I.
025100
025200     COMPUTE LK-NUM-PARM = LK-HOY-ANIO - LK-F1-ANIO
025300     IF LK-HOY-MES < LK-F1-MES
025400        SUBTRACT 1 FROM LK-NUM-PARM
025500     ELSE
025600        IF LK-HOY-MES = LK-F1-MES AND LK-HOY-DIA < LK-F1-DIA
025700           SUBTRACT 1 FROM LK-NUM-PARM
025800        END-IF
025900     END-IF.
026000
026100 2300-CALCULAR-EDAD-F. EXIT.
026200
026300
026400*--------------------------------------------------------------
026500*    COMPARA LK-FECHA-1 CONTRA LK-FECHA-2: -1/0/+1 EN
026600*    LK-RESULTADO-COMP.
026700*--------------------------------------------------------------
026800 2400-COMPARAR-I.
026900
027000     EVALUATE TRUE
027100        WHEN LK-F1-ANIO NOT = LK-F2-ANIO
027200           IF LK-F1-ANIO < LK-F2-ANIO
027300              MOVE -1 TO LK-RESULTADO-COMP
027400           ELSE
027500              MOVE  1 TO LK-RESULTADO-COMP
027600           END-IF
027700        WHEN LK-F1-MES NOT = LK-F2-MES
027800           IF LK-F1-MES < LK-F2-MES
027900              MOVE -1 TO LK-RESULTADO-COMP
028000           ELSE
028100              MOVE  1 TO LK-RESULTADO-COMP
028200           END-IF
028300        WHEN LK-F1-DIA NOT = LK-F2-DIA
028400           IF LK-F1-DIA < LK-F2-DIA
028500              MOVE -1 TO LK-RESULTADO-COMP
028600           ELSE
028700              MOVE  1 TO LK-RESULTADO-COMP
028800           END-IF
028900        WHEN OTHER
029000           MOVE  0 TO LK-RESULTADO-COMP
029100     END-EVALUATE.
029200
029300 2400-COMPARAR-F. EXIT.
029400
029500
029600*--------------------------------------------------------------
029700*    SUMA LK-NUM-PARM MESES A LK-FECHA-1, RESULTADO EN
029800*    LK-FECHA-2. SE CONSERVA EL DIA; SI EL MES DESTINO ES MAS
029900*    CORTO SE AJUSTA AL ULTIMO DIA DE ESE MES (VENCIMIENTO DE
030000*    PLAZO FIJO).
030100*--------------------------------------------------------------
030200 2500-SUMAR-MESES-I.
030300
030400     COMPUTE WS-MES-WORK = LK-F1-MES + LK-NUM-PARM
030500     MOVE LK-F1-ANIO TO WS-ANIO-WORK
030600
030700     PERFORM 2510-AJUSTAR-MES-I THRU 2510-AJUSTAR-MES-F
030800        UNTIL WS-MES-WORK <= 12
030900
031000     MOVE WS-MES-WORK  TO LK-F2-MES
031100     MOVE WS-ANIO-WORK TO LK-F2-ANIO
031200
031300     MOVE WS-MES-WORK  TO WS-MES-IDX
031400     PERFORM 1100-CALC-BISIESTO-I THRU 1100-CALC-BISIESTO-F
031500     MOVE TB-DIAS-MES-CANT (WS-MES-IDX) TO WS-DIA-TOPE
031600     IF WS-MES-IDX = 2 AND WS-ES-BISIESTO
031700        MOVE 29 TO WS-DIA-TOPE
031800     END-IF
031900
032000     IF LK-F1-DIA > WS-DIA-TOPE
032100        MOVE WS-DIA-TOPE TO LK-F2-DIA
032200     ELSE
032300        MOVE LK-F1-DIA TO LK-F2-DIA
032400     END-IF.
032500
032600 2500-SUMAR-MESES-F. EXIT.
032700
032800
032900*--------------------------------------------------------------
033000*    CUERPO DEL AJUSTE DE MES/AÑO CUANDO LA SUMA DE MESES
033100*    SOBREPASA DICIEMBRE (CONTROLADO DESDE 2500-SUMAR-MESES-I).
033200*--------------------------------------------------------------
033300 2510-AJUSTAR-MES-I.
033400
033500     SUBTRACT 12 FROM WS-MES-WORK
033600     ADD 1 TO WS-ANIO-WORK.
033700
033800 2510-AJUSTAR-MES-F. EXIT.
033900
034000
034100*--------------------------------------------------------------
034200*    DIAS TRANSCURRIDOS ENTRE LK-FECHA-1 Y LK-FECHA-2 (AMBAS
034300*    FECHAS SE CONVIERTEN A UN NUMERO ABSOLUTO DE DIAS Y SE
034400*    RESTAN). SE USA PARA EL INTERES DE CIERRE DE PLAZO FIJO.
034500*--------------------------------------------------------------
034600 2600-DIAS-ENTRE-I.
034700
034800     MOVE LK-F1-ANIO TO WS-ANIO-WORK
034900     MOVE LK-F1-MES  TO WS-MES-WORK
035000     PERFORM 2650-DIAS-ABSOLUTOS-I THRU 2650-DIAS-ABSOLUTOS-F
035100     ADD LK-F1-DIA TO WS-DIAS-ABS-1
035200
035300     MOVE LK-F2-ANIO TO WS-ANIO-WORK
035400     MOVE LK-F2-MES  TO WS-MES-WORK
035500     PERFORM 2650-DIAS-ABSOLUTOS-I THRU 2650-DIAS-ABSOLUTOS-F
035600     ADD LK-F2-DIA TO WS-DIAS-ABS-2
035700
035800     COMPUTE LK-NUM-PARM = WS-DIAS-ABS-2 - WS-DIAS-ABS-1.
035900
036000 2600-DIAS-ENTRE-F. EXIT.
036100
036200
036300*--------------------------------------------------------------
036400*    SUMA LOS DIAS COMPLETOS DE LOS AÑOS Y MESES ANTERIORES A
036500*    WS-ANIO-WORK/WS-MES-WORK, DESDE EL AÑO 0001 (NUMERO
036600*    ABSOLUTO DE DIA, SIN CONTAR EL DIA DEL MES).
036700*--------------------------------------------------------------
036800 2650-DIAS-ABSOLUTOS-I.
036900
037000     COMPUTE WS-DIAS-ABS-1 = (WS-ANIO-WORK - 1) * 365
037100
037200     DIVIDE WS-ANIO-WORK - 1 BY 4   GIVING WS-COCIENTE
037300                                    REMAINDER WS-RESIDUO
037400     ADD WS-COCIENTE TO WS-DIAS-ABS-1
037500     DIVIDE WS-ANIO-WORK - 1 BY 100 GIVING WS-COCIENTE
037600                                    REMAINDER WS-RESIDUO
037700     SUBTRACT WS-COCIENTE FROM WS-DIAS-ABS-1
037800     DIVIDE WS-ANIO-WORK - 1 BY 400 GIVING WS-COCIENTE
037900                                    REMAINDER WS-RESIDUO
038000     ADD WS-COCIENTE TO WS-DIAS-ABS-1
038100
038200     MOVE 1 TO WS-MES-IDX
038300     PERFORM 2660-SUMAR-DIAS-MES-I THRU 2660-SUMAR-DIAS-MES-F
038400        UNTIL WS-MES-IDX >= WS-MES-WORK.
038500
038600 2650-DIAS-ABSOLUTOS-F. EXIT.
038700
038800
038900*--------------------------------------------------------------
039000*    ACUMULA LOS DIAS DE UN MES COMPLETO ANTERIOR AL MES
039100*    DESTINO (CONTROLADO DESDE 2650-DIAS-ABSOLUTOS-I).
039200*--------------------------------------------------------------
039300 2660-SUMAR-DIAS-MES-I.
039400
039500     ADD TB-DIAS-MES-CANT (WS-MES-IDX) TO WS-DIAS-ABS-1
039600     IF WS-MES-IDX = 2
039700        PERFORM 1100-CALC-BISIESTO-I THRU 1100-CALC-BISIESTO-F
039800        IF WS-ES-BISIESTO
039900           ADD 1 TO WS-DIAS-ABS-1
040000        END-IF
040100     END-IF
040200     ADD 1 TO WS-MES-IDX.
040300
040400 2660-SUMAR-DIAS-MES-F. EXIT.
040500
040600
040700*--------------------------------------------------------------
040800*    CONVIERTE LK-TEXTO-FECHA (FORMATO EXTERNO M/D/AAAA, SIN
040900*    CEROS DE RELLENO) A LK-FECHA-1.
041000*--------------------------------------------------------------
041100 2700-PARSEAR-I.
041200
041300     MOVE ZEROS TO WS-FECHA-TXT
041400     UNSTRING LK-TEXTO-FECHA DELIMITED BY '/'
041500        INTO WS-TXT-MES, WS-TXT-DIA, WS-TXT-ANIO
041600     END-UNSTRING
041700
041800     MOVE WS-TXT-MES  TO LK-F1-MES
041900     MOVE WS-TXT-DIA  TO LK-F1-DIA
042000     MOVE WS-TXT-ANIO TO LK-F1-ANIO.
042100
042200 2700-PARSEAR-F. EXIT.
042300
042400
042500*--------------------------------------------------------------
042600*    CONSTRUYE LK-TEXTO-FECHA (M/D/AAAA, SIN CEROS DE RELLENO)
042700*    A PARTIR DE LK-FECHA-1.
042800*--------------------------------------------------------------
042900 2800-FORMATEAR-I.
043000
043100     MOVE SPACES TO LK-TEXTO-FECHA
043200     MOVE 1 TO WS-FMT-PUNTERO
043300
043400     IF LK-F1-MES < 10
043500        MOVE LK-F1-MES TO WS-UNDIGITO
043600        STRING WS-UNDIGITO (2:1) DELIMITED BY SIZE
043700          INTO LK-TEXTO-FECHA
043800          WITH POINTER WS-FMT-PUNTERO
043900        END-STRING
044000     ELSE
044100        STRING LK-F1-MES DELIMITED BY SIZE
044200          INTO LK-TEXTO-FECHA
044300          WITH POINTER WS-FMT-PUNTERO
044400        END-STRING
044500     END-IF
044600
044700     STRING '/' DELIMITED BY SIZE
044800       INTO LK-TEXTO-FECHA
044900       WITH POINTER WS-FMT-PUNTERO
045000     END-STRING
045100
045200     IF LK-F1-DIA < 10
045300        MOVE LK-F1-DIA TO WS-UNDIGITO
045400        STRING WS-UNDIGITO (2:1) DELIMITED BY SIZE
045500          INTO LK-TEXTO-FECHA
045600          WITH POINTER WS-FMT-PUNTERO
045700        END-STRING
045800     ELSE
045900        STRING LK-F1-DIA DELIMITED BY SIZE
046000          INTO LK-TEXTO-FECHA
046100          WITH POINTER WS-FMT-PUNTERO
046200        END-STRING
046300     END-IF
046400
046500     STRING '/' DELIMITED BY SIZE
046600       INTO LK-TEXTO-FECHA
046700       WITH POINTER WS-FMT-PUNTERO
046800     END-STRING
046900
047000     STRING LK-F1-ANIO DELIMITED BY SIZE
047100       INTO LK-TEXTO-FECHA
047200       WITH POINTER WS-FMT-PUNTERO
047300     END-STRING.
047400
047500 2800-FORMATEAR-F. EXIT.
