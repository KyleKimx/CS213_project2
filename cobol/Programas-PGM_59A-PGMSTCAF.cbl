000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSTCAF.
000300 AUTHOR.        L M SANTIAGO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA RETAIL.
000500 DATE-WRITTEN.  30/06/93.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*    PROGRAMA.......: PGMSTCAF                                 *
001000*    SISTEMA.........: ADMINISTRADOR DE TRANSACCIONES BANCARIAS *
001100*                      (RU-BANK)                                *
001200*    FUNCION..........: COMANDO 'PS'. ORDENA LA TABLA RESIDENTE *
001300*                      POR TITULAR (IGUAL QUE PGMLHCAF) E       *
001400*                      IMPRIME, POR CUENTA, SU HISTORIA DE      *
001500*                      MOVIMIENTOS, EL INTERES Y LA CUOTA        *
001600*                      MENSUAL (CALCULADOS POR PGMINCAF) Y       *
001700*                      POSTEA AMBOS AL SALDO RESIDENTE.          *
001800*    LLAMADO POR.......: PGMTXCAF AL RECIBIR EL COMANDO 'PS'.   *
001900*                      SUPONE QUE LA BASE YA FUE VALIDADA NO    *
002000*                      VACIA POR EL LLAMADOR.                  *
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ------------------------------------------------------------
002400*    FECHA     INIC  PETIC      DESCRIPCION
002500*    --------  ----  ---------  ------------------------------
002600*    30/06/93  RJP   BC-0180    VERSION ORIGINAL: ESTADO DE
002700*                               CUENTA CON POSTEO DE INTERES Y
002800*                               CUOTA MENSUAL.
002900*    17/04/01  JMQ   BC-0271    SE AJUSTA EL POSTEO PARA USAR EL
003000*                               INTERES YA REDONDEADO AL CENTAVO
003100*                               (VER BC-0271 EN PGMINCAF).
003200*    11/11/98  DWC   BC-0255    REVISION DEL AÑO 2000: EL ANIO DE
003300*                               NACIMIENTO YA ES 9(04), SIN
003400*                               CAMBIOS.
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900 77  FILLER             PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000
005100     COPY TBSUCTIP.
005200
005300*----------- AREA DE COMUNICACION CON PGMFECAF (FORMATO DE FECHA) --
005400 01  WS-FECHA-COM.
005500     05  WS-FC-FUN-COD       PIC X(01).
005600     05  WS-FC-FECHA-1.
005700         10  WS-FC-F1-MES    PIC 9(02).
005800         10  WS-FC-F1-DIA    PIC 9(02).
005900         10  WS-FC-F1-ANIO   PIC 9(04).
006000     05  WS-FC-FECHA-2.
006100         10  WS-FC-F2-MES    PIC 9(02).
006200         10  WS-FC-F2-DIA    PIC 9(02).
006300         10  WS-FC-F2-ANIO   PIC 9(04).
006400     05  WS-FC-FECHA-HOY     PIC X(08).
006500     05  WS-FC-TEXTO-FECHA   PIC X(10).
006600     05  WS-FC-NUM-PARM      PIC S9(05) USAGE COMP-3.
006700     05  WS-FC-RESULTADO-FLAG PIC X(01).
006800     05  WS-FC-RESULTADO-COMP PIC S9(01).
006900     05  FILLER              PIC X(10).
007000
007100*----------- AREA DE COMUNICACION CON PGMINCAF (INTERES/CUOTA) -----
007200 01  WS-INCAF-COM.
007300     05  WS-IN-FUN-COD          PIC X(01).
007400         88  WS-IN-FUN-INTERES             VALUE 'I'.
007500         88  WS-IN-FUN-CUOTA               VALUE 'H'.
007600     05  WS-IN-TIPO-CUENTA      PIC 9(02).
007700     05  WS-IN-FLAG-FIEL        PIC X(01).
007800         88  WS-IN-ES-FIEL                 VALUE 'Y'.
007900     05  WS-IN-SALDO            PIC S9(9)V99 USAGE COMP-3.
008000     05  WS-IN-CANT-RETIROS     PIC 9(03).
008100     05  WS-IN-PF-PLAZO         PIC 9(02).
008200     05  WS-IN-PF-FEC-APER.
008300         10  WS-IN-APER-MES     PIC 9(02).
008400         10  WS-IN-APER-DIA     PIC 9(02).
008500         10  WS-IN-APER-ANIO    PIC 9(04).
008600     05  WS-IN-FEC-CIERRE.
008700         10  WS-IN-CIERRE-MES   PIC 9(02).
008800         10  WS-IN-CIERRE-DIA   PIC 9(02).
008900         10  WS-IN-CIERRE-ANIO  PIC 9(04).
009000     05  WS-IN-INTERES-RESULT   PIC S9(7)V9(4) USAGE COMP-3.
009100     05  WS-IN-CUOTA-RESULT     PIC S9(7)V99   USAGE COMP-3.
009200     05  WS-IN-PENALIDAD-RESULT PIC S9(7)V9(4) USAGE COMP-3.
009300     05  FILLER                 PIC X(10).
009400
009500 77  WS-INTERES-CENT        PIC S9(7)V99 USAGE COMP-3.
009600
009700*----------- INDICES Y CONTADORES DE LA ORDENACION POR SELECCION ---
009800 77  WS-IDX-EXT          PIC 9(03) USAGE COMP.
009900 77  WS-IDX-INT          PIC 9(03) USAGE COMP.
010000 77  WS-IDX-MIN          PIC 9(03) USAGE COMP.
010100 77  WS-IDX-MOV          PIC 9(02) USAGE COMP.
010200 77  WS-FLAG-MENOR       PIC X(01).
010300     88  WS-ES-MENOR                VALUE 'Y'.
010400     88  WS-NO-ES-MENOR             VALUE 'N'.
010500
010600*----------- PERFIL DEL TITULAR EN MAYUSCULAS PARA COMPARAR --------
010700 01  WS-PERFIL-INT.
010800     05  WS-APEL-INT         PIC X(20).
010900     05  WS-NOMB-INT         PIC X(20).
011000     05  WS-FNAC-INT         PIC X(08).
011100 01  WS-PERFIL-MIN.
011200     05  WS-APEL-MIN         PIC X(20).
011300     05  WS-NOMB-MIN         PIC X(20).
011400     05  WS-FNAC-MIN         PIC X(08).
011500
011600*----------- CONTROL DE CORTE POR TITULAR (NUMERADOR) --------------
011700 01  WS-HOLDER-ANTERIOR.
011800     05  WS-HOLDER-APEL      PIC X(20) VALUE SPACES.
011900     05  WS-HOLDER-NOMB      PIC X(20) VALUE SPACES.
012000     05  WS-HOLDER-FNAC.
012100         10  WS-HOLDER-FNAC-MES  PIC 9(02) VALUE ZERO.
012200         10  WS-HOLDER-FNAC-DIA  PIC 9(02) VALUE ZERO.
012300         10  WS-HOLDER-FNAC-ANIO PIC 9(04) VALUE ZERO.
012400 77  WS-CONT-HOLDER          PIC 9(03) USAGE COMP VALUE ZERO.
012500
012600*----------- AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS -------------
012700 01  WS-FILA-TEMP.
012800     05  WST-NUMERO          PIC 9(09).
012900     05  WST-NOMBRE          PIC X(20).
013000     05  WST-APELLIDO        PIC X(20).
013100     05  WST-FEC-NAC.
013200         10  WST-FEC-NAC-MES  PIC 9(02).
013300         10  WST-FEC-NAC-DIA  PIC 9(02).
013400         10  WST-FEC-NAC-ANIO PIC 9(04).
013500     05  WST-SALDO           PIC S9(9)V99 USAGE COMP-3.
013600     05  WST-FLAG-FIEL       PIC X(01).
013700     05  WST-CANT-RETIROS    PIC 9(03).
013800     05  WST-TIPO-CUENTA     PIC 9(02).
013900     05  WST-DATOS-TIPO.
014000         10  WST-CAMPUS-COD      PIC 9(01).
014100         10  FILLER              PIC X(09).
014200     05  WST-DATOS-TIPO-PF REDEFINES WST-DATOS-TIPO.
014300         10  WST-PF-PLAZO        PIC 9(02).
014400         10  WST-PF-FEC-APER.
014500             15  WST-PF-FEC-APER-MES  PIC 9(02).
014600             15  WST-PF-FEC-APER-DIA  PIC 9(02).
014700             15  WST-PF-FEC-APER-ANIO PIC 9(04).
014800     05  WST-CANT-MOVTOS     PIC 9(03) USAGE COMP.
014900
015000 01  WS-MOV-TEMP.
015100     05  WST-MOV-FECHA.
015200         10  WST-MOV-FECHA-MES PIC 9(02).
015300         10  WST-MOV-FECHA-DIA PIC 9(02).
015400         10  WST-MOV-FECHA-ANIO PIC 9(04).
015500     05  WST-MOV-SUCURSAL    PIC X(11).
015600     05  WST-MOV-TIPO        PIC X(01).
015700     05  WST-MOV-IMPORTE     PIC S9(9)V99 COMP-3.
015800     05  WST-MOV-FLAG-ATM    PIC X(01).
015900
016000*----------- LITERALES DE TEXTO DE LA LINEA DE SALIDA --------------
016100 01  WS-LINEA-SALIDA         PIC X(80).
016200 01  WS-MONTO-EDIT           PIC $$$$,$$$,$$9.99.
016300 01  WS-MONTO-ALFA           PIC X(15).
016400 01  WS-MONTO-TXT            PIC X(15).
016500 77  WS-CANT-BLANCOS         PIC 9(02) USAGE COMP.
016600 01  WS-INT-TXT              PIC X(15).
016700 01  WS-FEE-TXT              PIC X(15).
016800 01  WS-BAL-TXT              PIC X(15).
016900 01  WS-CONT-EDIT            PIC ZZ9.
017000 01  WS-CONT-ALFA            PIC X(03).
017100 01  WS-CONT-TXT             PIC X(03).
017200 77  WS-CANT-BLANCOS-C       PIC 9(02) USAGE COMP.
017300 01  WS-TIPO-MOVTO-TXT       PIC X(10).
017400 01  WS-ATM-TXT              PIC X(05).
017500
017600 77  FILLER             PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017700
017800 LINKAGE SECTION.
017900*================*
018000 01  LK-STCAF-COM.
018100     05  FILLER              PIC X(04).
018200     05  LK-ST-FECHA-HOY.
018300         10  LK-ST-HOY-MES   PIC 9(02).
018400         10  LK-ST-HOY-DIA   PIC 9(02).
018500         10  LK-ST-HOY-ANIO  PIC 9(04).
018600
018700     COPY TBCTATAB.
018800
018900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019000 PROCEDURE DIVISION USING LK-STCAF-COM TB-CUENTAS-TABLA.
019100
019200 MAIN-PROGRAM-I.
019300
019400     DISPLAY '*Account statements by account holder.'
019500     PERFORM 2000-ORDENAR-I   THRU 2000-ORDENAR-F
019600     PERFORM 3000-PROCESAR-I  THRU 3000-PROCESAR-F
019700     DISPLAY '*end of statements.'.
019800
019900 MAIN-PROGRAM-F. GOBACK.
020000
020100
020200*--------------------------------------------------------------
020300*    ORDENAMIENTO POR SELECCION DE TB-CUENTAS-TABLA POR PERFIL
020400*    DEL TITULAR (APELLIDO, NOMBRE, NACIMIENTO) Y, DE IGUALAR,
020500*    POR NUMERO DE CUENTA. IDENTICO AL DE PGMLHCAF (VER BC-0178).
020600*    EL ORDEN QUEDA VIGENTE EN LA TABLA RESIDENTE PARA CUALQUIER
020700*    LISTADO POSTERIOR.
020800*--------------------------------------------------------------
020900 2000-ORDENAR-I.
021000
021100     IF TB-CANT-CUENTAS > 1
021200        MOVE 1 TO WS-IDX-EXT
021300        PERFORM 2100-ORDENAR-EXTERNO-I THRU 2100-ORDENAR-EXTERNO-F
021400           UNTIL WS-IDX-EXT >= TB-CANT-CUENTAS
021500     END-IF.
021600
021700 2000-ORDENAR-F. EXIT.
021800
021900 2100-ORDENAR-EXTERNO-I.
022000
022100     MOVE WS-IDX-EXT TO WS-IDX-MIN
022200     COMPUTE WS-IDX-INT = WS-IDX-EXT + 1
022300     PERFORM 2110-ORDENAR-INTERNO-I THRU 2110-ORDENAR-INTERNO-F
022400        UNTIL WS-IDX-INT > TB-CANT-CUENTAS
022500     IF WS-IDX-MIN NOT = WS-IDX-EXT
022600        PERFORM 2150-INTERCAMBIAR-I THRU 2150-INTERCAMBIAR-F
022700     END-IF
022800     ADD 1 TO WS-IDX-EXT.
022900
023000 2100-ORDENAR-EXTERNO-F. EXIT.
023100
023200 2110-ORDENAR-INTERNO-I.
023300
023400     PERFORM 2120-ES-MENOR-I THRU 2120-ES-MENOR-F
023500     IF WS-ES-MENOR
023600        MOVE WS-IDX-INT TO WS-IDX-MIN
023700     END-IF
023800     ADD 1 TO WS-IDX-INT.
023900
024000 2110-ORDENAR-INTERNO-F. EXIT.
024100
024200 2120-ES-MENOR-I.
024300
024400     SET WS-NO-ES-MENOR TO TRUE
024500
024600     MOVE TBC-APELLIDO (WS-IDX-INT) TO WS-APEL-INT
024700     MOVE TBC-NOMBRE   (WS-IDX-INT) TO WS-NOMB-INT
024800     INSPECT WS-APEL-INT CONVERTING
024900        'abcdefghijklmnopqrstuvwxyz' TO
025000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025100     INSPECT WS-NOMB-INT CONVERTING
025200        'abcdefghijklmnopqrstuvwxyz' TO
025300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025400     MOVE TBC-FEC-NAC-ANIO (WS-IDX-INT) TO WS-FNAC-INT (1:4)
025500     MOVE TBC-FEC-NAC-MES  (WS-IDX-INT) TO WS-FNAC-INT (5:2)
025600     MOVE TBC-FEC-NAC-DIA  (WS-IDX-INT) TO WS-FNAC-INT (7:2)
025700
025800     MOVE TBC-APELLIDO (WS-IDX-MIN) TO WS-APEL-MIN
025900     MOVE TBC-NOMBRE   (WS-IDX-MIN) TO WS-NOMB-MIN
026000     INSPECT WS-APEL-MIN CONVERTING
026100        'abcdefghijklmnopqrstuvwxyz' TO
026200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026300     INSPECT WS-NOMB-MIN CONVERTING
026400        'abcdefghijklmnopqrstuvwxyz' TO
026500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026600     MOVE TBC-FEC-NAC-ANIO (WS-IDX-MIN) TO WS-FNAC-MIN (1:4)
026700     MOVE TBC-FEC-NAC-MES  (WS-IDX-MIN) TO WS-FNAC-MIN (5:2)
026800     MOVE TBC-FEC-NAC-DIA  (WS-IDX-MIN) TO WS-FNAC-MIN (7:2)
026900
027000     IF WS-APEL-INT < WS-APEL-MIN
027100        SET WS-ES-MENOR TO TRUE
027200     ELSE
027300        IF WS-APEL-INT = WS-APEL-MIN
027400           IF WS-NOMB-INT < WS-NOMB-MIN
027500              SET WS-ES-MENOR TO TRUE
027600           ELSE
027700              IF WS-NOMB-INT = WS-NOMB-MIN
027800                 IF WS-FNAC-INT < WS-FNAC-MIN
027900                    SET WS-ES-MENOR TO TRUE
028000                 ELSE
028100                    IF WS-FNAC-INT = WS-FNAC-MIN
028200                       AND TBC-NUMERO (WS-IDX-INT)
028300                           < TBC-NUMERO (WS-IDX-MIN)
028400                       SET WS-ES-MENOR TO TRUE
028500                    END-IF
028600                 END-IF
028700              END-IF
028800           END-IF
028900        END-IF
029000     END-IF.
029100
029200 2120-ES-MENOR-F. EXIT.
029300
029400 2150-INTERCAMBIAR-I.
029500
029600     MOVE TBC-NUMERO       (WS-IDX-EXT) TO WST-NUMERO
029700     MOVE TBC-NOMBRE       (WS-IDX-EXT) TO WST-NOMBRE
029800     MOVE TBC-APELLIDO     (WS-IDX-EXT) TO WST-APELLIDO
029900     MOVE TBC-FEC-NAC      (WS-IDX-EXT) TO WST-FEC-NAC
030000     MOVE TBC-SALDO        (WS-IDX-EXT) TO WST-SALDO
030100     MOVE TBC-FLAG-FIEL    (WS-IDX-EXT) TO WST-FLAG-FIEL
030200     MOVE TBC-CANT-RETIROS (WS-IDX-EXT) TO WST-CANT-RETIROS
030300     MOVE TBC-TIPO-CUENTA  (WS-IDX-EXT) TO WST-TIPO-CUENTA
030400     MOVE TBC-DATOS-TIPO   (WS-IDX-EXT) TO WST-DATOS-TIPO
030500     MOVE TBC-CANT-MOVTOS  (WS-IDX-EXT) TO WST-CANT-MOVTOS
030600
030700     MOVE TBC-NUMERO       (WS-IDX-MIN) TO TBC-NUMERO    (WS-IDX-EXT)
030800     MOVE TBC-NOMBRE       (WS-IDX-MIN) TO TBC-NOMBRE    (WS-IDX-EXT)
030900     MOVE TBC-APELLIDO     (WS-IDX-MIN) TO TBC-APELLIDO  (WS-IDX-EXT)
031000     MOVE TBC-FEC-NAC      (WS-IDX-MIN) TO TBC-FEC-NAC   (WS-IDX-EXT)
031100     MOVE TBC-SALDO        (WS-IDX-MIN) TO TBC-SALDO     (WS-IDX-EXT)
031200     MOVE TBC-FLAG-FIEL    (WS-IDX-MIN) TO TBC-FLAG-FIEL (WS-IDX-EXT)
031300     MOVE TBC-CANT-RETIROS (WS-IDX-MIN)
031400       TO TBC-CANT-RETIROS (WS-IDX-EXT)
031500     MOVE TBC-TIPO-CUENTA  (WS-IDX-MIN)
031600       TO TBC-TIPO-CUENTA  (WS-IDX-EXT)
031700     MOVE TBC-DATOS-TIPO   (WS-IDX-MIN) TO TBC-DATOS-TIPO (WS-IDX-EXT)
031800     MOVE TBC-CANT-MOVTOS  (WS-IDX-MIN) TO TBC-CANT-MOVTOS (WS-IDX-EXT)
031900
032000     MOVE WST-NUMERO       TO TBC-NUMERO       (WS-IDX-MIN)
032100     MOVE WST-NOMBRE       TO TBC-NOMBRE       (WS-IDX-MIN)
032200     MOVE WST-APELLIDO     TO TBC-APELLIDO     (WS-IDX-MIN)
032300     MOVE WST-FEC-NAC      TO TBC-FEC-NAC      (WS-IDX-MIN)
032400     MOVE WST-SALDO        TO TBC-SALDO        (WS-IDX-MIN)
032500     MOVE WST-FLAG-FIEL    TO TBC-FLAG-FIEL    (WS-IDX-MIN)
032600     MOVE WST-CANT-RETIROS TO TBC-CANT-RETIROS (WS-IDX-MIN)
032700     MOVE WST-TIPO-CUENTA  TO TBC-TIPO-CUENTA  (WS-IDX-MIN)
032800     MOVE WST-DATOS-TIPO   TO TBC-DATOS-TIPO   (WS-IDX-MIN)
032900     MOVE WST-CANT-MOVTOS  TO TBC-CANT-MOVTOS  (WS-IDX-MIN)
033000
033100     MOVE 1 TO WS-IDX-MOV
033200     PERFORM 2160-INTERCAMBIAR-MOVTO-I THRU 2160-INTERCAMBIAR-MOVTO-F
033300        UNTIL WS-IDX-MOV > 40.
033400
033500 2150-INTERCAMBIAR-F. EXIT.
033600
033700 2160-INTERCAMBIAR-MOVTO-I.
033800
033900     MOVE MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FECHA
034000     MOVE MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-SUCURSAL
034100     MOVE MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-TIPO
034200     MOVE MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-IMPORTE
034300     MOVE MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV) TO WST-MOV-FLAG-ATM
034400
034500     MOVE MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
034600       TO MOV-FECHA    (WS-IDX-EXT, WS-IDX-MOV)
034700     MOVE MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
034800       TO MOV-SUCURSAL (WS-IDX-EXT, WS-IDX-MOV)
034900     MOVE MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
035000       TO MOV-TIPO     (WS-IDX-EXT, WS-IDX-MOV)
035100     MOVE MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
035200       TO MOV-IMPORTE  (WS-IDX-EXT, WS-IDX-MOV)
035300     MOVE MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
035400       TO MOV-FLAG-ATM (WS-IDX-EXT, WS-IDX-MOV)
035500
035600     MOVE WST-MOV-FECHA    TO MOV-FECHA    (WS-IDX-MIN, WS-IDX-MOV)
035700     MOVE WST-MOV-SUCURSAL TO MOV-SUCURSAL (WS-IDX-MIN, WS-IDX-MOV)
035800     MOVE WST-MOV-TIPO     TO MOV-TIPO     (WS-IDX-MIN, WS-IDX-MOV)
035900     MOVE WST-MOV-IMPORTE  TO MOV-IMPORTE  (WS-IDX-MIN, WS-IDX-MOV)
036000     MOVE WST-MOV-FLAG-ATM TO MOV-FLAG-ATM (WS-IDX-MIN, WS-IDX-MOV)
036100
036200     ADD 1 TO WS-IDX-MOV.
036300
036400 2160-INTERCAMBIAR-MOVTO-F. EXIT.
036500
036600
036700*--------------------------------------------------------------
036800*    RECORRE LA TABLA YA ORDENADA POR TITULAR. POR CADA CUENTA
036900*    IMPRIME SU NUMERO, SU HISTORIA DE MOVIMIENTOS, CALCULA
037000*    INTERES Y CUOTA MENSUAL (VIA PGMINCAF) Y POSTEA AMBOS AL
037100*    SALDO RESIDENTE.
037200*--------------------------------------------------------------
037300 3000-PROCESAR-I.
037400
037500     MOVE 1 TO WS-IDX-EXT
037600     PERFORM 3100-PROCESAR-CUENTA-I THRU 3100-PROCESAR-CUENTA-F
037700        UNTIL WS-IDX-EXT > TB-CANT-CUENTAS.
037800
037900 3000-PROCESAR-F. EXIT.
038000
038100 3100-PROCESAR-CUENTA-I.
038200
038300     SET TB-CTA-IDX TO WS-IDX-EXT
038400
038500     PERFORM 3110-VER-CAMBIO-TITULAR-I THRU 3110-VER-CAMBIO-TITULAR-F
038600
038700     DISPLAY '[Account#] ' TBC-NUMERO (TB-CTA-IDX)
038800
038900     PERFORM 3200-ACTIVIDADES-I THRU 3200-ACTIVIDADES-F
039000     PERFORM 3300-INTERES-CUOTA-I THRU 3300-INTERES-CUOTA-F
039100
039200     ADD 1 TO WS-IDX-EXT.
039300
039400 3100-PROCESAR-CUENTA-F. EXIT.
039500
039600*--------------------------------------------------------------
039700*    DETECTA EL CAMBIO DE TITULAR (APELLIDO/NOMBRE/NACIMIENTO)
039800*    Y, CUANDO CAMBIA, NUMERA E IMPRIME EL ENCABEZADO DEL NUEVO
039900*    TITULAR.
040000*--------------------------------------------------------------
040100 3110-VER-CAMBIO-TITULAR-I.
040200
040300     IF TBC-APELLIDO (TB-CTA-IDX) NOT = WS-HOLDER-APEL
040400        OR TBC-NOMBRE (TB-CTA-IDX) NOT = WS-HOLDER-NOMB
040500        OR TBC-FEC-NAC (TB-CTA-IDX) NOT = WS-HOLDER-FNAC
040600        ADD 1 TO WS-CONT-HOLDER
040700        MOVE TBC-APELLIDO (TB-CTA-IDX) TO WS-HOLDER-APEL
040800        MOVE TBC-NOMBRE   (TB-CTA-IDX) TO WS-HOLDER-NOMB
040900        MOVE TBC-FEC-NAC  (TB-CTA-IDX) TO WS-HOLDER-FNAC
041000        PERFORM 3120-IMPRIMIR-TITULAR-I THRU 3120-IMPRIMIR-TITULAR-F
041100     END-IF.
041200
041300 3110-VER-CAMBIO-TITULAR-F. EXIT.
041400
041500 3120-IMPRIMIR-TITULAR-I.
041600
041700     MOVE WS-CONT-HOLDER TO WS-CONT-EDIT
041800     PERFORM 4950-ARMAR-CONTADOR-I THRU 4950-ARMAR-CONTADOR-F
041900
042000     MOVE 'T'               TO WS-FC-FUN-COD
042100     MOVE TBC-FEC-NAC-MES (TB-CTA-IDX) TO WS-FC-F1-MES
042200     MOVE TBC-FEC-NAC-DIA (TB-CTA-IDX) TO WS-FC-F1-DIA
042300     MOVE TBC-FEC-NAC-ANIO (TB-CTA-IDX) TO WS-FC-F1-ANIO
042400     CALL 'PGMFECAF' USING WS-FECHA-COM
042500
042600     STRING WS-CONT-TXT    DELIMITED BY SPACE
042700            '.'            DELIMITED BY SIZE
042800            TBC-NOMBRE (TB-CTA-IDX) DELIMITED BY SPACE
042900            ' '            DELIMITED BY SIZE
043000            TBC-APELLIDO (TB-CTA-IDX) DELIMITED BY SPACE
043100            ' '            DELIMITED BY SIZE
043200            WS-FC-TEXTO-FECHA DELIMITED BY SPACE
043300       INTO WS-LINEA-SALIDA
043400     END-STRING
043500     DISPLAY WS-LINEA-SALIDA.
043600
043700 3120-IMPRIMIR-TITULAR-F. EXIT.
043800
043900*--------------------------------------------------------------
044000*    IMPRIME LA HISTORIA DE MOVIMIENTOS DE LA CUENTA (TB-CTA-IDX)
044100*    O 'NO TRANSACTIONS' SI NO TIENE NINGUNO.
044200*--------------------------------------------------------------
044300 3200-ACTIVIDADES-I.
044400
044500     IF TBC-CANT-MOVTOS (TB-CTA-IDX) = 0
044600        DISPLAY '[Activity] No transactions'
044700     ELSE
044800        DISPLAY '[Activity]'
044900        MOVE 1 TO WS-IDX-MOV
045000        PERFORM 3210-IMPRIMIR-MOVTO-I THRU 3210-IMPRIMIR-MOVTO-F
045100           UNTIL WS-IDX-MOV > TBC-CANT-MOVTOS (TB-CTA-IDX)
045200     END-IF.
045300
045400 3200-ACTIVIDADES-F. EXIT.
045500
045600 3210-IMPRIMIR-MOVTO-I.
045700
045800     MOVE 'T'               TO WS-FC-FUN-COD
045900     MOVE MOV-FECHA-MES (TB-CTA-IDX, WS-IDX-MOV) TO WS-FC-F1-MES
046000     MOVE MOV-FECHA-DIA (TB-CTA-IDX, WS-IDX-MOV) TO WS-FC-F1-DIA
046100     MOVE MOV-FECHA-ANIO (TB-CTA-IDX, WS-IDX-MOV) TO WS-FC-F1-ANIO
046200     CALL 'PGMFECAF' USING WS-FECHA-COM
046300
046400     MOVE SPACES TO WS-ATM-TXT
046500     IF MOV-ES-ATM (TB-CTA-IDX, WS-IDX-MOV)
046600        MOVE '[ATM]' TO WS-ATM-TXT
046700     END-IF
046800
046900     IF MOV-ES-DEPOSITO (TB-CTA-IDX, WS-IDX-MOV)
047000        MOVE 'deposit'    TO WS-TIPO-MOVTO-TXT
047100     ELSE
047200        MOVE 'withdrawal' TO WS-TIPO-MOVTO-TXT
047300     END-IF
047400
047500     MOVE MOV-IMPORTE (TB-CTA-IDX, WS-IDX-MOV) TO WS-MONTO-EDIT
047600     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
047700
047800     STRING WS-FC-TEXTO-FECHA DELIMITED BY SPACE
047900            '::'              DELIMITED BY SIZE
048000            MOV-SUCURSAL (TB-CTA-IDX, WS-IDX-MOV) DELIMITED BY SPACE
048100            WS-ATM-TXT        DELIMITED BY SPACE
048200            '::'              DELIMITED BY SIZE
048300            WS-TIPO-MOVTO-TXT DELIMITED BY SPACE
048400            '::'              DELIMITED BY SIZE
048500            WS-MONTO-TXT      DELIMITED BY SPACE
048600       INTO WS-LINEA-SALIDA
048700     END-STRING
048800     DISPLAY WS-LINEA-SALIDA
048900
049000     ADD 1 TO WS-IDX-MOV.
049100
049200 3210-IMPRIMIR-MOVTO-F. EXIT.
049300
049400*--------------------------------------------------------------
049500*    CALCULA EL INTERES Y LA CUOTA MENSUAL DE LA CUENTA VIA
049600*    PGMINCAF, LOS POSTEA AL SALDO RESIDENTE (EL INTERES YA
049700*    REDONDEADO AL CENTAVO) Y LOS IMPRIME JUNTO AL NUEVO SALDO.
049800*--------------------------------------------------------------
049900 3300-INTERES-CUOTA-I.
050000
050100     MOVE 'I'                          TO WS-IN-FUN-COD
050200     MOVE TBC-TIPO-CUENTA  (TB-CTA-IDX) TO WS-IN-TIPO-CUENTA
050300     MOVE TBC-FLAG-FIEL    (TB-CTA-IDX) TO WS-IN-FLAG-FIEL
050400     MOVE TBC-SALDO        (TB-CTA-IDX) TO WS-IN-SALDO
050500     MOVE TBC-CANT-RETIROS (TB-CTA-IDX) TO WS-IN-CANT-RETIROS
050600     MOVE TBC-PF-PLAZO     (TB-CTA-IDX) TO WS-IN-PF-PLAZO
050700     CALL 'PGMINCAF' USING WS-INCAF-COM
050800     COMPUTE WS-INTERES-CENT ROUNDED = WS-IN-INTERES-RESULT
050900
051000     MOVE 'H'                          TO WS-IN-FUN-COD
051100     CALL 'PGMINCAF' USING WS-INCAF-COM
051200
051300     COMPUTE TBC-SALDO (TB-CTA-IDX) =
051400             TBC-SALDO (TB-CTA-IDX) + WS-INTERES-CENT
051500                                     - WS-IN-CUOTA-RESULT
051600
051700     MOVE WS-INTERES-CENT TO WS-MONTO-EDIT
051800     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
051900     MOVE WS-MONTO-TXT TO WS-INT-TXT
052000
052100     MOVE WS-IN-CUOTA-RESULT TO WS-MONTO-EDIT
052200     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
052300     MOVE WS-MONTO-TXT TO WS-FEE-TXT
052400
052500     MOVE TBC-SALDO (TB-CTA-IDX) TO WS-MONTO-EDIT
052600     PERFORM 4900-ARMAR-MONTO-I THRU 4900-ARMAR-MONTO-F
052700     MOVE WS-MONTO-TXT TO WS-BAL-TXT
052800
052900     STRING '[interest] '  DELIMITED BY SIZE
053000            WS-INT-TXT     DELIMITED BY SPACE
053100            ' [Fee] '      DELIMITED BY SIZE
053200            WS-FEE-TXT     DELIMITED BY SPACE
053300       INTO WS-LINEA-SALIDA
053400     END-STRING
053500     DISPLAY WS-LINEA-SALIDA
053600
053700     STRING '[Balance] '   DELIMITED BY SIZE
053800            WS-BAL-TXT     DELIMITED BY SPACE
053900       INTO WS-LINEA-SALIDA
054000     END-STRING
054100     DISPLAY WS-LINEA-SALIDA.
054200
054300 3300-INTERES-CUOTA-F. EXIT.
054400
054500*--------------------------------------------------------------
054600*    QUITA LOS BLANCOS A LA IZQUIERDA DEL MONTO EDITADO (EL SIGNO
054700*    $ FLOTANTE DEJA BLANCOS ADELANTE EN LOS MONTOS CHICOS) PARA
054800*    PODER EMBEBERLO EN LA LINEA SIN UN HUECO.
054900 4900-ARMAR-MONTO-I.
055000
055100     MOVE WS-MONTO-EDIT TO WS-MONTO-ALFA
055200     MOVE 0 TO WS-CANT-BLANCOS
055300     INSPECT WS-MONTO-ALFA TALLYING WS-CANT-BLANCOS
055400        FOR LEADING SPACE
055500     MOVE SPACES TO WS-MONTO-TXT
055600     MOVE WS-MONTO-ALFA (WS-CANT-BLANCOS + 1 : 15 - WS-CANT-BLANCOS)
055700       TO WS-MONTO-TXT.
055800
055900 4900-ARMAR-MONTO-F. EXIT.
056000
056100*--------------------------------------------------------------
056200*    QUITA LOS BLANCOS A LA IZQUIERDA DE UN CONTADOR CHICO
056300*    EDITADO CON CEROS SUPRIMIDOS (NUMERO DE TITULAR) PARA PODER
056400*    EMBEBERLO EN LA LINEA SIN UN HUECO.
056500 4950-ARMAR-CONTADOR-I.
056600
056700     MOVE WS-CONT-EDIT TO WS-CONT-ALFA
056800     MOVE 0 TO WS-CANT-BLANCOS-C
056900     INSPECT WS-CONT-ALFA TALLYING WS-CANT-BLANCOS-C
057000        FOR LEADING SPACE
057100     MOVE SPACES TO WS-CONT-TXT
057200     MOVE WS-CONT-ALFA (WS-CANT-BLANCOS-C + 1 : 3 - WS-CANT-BLANCOS-C)
057300       TO WS-CONT-TXT.
057400
057500 4950-ARMAR-CONTADOR-F. EXIT.
