000100******************************************************************
000200*    TABLA DE TRABAJO.......: DCLSUCTIP                         *
000300*    SISTEMA................: ADMINISTRADOR DE TRANSACCIONES    *
000400*                             BANCARIAS (RU-BANK)               *
000500*    DESCRIPCION............: TABLAS DE CODIGOS FIJAS           *
000600*                             (SUCURSALES, TIPOS DE CUENTA Y    *
000700*                             CAMPUS) USADAS POR LOS LISTADOS   *
000800*                             Y LA VALIDACION DE ALTA DE CUENTA.*
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS
001100*    ------------------------------------------------------------
001200*    FECHA     INIC  PETIC      DESCRIPCION
001300*    --------  ----  ---------  ------------------------------
001400*    22/02/90  RJP   BC-0118    TABLA DE SUCURSALES Y TIPOS
001500*                               ORIGINAL.
001600*    09/01/92  LMS   BC-0151    SE AGREGA LA TABLA DE CAMPUS.
001700*    20/09/94  DWC   BC-0210    SE AGREGA DCLARCCTA PARA EL
001800*                               HISTORICO DE CUENTAS CERRADAS.
001900*    17/09/03  JMR   BC-0298    SE QUITA DCLARCCTA: EL ARCHIVO
002000*                               HISTORICO QUEDO RESIDENTE EN
002100*                               TB-ARCHIVO-TABLA (PGM_47) Y ESTE
002200*                               LAYOUT DUPLICADO NUNCA SE USO.
002300******************************************************************
002400*----------- TABLA DE SUCURSALES (5 POSICIONES, VALORES FIJOS) ---
002500 01  TB-SUCURSALES-VALORES.
002600     05  FILLER PIC X(28) VALUE '100EDISON     08817MIDDLESEX'.
002700     05  FILLER PIC X(28) VALUE '200BRIDGEWATER08807SOMERSET '.
002800     05  FILLER PIC X(28) VALUE '300PRINCETON  08542MERCER   '.
002900     05  FILLER PIC X(28) VALUE '400PISCATAWAY 08854MIDDLESEX'.
003000     05  FILLER PIC X(28) VALUE '500WARREN     07057SOMERSET '.
003100
003200 01  TB-SUCURSALES REDEFINES TB-SUCURSALES-VALORES.
003300     05  TB-SUCURSAL OCCURS 5 TIMES.
003400         10  TB-SUC-COD          PIC 9(03).
003500         10  TB-SUC-CIUDAD       PIC X(11).
003600         10  TB-SUC-ZIP          PIC 9(05).
003700         10  TB-SUC-CONDADO      PIC X(09).
003800
003900*----------- TABLA DE TIPOS DE CUENTA (5 POSICIONES, VALORES) ----
004000 01  TB-TIPOS-CUENTA-VALORES.
004100     05  FILLER PIC X(30) VALUE '01CHECKING        CHECKING   '.
004200     05  FILLER PIC X(30) VALUE '02SAVINGS         SAVINGS    '.
004300     05  FILLER PIC X(30) VALUE '03MONEY MARKET    MONEYMARKET'.
004400     05  FILLER PIC X(30) VALUE '04COLLEGE CHECKINGCOLLEGE    '.
004500     05  FILLER PIC X(30) VALUE '05CD              CERTIFICATE '.
004600
004700 01  TB-TIPOS-CUENTA REDEFINES TB-TIPOS-CUENTA-VALORES.
004800     05  TB-TIPCTA OCCURS 5 TIMES.
004900         10  TB-TIP-COD          PIC 9(02).
005000         10  TB-TIP-NOMBRE       PIC X(16).
005100         10  TB-TIP-SINONIMO     PIC X(12).
005200
005300*----------- TABLA DE CAMPUS (AHORRO UNIVERSITARIO) --------------
005400 01  TB-CAMPUS-VALORES.
005500     05  FILLER PIC X(15) VALUE '1NEW BRUNSWICK '.
005600     05  FILLER PIC X(15) VALUE '2NEWARK        '.
005700     05  FILLER PIC X(15) VALUE '3CAMDEN        '.
005800
005900 01  TB-CAMPUS-TABLA REDEFINES TB-CAMPUS-VALORES.
006000     05  TB-CAMPUS OCCURS 3 TIMES.
006100         10  TB-CAMPUS-COD       PIC 9(01).
006200         10  TB-CAMPUS-NOMBRE    PIC X(14).
